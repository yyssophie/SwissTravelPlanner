000100* RTEPLAN - PER-REQUEST ROUTE PLANNER                                     
000200******************************************************************        
000300 IDENTIFICATION DIVISION.                                                 
000400 PROGRAM-ID. RTEPLAN.                                                     
000500 AUTHOR. J. DUBOIS.                                                       
000600 INSTALLATION. ALPINE TOURS DATA CENTER.                                  
000700 DATE-WRITTEN. 06/14/1989.                                                
000800 DATE-COMPILED.                                                           
000900 SECURITY.  UNCLASSIFIED - ITINERARY BATCH SUBSYSTEM.                     
001000******************************************************************        
001100*  C H A N G E   L O G                                                    
001200*----------------------------------------------------------------         
001300* 06/14/89 JD  ORIGINAL WRITE-UP - SINGLE FIXED 5-DAY ROUTE.              
001400* 07/30/89 JD  CITY ALIAS TABLE ADDED (INDEX-CODE STYLE LOOKUP).  CR-0068 
001500* 09/19/89 KM  ALL-PAIRS SHORTEST PATH (KM AND MINUTES) ADDED.    CR-0081 
001600* 01/05/90 KM  VARIABLE NUM-DAYS, REQUIRED-END-STAY RULE ADDED.   CR-0098 
001700* 03/11/91 RT  TARGET-STAY-DAYS AND STAY-EVENT RULES ADDED.       CR-0139 
001800* 09/02/92 RT  NEXT-CITY BUCKETED CHOICE REPLACES NEAREST-ONLY.   CR-0172 
001900* 05/17/94 JD  LOW-TU MOVE REWRITE RULE ADDED.                    CR-0201 
002000* 11/30/95 JD  LOOP-TRIP (START=END) HANDLING CORRECTED.          CR-0240 
002100* 02/22/96 KM  Y2K READINESS REVIEW - NO DATE FIELDS IN MODULE.   CR-0268 
002200* 08/19/98 KM  Y2K - CONFIRMED NO TWO-DIGIT YEAR MATH IN MODULE.  CR-0303 
002300* 03/04/99 MP  YEAR-END REGRESSION - NO CHANGES REQUIRED.         CR-0320 
002400* 10/08/01 MP  FLOYD-STYLE RELAXATION REPLACES PRIORITY-QUEUE     CR-0360 
002500*              VERSION OF THE SHORTEST-PATH BUILD - SAME RESULT,  CR-0360 
002600*              SIMPLER TO MAINTAIN ON THIS COMPILER.              CR-0360 
002700* 07/14/04 DS  CANDIDATE SCORE TUPLE RE-CODED PER REVISED SPEC.   CR-0401 
002800* 12/01/07 DS  MINOR - COMMENT CLEANUP, NO LOGIC CHANGE.          CR-0438 
002900* 05/19/09 DS  END-SLOT ADDED TO RESULT AREA SO EVALTR CAN CHECK  CR-0452 
003000*              THE END-CITY HARD CONSTRAINT WITHOUT RE-RESOLVING  CR-0452 
003100*              THE SLUG.  TRAILING FILLER ALSO ADDED TO THE CITY- CR-0452 
003200*              POI AND DISTANCE OVERLAY AREAS TO MATCH CTYDATA.   CR-0452 
003300*              DROPPED THE UNUSED SEED-INOUT PARAMETER - THE SEED CR-0452 
003400*              COMES OFF THE REQUEST RECORD ITSELF AND WAS NEVER  CR-0452 
003500*              READ BACK BY ANY CALLER.  FIXED THE SEASON-CODE    CR-0452 
003600*              LITERAL (IT OVERRAN ITS PICTURE) AND WIRED IT INTO CR-0452 
003700*              A REAL REQUEST-SEASON VALIDATION - IT HAD BEEN     CR-0452 
003800*              SITTING UNUSED SINCE IT WAS FIRST ADDED.           CR-0452 
003900* 08/11/09 DS  2015-NORMALISE-NAME TESTED THE FRONT OF THE NAME   CR-0461 
004000*              FOR THE ", SWITZERLAND" SUFFIX INSTEAD OF THE END, CR-0461 
004100*              SO THE FULL "CITY, SWITZERLAND" FORM NEVER         CR-0461 
004200*              RESOLVED - ADDED 2016-FIND-TRIMMED-LEN TO LOCATE   CR-0461 
004300*              AND STRIP THE SUFFIX CORRECTLY.                    CR-0461 
004400* 08/12/09 DS  SEASON-PRIORITY RANK WAS NEVER COMPUTED - CTYDATA  CR-0465 
004500*              LOADED IT AS ZERO AND ITS OWN 0410-RANK-ONE-POI    CR-0465 
004600*              WAS NEVER CALLED.  ADDED 2250-RANK-POIS-FOR-SEASON CR-0465 
004700*              / 2255-RANK-ONE-POI TO RANK THE TABLE AGAINST      CR-0465 
004800*              LK-RP-SEASON ONCE, BEFORE THE DAY LOOP BEGINS.     CR-0465 
004900* 08/12/09 DS  DROPPED COMP-1 (FLOATING-POINT) USAGE FROM EVERY   CR-0467 
005000*              MINUTES/DISTANCE/WEIGHT FIELD IN THIS MODULE -     CR-0467 
005100*              ZONED DISPLAY, THE SAME AS CTYDATA'S OWN DISTANCE  CR-0467 
005200*              FIELDS, IS THE HOUSE WAY TO HOLD A DECIMAL NUMBER; CR-0467 
005300*              COMP-1 HAD NO BUSINESS HERE.                       CR-0467 
005400* 08/12/09 DS  2015-NORMALISE-NAME'S OWN BANNER HAD PROMISED      CR-0468 
005500*              ACCENT-STRIPPING SINCE IT WAS WRITTEN, BUT NO CODE CR-0468 
005600*              EVER DID IT - "ZURICH" ENTERED WITH ITS ACCENT     CR-0468 
005700*              FAILED TO RESOLVE AND REJECTED THE REQUEST.  ADDED CR-0468 
005800*              THE TWO CONVERTING TABLES AHEAD OF THE A-Z CASE    CR-0468 
005900*              FOLD.                                              CR-0468 
006000******************************************************************        
006100 ENVIRONMENT DIVISION.                                                    
006200 CONFIGURATION SECTION.                                                   
006300 SOURCE-COMPUTER. IBM-AT.                                                 
006400 OBJECT-COMPUTER. IBM-AT.                                                 
006500 SPECIAL-NAMES.                                                           
006600     C01 IS TOP-OF-FORM                                                   
006700     UPSI-0 ON RP-TRACE-SWITCH                                            
006800     CLASS RP-VOWEL-CLASS IS "A" "E" "I" "O" "U".                         
006900 INPUT-OUTPUT SECTION.                                                    
007000 FILE-CONTROL.                                                            
007100     SELECT OPTIONAL RP-DUMMY-FILE ASSIGN TO RPDUMMY.                     
007200******************************************************************        
007300 DATA DIVISION.                                                           
007400 FILE SECTION.                                                            
007500 FD  RP-DUMMY-FILE                                                        
007600     LABEL RECORDS ARE OMITTED.                                           
007700 01  RP-DUMMY-REC              PIC X(02).                                 
007800                                                                          
007900 WORKING-STORAGE SECTION.                                                 
008000 77  RP-TRACE-SWITCH           PIC X         VALUE "N".                   
008100 77  RP-I                      PIC 9(02) COMP.                            
008200 77  RP-J                      PIC 9(02) COMP.                            
008300 77  RP-K                      PIC 9(02) COMP.                            
008400 77  RP-D                      PIC 9(02) COMP.                            
008500 77  RP-START-SLOT             PIC 9(02) COMP.                            
008600 77  RP-END-SLOT               PIC 9(02) COMP.                            
008700 77  RP-CUR-SLOT               PIC 9(02) COMP.                            
008800 77  RP-YEST-SLOT              PIC 9(02) COMP.                            
008900 77  RP-REQUIRED-END-STAY      PIC 9(02) COMP.                            
009000 77  RP-TARGET-STAY-DAYS       PIC 9(02) COMP.                            
009100 77  RP-REMAINING              PIC S9(04) COMP.                           
009200 77  RP-PEND-FROM-SLOT         PIC 9(02) COMP.                            
009300 77  RP-PEND-MINUTES           PIC 9(04)V9(01).                           
009400 77  RP-TRAVEL-TU              PIC 9(01) COMP.                            
009500 77  RP-TOTAL-DAY-TU           PIC 9(02) COMP.                            
009600 77  RP-INFINITE               PIC 9(06) COMP VALUE 999999.               
009700 77  RP-REJECT-FLAG            PIC X(01) VALUE "N".                       
009800 77  RP-REJECT-TEXT            PIC X(60).                                 
009900 77  RP-STAY-FLAG              PIC X(01).                                 
010000 77  RP-STAY-NOTE              PIC X(40).                                 
010100 77  RP-LOW-TU-MOVE            PIC X(01).                                 
010200 77  RP-BEST-SLOT              PIC 9(02) COMP.                            
010300 77  RP-BEST-MIN               PIC 9(04)V9(01).                           
010400 77  RP-BUCKET-LIMIT           PIC 9(04) COMP.                            
010500 77  RP-BUCKET-IDX             PIC 9(01) COMP.                            
010600 77  RP-BUCKET-FOUND           PIC X(01).                                 
010700 77  RP-SCORE-VISITS           PIC 9(02) COMP.                            
010800 77  RP-SCORE-BACKTRACK        PIC 9(01) COMP.                            
010900 77  RP-SCORE-DIST             PIC S9(06)V9(01).                          
011000 77  RP-BEST-VISITS            PIC 9(02) COMP.                            
011100 77  RP-BEST-BACKTRACK         PIC 9(01) COMP.                            
011200 77  RP-BEST-DIST              PIC S9(06)V9(01).                          
011300 77  RP-RNG-WORK-PROD          PIC 9(18) COMP.                            
011400 77  RP-RNG-WORK-QUOT          PIC 9(09) COMP.                            
011500 77  RP-RNG-STATE              PIC 9(09) COMP.                            
011600 77  RP-RNG-DRAW               PIC 9(02) COMP.                            
011700 77  RP-K2                     PIC X(01).                                 
011800 77  RP-SAVE-CUR               PIC 9(02) COMP.                            
011900 77  RP-RESOLVE-NAME           PIC X(24).                                 
012000 77  RP-NORM-WORK              PIC X(24).                                 
012100 77  RP-NORM-LEN               PIC 9(02) COMP.                            
012200 77  RP-SUFFIX-POS             PIC 9(02) COMP.                            
012300                                                                          
012400* FLOYD-STYLE DISTANCE WORK MATRICES - km AND minutes, SAME               
012500* 15 X 15 SHAPE AS THE LINKAGE DIST MATRIX, INFINITE = 999999.            
012600 01  RP-KM-WORK-TABLE.                                                    
012700     02  RP-KM-WORK-ROW OCCURS 15 TIMES.                                  
012800         03  RP-KM-WORK    PIC 9(06)V9(01) OCCURS 15 TIMES.               
012900     02  FILLER           PIC X(01).                                      
013000 01  RP-MIN-WORK-TABLE.                                                   
013100     02  RP-MIN-WORK-ROW OCCURS 15 TIMES.                                 
013200         03  RP-MIN-WORK   PIC 9(06)V9(01) OCCURS 15 TIMES.               
013300     02  FILLER           PIC X(01).                                      
013400                                                                          
013500* POISEL CALL-PARAMETER WORK AREA - ONE INSTANCE REUSED PER DAY.          
013600 01  RP-PS-WEIGHT-GROUP.                                                  
013700     02  RP-PS-WEIGHT      PIC 9(01)V9(04) OCCURS 4 TIMES.                
013800     02  FILLER            PIC X(02).                                     
013900 01  RP-PS-SEED            PIC 9(09) COMP.                                
014000 01  RP-PS-RESULT.                                                        
014100     02  RP-PS-RES-COUNT       PIC 9(01) COMP.                            
014200     02  RP-PS-RES-ENTRY OCCURS 4 TIMES.                                  
014300         03  RP-PS-RES-POI-ID      PIC X(16).                             
014400         03  RP-PS-RES-POI-NAME    PIC X(40).                             
014500         03  RP-PS-RES-TU          PIC 9(01) COMP.                        
014600     02  FILLER                PIC X(02).                                 
014700                                                                          
014800* DAY-PLAN OUTPUT BUILD AREA - ONE ENTRY PER TRIP DAY (MAX 30).           
014900 01  RP-DAYPLAN-BUILD.                                                    
015000     02  RP-DAYPLAN-COUNT      PIC 9(02) COMP.                            
015100     02  RP-DAYPLAN-ENTRY OCCURS 30 TIMES.                                
015200         03  RP-DP-DAY-NUMBER      PIC 9(02) COMP.                        
015300         03  RP-DP-CITY-SLOT       PIC 9(02) COMP.                        
015400         03  RP-DP-FROM-SLOT       PIC 9(02) COMP.                        
015500         03  RP-DP-MINUTES         PIC 9(04)V9(01).                       
015600         03  RP-DP-POI-COUNT       PIC 9(01) COMP.                        
015700         03  RP-DP-POI-TAB OCCURS 4 TIMES.                                
015800             04  RP-DP-POI-ID          PIC X(16).                         
015900             04  RP-DP-POI-NAME        PIC X(40).                         
016000             04  RP-DP-POI-TU          PIC 9(01) COMP.                    
016100         03  RP-DP-NOTE            PIC X(40).                             
016200         03  FILLER                PIC X(01).                             
016300                                                                          
016400* PER-CITY STATE DURING THE DAY LOOP.                                     
016500 01  RP-CITY-STATE.                                                       
016600     02  RP-CS-ENTRY OCCURS 15 TIMES.                                     
016700         03  RP-CS-VISIT-COUNT     PIC 9(02) COMP.                        
016800         03  RP-CS-VISITED         PIC X(01) VALUE "N".                   
016900             88  RP-CS-IS-VISITED      VALUE "Y".                         
017000         03  RP-CS-EXTRA-USED      PIC X(01) VALUE "N".                   
017100             88  RP-CS-EXTRA-IS-USED   VALUE "Y".                         
017200         03  RP-CS-MIN-DAYS-END    PIC 9(02) COMP.                        
017300         03  FILLER                PIC X(02).                             
017400                                                                          
017500* NEXT-CITY CANDIDATE WORK TABLE.                                         
017600 01  RP-NEXTCITY-WORK.                                                    
017700     02  RP-NC-ENTRY OCCURS 15 TIMES.                                     
017800         03  RP-NC-SLOT            PIC 9(02) COMP.                        
017900         03  RP-NC-MINUTES         PIC 9(04)V9(01).                       
018000         03  RP-NC-ELIGIBLE        PIC X(01) VALUE "N".                   
018100             88  RP-NC-IS-ELIGIBLE      VALUE "Y".                        
018200         03  FILLER                PIC X(01).                             
018300 01  RP-NC-COUNT               PIC 9(02) COMP.                            
018400                                                                          
018500* NEXT-CITY BUCKET LIMITS, PACKED AS ZONED DIGITS AND REDEFINED           
018600* INTO AN OCCURS TABLE - SAME IDIOM AS THE SEASON CODE LIST BELOW.        
018700 01  RP-BUCKET-LIMIT-LIST.                                                
018800     02  FILLER PIC X(16) VALUE "0060012001800240".                       
018900 01  RP-BUCKET-LIMIT-TABLE REDEFINES RP-BUCKET-LIMIT-LIST.                
019000     02  RP-BUCKET-LIMIT-ENTRY PIC 9(04) OCCURS 4 TIMES.                  
019100                                                                          
019200* SEASON-ORDER CODE LIST, SAME PACKED-LITERAL SHAPE AS CTYDATA'S          
019300* CITY-NAME TABLE - USED BY 2245-VALIDATE-SEASON BELOW.  STORED   CR-0452 
019400* LOWER-CASE TO MATCH THE SEASON-LIST VALUES ON THE POI MASTER.   CR-0452 
019500 01  RP-SEASON-CODE-LIST.                                                 
019600     02  FILLER PIC X(24) VALUE                                           
019700         "springsummerautumnwinter".                                      
019800 01  RP-SEASON-CODE-TABLE REDEFINES RP-SEASON-CODE-LIST.                  
019900     02  RP-SEASON-CODE        PIC X(06) OCCURS 4 TIMES.                  
020000                                                                          
020100 LINKAGE SECTION.                                                         
020200* SAME CITY/POI AND DISTANCE TABLE SHAPE CTYDATA HANDS BACK -             
020300* BYTE-FOR-BYTE OVERLAY OF CD-CITY-POI-TABLE / CD-DIST-MATRIX.            
020400 01  LK-RP-CITY-POI-TABLE.                                                
020500     02  LK-RP-CITY-SLOT OCCURS 15 TIMES.                                 
020600         03  LK-RP-CITY-SLUG           PIC X(12).                         
020700         03  LK-RP-CITY-POI-COUNT      PIC 9(02) COMP.                    
020800         03  LK-RP-CITY-POI-ENTRY      OCCURS 40 TIMES.                   
020900             04  LK-RP-POI-ID              PIC X(16).                     
021000             04  LK-RP-POI-NAME            PIC X(40).                     
021100             04  LK-RP-NATURE-FL           PIC X(01).                     
021200             04  LK-RP-CULTURE-FL          PIC X(01).                     
021300             04  LK-RP-FOOD-FL             PIC X(01).                     
021400             04  LK-RP-SPORT-FL            PIC X(01).                     
021500             04  LK-RP-SEASON-CNT          PIC 9(01).                     
021600             04  LK-RP-SEASON-LST          PIC X(06) OCCURS 4.            
021700             04  LK-RP-NEEDED-TIME         PIC X(01).                     
021800             04  LK-RP-SEASON-RANK         PIC 9(03) COMP.                
021900             04  FILLER                    PIC X(04).                     
022000     02  FILLER                    PIC X(01).                             
022100 01  LK-RP-POOL-USED-GROUP.                                               
022200     02  LK-RP-POOL-USED OCCURS 15 TIMES.                                 
022300         03  LK-RP-USED-FLAG   PIC X(01) OCCURS 40 TIMES.                 
022400     02  FILLER                PIC X(01).                                 
022500 01  LK-RP-DIST-MATRIX.                                                   
022600     03  LK-RP-DIST-ROW OCCURS 15 TIMES.                                  
022700         04  LK-RP-DIST-CELL OCCURS 15 TIMES.                             
022800             05  LK-RP-CELL-KM         PIC 9(04)V9(01).                   
022900             05  LK-RP-CELL-MIN        PIC 9(04)V9(01).                   
023000             05  LK-RP-CELL-USABLE     PIC X(01).                         
023100                 88  LK-RP-CELL-IS-USABLE  VALUE "Y".                     
023200             05  FILLER                PIC X(02).                         
023300     03  FILLER                PIC X(01).                                 
023400                                                                          
023500 01  LK-RP-REQUEST.                                                       
023600     03  LK-RP-REQ-ID              PIC X(08).                             
023700     03  LK-RP-START-CITY          PIC X(24).                             
023800     03  LK-RP-END-CITY            PIC X(24).                             
023900     03  LK-RP-NUM-DAYS            PIC 9(02).                             
024000     03  LK-RP-SEASON              PIC X(06).                             
024100     03  LK-RP-WEIGHT-GROUP.                                              
024200         04  LK-RP-WEIGHT-NATURE       PIC 9(01)V9(04).                   
024300         04  LK-RP-WEIGHT-CULTURE      PIC 9(01)V9(04).                   
024400         04  LK-RP-WEIGHT-FOOD         PIC 9(01)V9(04).                   
024500         04  LK-RP-WEIGHT-SPORT        PIC 9(01)V9(04).                   
024600     03  LK-RP-WEIGHT-TABLE REDEFINES LK-RP-WEIGHT-GROUP.                 
024700         04  LK-RP-WEIGHT-ENTRY        PIC 9(01)V9(04) OCCURS 4.          
024800     03  LK-RP-RNG-SEED            PIC 9(09).                             
024900     03  FILLER                    PIC X(02).                             
025000                                                                          
025100 01  LK-RP-RESULT.                                                        
025200     03  LK-RP-REJECTED            PIC X(01).                             
025300         88  LK-RP-IS-REJECTED         VALUE "Y".                         
025400     03  LK-RP-REJECT-TEXT         PIC X(60).                             
025500     03  LK-RP-DAY-COUNT           PIC 9(02) COMP.                        
025600     03  LK-RP-DAY-ENTRY OCCURS 30 TIMES.                                 
025700         04  LK-RP-DAY-NUMBER          PIC 9(02) COMP.                    
025800         04  LK-RP-DAY-CITY-SLOT       PIC 9(02) COMP.                    
025900         04  LK-RP-DAY-FROM-SLOT       PIC 9(02) COMP.                    
026000         04  LK-RP-DAY-MINUTES         PIC 9(04)V9(01).                   
026100         04  LK-RP-DAY-POI-COUNT       PIC 9(01) COMP.                    
026200         04  LK-RP-DAY-POI-TAB OCCURS 4 TIMES.                            
026300             05  LK-RP-DAY-POI-ID          PIC X(16).                     
026400             05  LK-RP-DAY-POI-NAME        PIC X(40).                     
026500             05  LK-RP-DAY-POI-TU          PIC 9(01) COMP.                
026600         04  LK-RP-DAY-NOTE            PIC X(40).                         
026700     03  LK-RP-KM-OUT-MATRIX OCCURS 15 TIMES.                             
026800         04  LK-RP-KM-OUT-CELL OCCURS 15 TIMES PIC 9(06)V9(01).           
026900     03  LK-RP-MIN-OUT-MATRIX OCCURS 15 TIMES.                            
027000         04  LK-RP-MIN-OUT-CELL OCCURS 15 TIMES PIC 9(06)V9(01).          
027100     03  LK-RP-START-SLOT-OUT      PIC 9(02) COMP.                        
027200     03  LK-RP-END-SLOT-OUT        PIC 9(02) COMP.                        
027300     03  FILLER                    PIC X(01).                             
027400******************************************************************        
027500 PROCEDURE DIVISION USING LK-RP-CITY-POI-TABLE                            
027600                           LK-RP-POOL-USED-GROUP                          
027700                           LK-RP-DIST-MATRIX                              
027800                           LK-RP-REQUEST                                  
027900                           LK-RP-RESULT.                                  
028000                                                                          
028100 2000-RESOLVE-CITY-MAIN.                                                  
028200     MOVE "N" TO RP-REJECT-FLAG.                                          
028300     MOVE SPACES TO RP-REJECT-TEXT.                                       
028400     PERFORM 2005-BUILD-ALIAS-TABLE                                       
028500         THRU 2005-BUILD-ALIAS-TABLE-EXIT.                                
028600     MOVE 0 TO RP-START-SLOT.                                             
028700     MOVE LK-RP-START-CITY TO RP-RESOLVE-NAME.                            
028800     PERFORM 2010-RESOLVE-ONE-NAME                                        
028900         THRU 2010-RESOLVE-ONE-NAME-EXIT.                                 
029000     MOVE RP-K TO RP-START-SLOT.                                          
029100     MOVE 0 TO RP-END-SLOT.                                               
029200     MOVE LK-RP-END-CITY TO RP-RESOLVE-NAME.                              
029300     PERFORM 2010-RESOLVE-ONE-NAME                                        
029400         THRU 2010-RESOLVE-ONE-NAME-EXIT.                                 
029500     MOVE RP-K TO RP-END-SLOT.                                            
029600     IF RP-START-SLOT = 0 OR RP-END-SLOT = 0                              
029700         MOVE "Y" TO RP-REJECT-FLAG                                       
029800         MOVE "UNKNOWN START OR END CITY NAME" TO RP-REJECT-TEXT          
029900         GO TO 2000-FINISH-REJECT.                                        
030000     PERFORM 2100-BUILD-SHORTEST-PATHS                                    
030100         THRU 2100-BUILD-SHORTEST-PATHS-EXIT.                             
030200     PERFORM 2200-VALIDATE-REQUEST                                        
030300         THRU 2200-VALIDATE-REQUEST-EXIT.                                 
030400     IF RP-REJECT-FLAG = "Y" GO TO 2000-FINISH-REJECT.                    
030500     PERFORM 2250-RANK-POIS-FOR-SEASON                            CR-0465 
030600         THRU 2250-RANK-POIS-FOR-SEASON-EXIT.                     CR-0465 
030700     PERFORM 2300-DAY-LOOP THRU 2300-DAY-LOOP-EXIT.                       
030800     IF RP-REJECT-FLAG = "Y" GO TO 2000-FINISH-REJECT.                    
030900     PERFORM 2600-COPY-RESULT-TO-LINKAGE                                  
031000         THRU 2600-COPY-RESULT-TO-LINKAGE-EXIT.                           
031100     MOVE "N" TO LK-RP-REJECTED.                                          
031200     GO TO 2000-RESOLVE-CITY-MAIN-EXIT.                                   
031300 2000-FINISH-REJECT.                                                      
031400     MOVE "Y" TO LK-RP-REJECTED.                                          
031500     MOVE RP-REJECT-TEXT TO LK-RP-REJECT-TEXT.                            
031600     MOVE 0 TO LK-RP-DAY-COUNT.                                           
031700 2000-RESOLVE-CITY-MAIN-EXIT.                                             
031800     GOBACK.                                                              
031900                                                                          
032000 2005-BUILD-ALIAS-TABLE.                                                  
032100* 07/30/89 JD - THE SLUG TABLE IS BUILT FROM THE DISTANCE-MATRIX  CR-0068 
032200* SLUGS AT LOAD TIME IN CTYDATA; 2020 LAYERS THE HOUSE ALTERNATE  CR-0068 
032300* SPELLINGS ON TOP OF WHATEVER SLOT EACH CANONICAL SLUG OCCUPIES, CR-0068 
032400* SO NO SEPARATE TABLE BUILD IS NEEDED HERE.                      CR-0068 
032500     CONTINUE.                                                            
032600 2005-BUILD-ALIAS-TABLE-EXIT.                                             
032700     EXIT.                                                                
032800                                                                          
032900 2010-RESOLVE-ONE-NAME.                                                   
033000* CASE-FOLD, TRIM AND STRIP ACCENTS BEFORE THE ALIAS SEARCH.              
033100     PERFORM 2015-NORMALISE-NAME THRU 2015-NORMALISE-NAME-EXIT.           
033200     MOVE 0 TO RP-K.                                                      
033300     MOVE 1 TO RP-I.                                                      
033400 2010-SEARCH-LOOP.                                                        
033500     IF RP-I > 15 GO TO 2010-RESOLVE-ONE-NAME-EXIT.                       
033600     IF RP-RESOLVE-NAME(1:12) = LK-RP-CITY-SLUG(RP-I)                     
033700         MOVE RP-I TO RP-K                                                
033800         GO TO 2010-RESOLVE-ONE-NAME-EXIT.                                
033900     PERFORM 2020-MATCH-KNOWN-ALIAS                                       
034000         THRU 2020-MATCH-KNOWN-ALIAS-EXIT.                                
034100     IF RP-J = 1                                                          
034200         MOVE RP-I TO RP-K                                                
034300         GO TO 2010-RESOLVE-ONE-NAME-EXIT.                                
034400     ADD 1 TO RP-I.                                                       
034500     GO TO 2010-SEARCH-LOOP.                                              
034600 2010-RESOLVE-ONE-NAME-EXIT.                                              
034700     EXIT.                                                                
034800                                                                          
034900 2015-NORMALISE-NAME.                                                     
035000* LOWER-CASE THE NAME, THEN DROP A TRAILING ", SWITZERLAND"               
035100* SUFFIX IF PRESENT SO THE FULL "CITY, SWITZERLAND" FORM          CR-0461 
035200* RESOLVES THE SAME AS THE BARE CITY NAME.  THE SUFFIX SITS AT    CR-0461 
035300* THE END OF THE TRIMMED TEXT, NOT AT A FIXED OFFSET, SO 2016     CR-0461 
035400* SCANS BACK FROM THE END OF THE FIELD TO FIND IT.                CR-0461 
035500* 08/12/09 DS - ACCENTS STRIPPED BEFORE THE CASE FOLD BELOW, NOT  CR-0468 
035600* AFTER - "ZURICH" HAS TO COME OUT OF "Zurich" THE SAME AS IT     CR-0468 
035700* COMES OUT OF "ZueRICH", AND THE ALIAS TABLE IN 2020 ONLY        CR-0468 
035800* CARRIES THE PLAIN-ASCII "ZUERICH" SPELLING, NOT THE ACCENTED    CR-0468 
035900* ONE - THIS PARAGRAPH'S OWN BANNER HAD CLAIMED THE STRIP FOR     CR-0468 
036000* YEARS BUT NO CODE EVER DID IT.                                  CR-0468 
036100     MOVE RP-RESOLVE-NAME TO RP-NORM-WORK.                                
036200     INSPECT RP-NORM-WORK CONVERTING                                      
036300         "àâäçèéêëîïôöùûüñÿ" TO                                           
036400         "aaaceeeeiioouuuny".                                             
036500     INSPECT RP-NORM-WORK CONVERTING                                      
036600         "ÀÂÄÇÈÉÊËÎÏÔÖÙÛÜÑ" TO                                            
036700         "aaaceeeeiioouuun".                                              
036800     INSPECT RP-NORM-WORK CONVERTING                                      
036900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                                  
037000         "abcdefghijklmnopqrstuvwxyz".                                    
037100     PERFORM 2016-FIND-TRIMMED-LEN                                        
037200         THRU 2016-FIND-TRIMMED-LEN-EXIT.                                 
037300     IF RP-NORM-LEN NOT < 13                                              
037400         COMPUTE RP-SUFFIX-POS = RP-NORM-LEN - 13 + 1                     
037500         IF RP-NORM-WORK(RP-SUFFIX-POS:13) = ", switzerland"              
037600             MOVE SPACES TO RP-NORM-WORK(RP-SUFFIX-POS:13)                
037700         END-IF                                                           
037800     END-IF.                                                              
037900     MOVE RP-NORM-WORK TO RP-RESOLVE-NAME.                                
038000 2015-NORMALISE-NAME-EXIT.                                                
038100     EXIT.                                                                
038200                                                                          
038300 2016-FIND-TRIMMED-LEN.                                                   
038400* SCAN BACK FROM COLUMN 24 FOR THE LAST NON-BLANK CHARACTER.      CR-0461 
038500     MOVE 24 TO RP-NORM-LEN.                                              
038600 2016-SCAN-BACK.                                                          
038700     IF RP-NORM-LEN = 0 GO TO 2016-FIND-TRIMMED-LEN-EXIT.                 
038800     IF RP-NORM-WORK(RP-NORM-LEN:1) NOT = SPACE                           
038900         GO TO 2016-FIND-TRIMMED-LEN-EXIT.                                
039000     SUBTRACT 1 FROM RP-NORM-LEN.                                         
039100     GO TO 2016-SCAN-BACK.                                                
039200 2016-FIND-TRIMMED-LEN-EXIT.                                              
039300     EXIT.                                                                
039400                                                                          
039500 2020-MATCH-KNOWN-ALIAS.                                                  
039600* HOUSE ALIAS LIST - A HANDFUL OF CITIES WITH KNOWN ALTERNATE             
039700* SPELLINGS (ACCENTS, HYPHENS, UNDERSCORES).  SLOT RP-I IS THE            
039800* CANDIDATE SLUG SLOT; RP-RESOLVE-NAME HAS ALREADY BEEN LOWERED.          
039900     MOVE 0 TO RP-J.                                                      
040000     IF LK-RP-CITY-SLUG(RP-I) = "lucerne" AND                             
040100             RP-RESOLVE-NAME(1:6) = "luzern"                              
040200         MOVE 1 TO RP-J.                                                  
040300     IF LK-RP-CITY-SLUG(RP-I) = "zurich" AND                              
040400             RP-RESOLVE-NAME(1:6) = "zueric"                              
040500         MOVE 1 TO RP-J.                                                  
040600     IF LK-RP-CITY-SLUG(RP-I) = "st-gallen"                               
040700         IF RP-RESOLVE-NAME(1:9) = "st gallen"                            
040800             MOVE 1 TO RP-J                                               
040900         END-IF                                                           
041000         IF RP-RESOLVE-NAME(1:10) = "st. gallen"                          
041100             MOVE 1 TO RP-J                                               
041200         END-IF                                                           
041300         IF RP-RESOLVE-NAME(1:10) = "st_gallen "                          
041400             MOVE 1 TO RP-J                                               
041500         END-IF                                                           
041600     END-IF.                                                              
041700     IF LK-RP-CITY-SLUG(RP-I) = "st-moritz"                               
041800         IF RP-RESOLVE-NAME(1:9) = "st moritz"                            
041900             MOVE 1 TO RP-J                                               
042000         END-IF                                                           
042100         IF RP-RESOLVE-NAME(1:10) = "st. moritz"                          
042200             MOVE 1 TO RP-J                                               
042300         END-IF                                                           
042400         IF RP-RESOLVE-NAME(1:10) = "st_moritz "                          
042500             MOVE 1 TO RP-J                                               
042600         END-IF                                                           
042700     END-IF.                                                              
042800 2020-MATCH-KNOWN-ALIAS-EXIT.                                             
042900     EXIT.                                                                
043000                                                                          
043100 2100-BUILD-SHORTEST-PATHS.                                               
043200* 09/19/89 KM - ALL-PAIRS SHORTEST PATH, KM AND MINUTES, BY       CR-0081 
043300* FLOYD-STYLE RELAXATION (PER 10/08/01 MP - SAME RESULT AS        CR-0360 
043400* THE DIJKSTRA WRITE-UP, EASIER TO MAINTAIN).  15 NODES.          CR-0360 
043500     PERFORM 2110-INIT-DIST-WORK THRU 2110-INIT-DIST-WORK-EXIT.           
043600     MOVE 1 TO RP-K.                                                      
043700 2100-K-LOOP.                                                             
043800     IF RP-K > 15 GO TO 2100-BUILD-SHORTEST-PATHS-EXIT.                   
043900     MOVE 1 TO RP-I.                                                      
044000 2100-I-LOOP.                                                             
044100     IF RP-I > 15                                                         
044200         ADD 1 TO RP-K                                                    
044300         GO TO 2100-K-LOOP.                                               
044400     MOVE 1 TO RP-J.                                                      
044500 2100-J-LOOP.                                                             
044600     IF RP-J > 15                                                         
044700         ADD 1 TO RP-I                                                    
044800         GO TO 2100-I-LOOP.                                               
044900     PERFORM 2120-RELAX-CELL THRU 2120-RELAX-CELL-EXIT.                   
045000     ADD 1 TO RP-J.                                                       
045100     GO TO 2100-J-LOOP.                                                   
045200 2100-BUILD-SHORTEST-PATHS-EXIT.                                          
045300     EXIT.                                                                
045400                                                                          
045500 2110-INIT-DIST-WORK.                                                     
045600     MOVE 1 TO RP-I.                                                      
045700 2110-ROW-LOOP.                                                           
045800     IF RP-I > 15 GO TO 2110-INIT-DIST-WORK-EXIT.                         
045900     MOVE 1 TO RP-J.                                                      
046000 2110-COL-LOOP.                                                           
046100     IF RP-J > 15                                                         
046200         ADD 1 TO RP-I                                                    
046300         GO TO 2110-ROW-LOOP.                                             
046400     IF RP-I = RP-J                                                       
046500         MOVE 0 TO RP-KM-WORK(RP-I, RP-J)                                 
046600         MOVE 0 TO RP-MIN-WORK(RP-I, RP-J)                                
046700     ELSE                                                                 
046800         IF LK-RP-CELL-USABLE(RP-I, RP-J) = "Y"                           
046900             MOVE LK-RP-CELL-KM(RP-I, RP-J) TO                            
047000                 RP-KM-WORK(RP-I, RP-J)                                   
047100             MOVE LK-RP-CELL-MIN(RP-I, RP-J) TO                           
047200                 RP-MIN-WORK(RP-I, RP-J)                                  
047300         ELSE                                                             
047400             MOVE RP-INFINITE TO RP-KM-WORK(RP-I, RP-J)                   
047500             MOVE RP-INFINITE TO RP-MIN-WORK(RP-I, RP-J)                  
047600         END-IF                                                           
047700     END-IF.                                                              
047800     ADD 1 TO RP-J.                                                       
047900     GO TO 2110-COL-LOOP.                                                 
048000 2110-INIT-DIST-WORK-EXIT.                                                
048100     EXIT.                                                                
048200                                                                          
048300 2120-RELAX-CELL.                                                         
048400     IF RP-KM-WORK(RP-I, RP-K) + RP-KM-WORK(RP-K, RP-J) <                 
048500             RP-KM-WORK(RP-I, RP-J)                                       
048600         COMPUTE RP-KM-WORK(RP-I, RP-J) =                                 
048700             RP-KM-WORK(RP-I, RP-K) + RP-KM-WORK(RP-K, RP-J).             
048800     IF RP-MIN-WORK(RP-I, RP-K) + RP-MIN-WORK(RP-K, RP-J) <               
048900             RP-MIN-WORK(RP-I, RP-J)                                      
049000         COMPUTE RP-MIN-WORK(RP-I, RP-J) =                                
049100             RP-MIN-WORK(RP-I, RP-K) + RP-MIN-WORK(RP-K, RP-J).           
049200 2120-RELAX-CELL-EXIT.                                                    
049300     EXIT.                                                                
049400                                                                          
049500 2200-VALIDATE-REQUEST.                                                   
049600     IF LK-RP-NUM-DAYS < 1                                                
049700         MOVE "Y" TO RP-REJECT-FLAG                                       
049800         MOVE "NUM-DAYS MUST BE AT LEAST 1" TO RP-REJECT-TEXT             
049900         GO TO 2200-VALIDATE-REQUEST-EXIT.                                
050000     IF RP-MIN-WORK(RP-START-SLOT, RP-END-SLOT) >= RP-INFINITE            
050100         MOVE "Y" TO RP-REJECT-FLAG                                       
050200         MOVE "NO USABLE PATH FROM START TO END" TO RP-REJECT-TEXT        
050300         GO TO 2200-VALIDATE-REQUEST-EXIT.                                
050400     IF RP-START-SLOT NOT = RP-END-SLOT AND LK-RP-NUM-DAYS < 2            
050500         MOVE "Y" TO RP-REJECT-FLAG                                       
050600         MOVE "NUM-DAYS TOO SHORT FOR START-END TRIP"                     
050700             TO RP-REJECT-TEXT                                            
050800         GO TO 2200-VALIDATE-REQUEST-EXIT.                                
050900     PERFORM 2210-SET-REQUIRED-END-STAY                                   
051000         THRU 2210-SET-REQUIRED-END-STAY-EXIT.                            
051100     PERFORM 2220-SET-TARGET-STAY-DAYS                                    
051200         THRU 2220-SET-TARGET-STAY-DAYS-EXIT.                             
051300     PERFORM 2230-SET-MIN-DAYS-TO-END                                     
051400         THRU 2230-SET-MIN-DAYS-TO-END-EXIT.                              
051500     COMPUTE RP-REMAINING = LK-RP-NUM-DAYS - RP-REQUIRED-END-STAY.        
051600     IF RP-REMAINING < 0 MOVE 0 TO RP-REMAINING.                          
051700     IF RP-CS-MIN-DAYS-END(RP-START-SLOT) > RP-REMAINING                  
051800         MOVE "Y" TO RP-REJECT-FLAG                                       
051900         MOVE "CANNOT REACH END CITY IN TIME" TO RP-REJECT-TEXT           
052000         GO TO 2200-VALIDATE-REQUEST-EXIT.                                
052100     PERFORM 2240-VALIDATE-WEIGHTS                                        
052200         THRU 2240-VALIDATE-WEIGHTS-EXIT.                                 
052300     PERFORM 2245-VALIDATE-SEASON                                         
052400         THRU 2245-VALIDATE-SEASON-EXIT.                                  
052500 2200-VALIDATE-REQUEST-EXIT.                                              
052600     EXIT.                                                                
052700                                                                          
052800 2210-SET-REQUIRED-END-STAY.                                              
052900     IF RP-START-SLOT = RP-END-SLOT                                       
053000         MOVE 1 TO RP-REQUIRED-END-STAY                                   
053100     ELSE                                                                 
053200         IF LK-RP-NUM-DAYS >= 15                                          
053300             MOVE 3 TO RP-REQUIRED-END-STAY                               
053400         ELSE                                                             
053500             IF LK-RP-NUM-DAYS >= 7                                       
053600                 MOVE 2 TO RP-REQUIRED-END-STAY                           
053700             ELSE                                                         
053800                 MOVE 1 TO RP-REQUIRED-END-STAY                           
053900             END-IF                                                       
054000         END-IF                                                           
054100     END-IF.                                                              
054200 2210-SET-REQUIRED-END-STAY-EXIT.                                         
054300     EXIT.                                                                
054400                                                                          
054500 2220-SET-TARGET-STAY-DAYS.                                               
054600     IF LK-RP-NUM-DAYS <= 10                                              
054700         MOVE 1 TO RP-TARGET-STAY-DAYS                                    
054800     ELSE                                                                 
054900         MOVE 2 TO RP-TARGET-STAY-DAYS                                    
055000     END-IF.                                                              
055100 2220-SET-TARGET-STAY-DAYS-EXIT.                                          
055200     EXIT.                                                                
055300                                                                          
055400 2230-SET-MIN-DAYS-TO-END.                                                
055500* MIN-DAYS-TO-END(CITY) = CEIL(MINUTES(CITY,END) / 240); INTEGER  CR-0098 
055600* CEILING DONE BY DIVIDE-THEN-BUMP, NO INTRINSIC FUNCTION.        CR-0098 
055700     MOVE 1 TO RP-I.                                                      
055800 2230-CITY-LOOP.                                                          
055900     IF RP-I > 15 GO TO 2230-SET-MIN-DAYS-TO-END-EXIT.                    
056000     IF RP-MIN-WORK(RP-I, RP-END-SLOT) >= RP-INFINITE                     
056100         MOVE 99 TO RP-CS-MIN-DAYS-END(RP-I)                              
056200     ELSE                                                                 
056300         DIVIDE RP-MIN-WORK(RP-I, RP-END-SLOT) BY 240                     
056400             GIVING RP-CS-MIN-DAYS-END(RP-I)                              
056500         COMPUTE RP-D = RP-CS-MIN-DAYS-END(RP-I) * 240                    
056600         IF RP-D < RP-MIN-WORK(RP-I, RP-END-SLOT)                         
056700             ADD 1 TO RP-CS-MIN-DAYS-END(RP-I)                            
056800     END-IF.                                                              
056900     ADD 1 TO RP-I.                                                       
057000     GO TO 2230-CITY-LOOP.                                                
057100 2230-SET-MIN-DAYS-TO-END-EXIT.                                           
057200     EXIT.                                                                
057300                                                                          
057400 2240-VALIDATE-WEIGHTS.                                                   
057500     IF LK-RP-WEIGHT-NATURE + LK-RP-WEIGHT-CULTURE +                      
057600             LK-RP-WEIGHT-FOOD + LK-RP-WEIGHT-SPORT <= 0                  
057700         MOVE "Y" TO RP-REJECT-FLAG                                       
057800         MOVE "PREFERENCE WEIGHTS MUST SUM ABOVE ZERO"                    
057900             TO RP-REJECT-TEXT.                                           
058000 2240-VALIDATE-WEIGHTS-EXIT.                                              
058100     EXIT.                                                                
058200                                                                          
058300 2245-VALIDATE-SEASON.                                                    
058400* 05/19/09 DS - REQUEST SEASON MUST BE ONE OF THE FOUR NAMED      CR-0452 
058500* SEASONS, TABLE-DRIVEN AGAINST RP-SEASON-CODE RATHER THAN A      CR-0452 
058600* HARD-CODED OR-CHAIN.  IF THE WEIGHT CHECK ABOVE ALREADY         CR-0452 
058700* REJECTED THE REQUEST WE DO NOT OVERWRITE ITS REJECT TEXT.       CR-0452 
058800     IF RP-REJECT-FLAG = "Y" GO TO 2245-VALIDATE-SEASON-EXIT.             
058900     MOVE 1 TO RP-I.                                                      
059000 2245-SEASON-SEARCH.                                                      
059100     IF RP-I > 4                                                          
059200         MOVE "Y" TO RP-REJECT-FLAG                                       
059300         MOVE "SEASON NOT ONE OF THE FOUR NAMED SEASONS"                  
059400             TO RP-REJECT-TEXT                                            
059500         GO TO 2245-VALIDATE-SEASON-EXIT.                                 
059600     IF LK-RP-SEASON = RP-SEASON-CODE(RP-I)                               
059700         GO TO 2245-VALIDATE-SEASON-EXIT.                                 
059800     ADD 1 TO RP-I.                                                       
059900     GO TO 2245-SEASON-SEARCH.                                            
060000 2245-VALIDATE-SEASON-EXIT.                                               
060100     EXIT.                                                                
060200                                                                          
060300* 08/12/09 DS - SEASON RANK IS A PER-REQUEST VALUE - DEPENDS ON   CR-0465 
060400* LK-RP-SEASON, WHICH CTYDATA NEVER SEES AT MASTER-LOAD TIME, SO  CR-0465 
060500* IT CANNOT BE FILLED IN THERE.  RANK EVERY POI IN EVERY CITY SLOTCR-0465 
060600* AGAINST THE REQUESTED SEASON HERE, ONE TIME, BEFORE THE DAY     CR-0465 
060700* LOOP STARTS DRAWING ON THE TABLE.                               CR-0465 
060800 2250-RANK-POIS-FOR-SEASON.                                       CR-0465 
060900     MOVE 1 TO RP-I.                                                      
061000 2250-SLOT-LOOP.                                                          
061100     IF RP-I > 15 GO TO 2250-RANK-POIS-FOR-SEASON-EXIT.                   
061200     MOVE 1 TO RP-K.                                                      
061300 2250-POI-LOOP.                                                           
061400     IF RP-K > LK-RP-CITY-POI-COUNT(RP-I)                                 
061500         ADD 1 TO RP-I                                                    
061600         GO TO 2250-SLOT-LOOP.                                            
061700     PERFORM 2255-RANK-ONE-POI THRU 2255-RANK-ONE-POI-EXIT.               
061800     ADD 1 TO RP-K.                                                       
061900     GO TO 2250-POI-LOOP.                                                 
062000 2250-RANK-POIS-FOR-SEASON-EXIT.                                          
062100     EXIT.                                                                
062200                                                                          
062300* RANK = POSITION OF LK-RP-SEASON IN THIS POI'S SEASON-LIST (LOW  CR-0465 
062400* NUMBER WINS); 99 IF NO SEASON-LIST AT ALL OR THE REQUESTED      CR-0465 
062500* SEASON IS NOT ON IT.  SAME RULE CTYDATA'S OWN, NEVER-CALLED     CR-0465 
062600* 0410-RANK-ONE-POI USED TO APPLY AT LOAD TIME.                   CR-0465 
062700 2255-RANK-ONE-POI.                                               CR-0465 
062800     MOVE 99 TO LK-RP-SEASON-RANK(RP-I, RP-K).                            
062900     IF LK-RP-SEASON-CNT(RP-I, RP-K) = 0                                  
063000         GO TO 2255-RANK-ONE-POI-EXIT.                                    
063100     MOVE 1 TO RP-J.                                                      
063200 2255-SCAN-LIST.                                                          
063300     IF RP-J > LK-RP-SEASON-CNT(RP-I, RP-K)                               
063400         GO TO 2255-RANK-ONE-POI-EXIT.                                    
063500     IF LK-RP-SEASON-LST(RP-I, RP-K, RP-J) = LK-RP-SEASON                 
063600         MOVE RP-J TO LK-RP-SEASON-RANK(RP-I, RP-K)                       
063700         GO TO 2255-RANK-ONE-POI-EXIT.                                    
063800     ADD 1 TO RP-J.                                                       
063900     GO TO 2255-SCAN-LIST.                                                
064000 2255-RANK-ONE-POI-EXIT.                                                  
064100     EXIT.                                                                
064200                                                                          
064300 2300-DAY-LOOP.                                                           
064400     PERFORM 2305-INIT-DAY-LOOP THRU 2305-INIT-DAY-LOOP-EXIT.             
064500     MOVE 1 TO RP-D.                                                      
064600 2300-NEXT-DAY.                                                           
064700     IF RP-D > LK-RP-NUM-DAYS                                             
064800         MOVE "Y" TO RP-REJECT-FLAG                                       
064900         MOVE "DAY LOOP RAN PAST NUM-DAYS" TO RP-REJECT-TEXT              
065000         GO TO 2300-DAY-LOOP-EXIT.                                        
065100     ADD 1 TO RP-CS-VISIT-COUNT(RP-CUR-SLOT).                             
065200     MOVE "Y" TO RP-CS-VISITED(RP-CUR-SLOT).                              
065300     IF RP-PEND-MINUTES <= 0                                              
065400         MOVE 0 TO RP-TRAVEL-TU                                           
065500     ELSE                                                                 
065600         DIVIDE RP-PEND-MINUTES BY 60 GIVING RP-TRAVEL-TU                 
065700         COMPUTE RP-K = RP-TRAVEL-TU * 60                                 
065800         IF RP-K < RP-PEND-MINUTES                                        
065900             ADD 1 TO RP-TRAVEL-TU                                        
066000         END-IF                                                           
066100         IF RP-TRAVEL-TU < 1                                              
066200             MOVE 1 TO RP-TRAVEL-TU                                       
066300         END-IF                                                           
066400     END-IF.                                                              
066500     PERFORM 2320-CALL-POISEL-FOR-DAY                                     
066600         THRU 2320-CALL-POISEL-FOR-DAY-EXIT.                              
066700     IF RP-D = LK-RP-NUM-DAYS                                             
066800         IF RP-CUR-SLOT NOT = RP-END-SLOT                                 
066900             MOVE "Y" TO RP-REJECT-FLAG                                   
067000             MOVE "ITINERARY DID NOT END AT END CITY"                     
067100                 TO RP-REJECT-TEXT                                        
067200             GO TO 2300-DAY-LOOP-EXIT                                     
067300         END-IF                                                           
067400         MOVE "FINAL DAY AT DESTINATION" TO RP-STAY-NOTE                  
067500         PERFORM 2330-WRITE-CURRENT-DAY                                   
067600             THRU 2330-WRITE-CURRENT-DAY-EXIT                             
067700         GO TO 2300-DAY-LOOP-EXIT.                                        
067800     PERFORM 2340-STAY-DECISION THRU 2340-STAY-DECISION-EXIT.             
067900     IF RP-STAY-FLAG = "Y"                                                
068000         PERFORM 2330-WRITE-CURRENT-DAY                                   
068100             THRU 2330-WRITE-CURRENT-DAY-EXIT                             
068200         MOVE RP-CUR-SLOT TO RP-PEND-FROM-SLOT                            
068300         MOVE 0 TO RP-PEND-MINUTES                                        
068400         ADD 1 TO RP-D                                                    
068500         GO TO 2300-NEXT-DAY.                                             
068600     PERFORM 2400-CHOOSE-NEXT-CITY                                        
068700         THRU 2400-CHOOSE-NEXT-CITY-EXIT.                                 
068800     IF RP-REJECT-FLAG = "Y" GO TO 2300-DAY-LOOP-EXIT.                    
068900     IF RP-LOW-TU-MOVE = "Y"                                              
069000         PERFORM 2500-REWRITE-LOW-TU-DAY                                  
069100             THRU 2500-REWRITE-LOW-TU-DAY-EXIT                            
069200     ELSE                                                                 
069300         PERFORM 2330-WRITE-CURRENT-DAY                                   
069400             THRU 2330-WRITE-CURRENT-DAY-EXIT                             
069500         MOVE RP-CUR-SLOT TO RP-YEST-SLOT                                 
069600         MOVE RP-BEST-SLOT TO RP-CUR-SLOT                                 
069700         MOVE RP-YEST-SLOT TO RP-PEND-FROM-SLOT                           
069800         MOVE RP-BEST-MIN TO RP-PEND-MINUTES                              
069900     END-IF.                                                              
070000     ADD 1 TO RP-D.                                                       
070100     GO TO 2300-NEXT-DAY.                                                 
070200 2300-DAY-LOOP-EXIT.                                                      
070300     EXIT.                                                                
070400                                                                          
070500 2305-INIT-DAY-LOOP.                                                      
070600     MOVE 0 TO RP-DAYPLAN-COUNT.                                          
070700     MOVE RP-START-SLOT TO RP-CUR-SLOT.                                   
070800     MOVE RP-START-SLOT TO RP-YEST-SLOT.                                  
070900     MOVE RP-START-SLOT TO RP-PEND-FROM-SLOT.                             
071000     MOVE 0 TO RP-PEND-MINUTES.                                           
071100     MOVE LK-RP-RNG-SEED TO RP-RNG-STATE.                                 
071200     MOVE 1 TO RP-I.                                                      
071300 2305-CLEAR-STATE.                                                        
071400     IF RP-I > 15 GO TO 2305-INIT-DAY-LOOP-EXIT.                          
071500     MOVE 0 TO RP-CS-VISIT-COUNT(RP-I).                                   
071600     MOVE "N" TO RP-CS-VISITED(RP-I).                                     
071700     MOVE "N" TO RP-CS-EXTRA-USED(RP-I).                                  
071800     ADD 1 TO RP-I.                                                       
071900     GO TO 2305-CLEAR-STATE.                                              
072000 2305-INIT-DAY-LOOP-EXIT.                                                 
072100     EXIT.                                                                
072200                                                                          
072300 2320-CALL-POISEL-FOR-DAY.                                                
072400* 07/14/04 DS - WEIGHTS COPIED VIA LK-RP-WEIGHT-TABLE REDEFINES   CR-0401 
072500* RATHER THAN FOUR SEPARATE FIELD-BY-FIELD MOVES.                 CR-0401 
072600     MOVE 1 TO RP-I.                                                      
072700 2320-COPY-WEIGHT-LOOP.                                                   
072800     IF RP-I > 4 GO TO 2320-WEIGHTS-DONE.                                 
072900     MOVE LK-RP-WEIGHT-ENTRY(RP-I) TO RP-PS-WEIGHT(RP-I).                 
073000     ADD 1 TO RP-I.                                                       
073100     GO TO 2320-COPY-WEIGHT-LOOP.                                         
073200 2320-WEIGHTS-DONE.                                                       
073300     MOVE RP-RNG-STATE TO RP-PS-SEED.                                     
073400     CALL "POISEL" USING LK-RP-CITY-SLOT(RP-CUR-SLOT)                     
073500         LK-RP-USED-FLAG(RP-CUR-SLOT, 1)                                  
073600         RP-PS-WEIGHT-GROUP                                               
073700         RP-TRAVEL-TU                                                     
073800         LK-RP-SEASON                                                     
073900         RP-PS-SEED                                                       
074000         RP-PS-RESULT.                                                    
074100     MOVE RP-PS-SEED TO RP-RNG-STATE.                                     
074200     MOVE 0 TO RP-TOTAL-DAY-TU.                                           
074300     ADD RP-TRAVEL-TU TO RP-TOTAL-DAY-TU.                                 
074400     MOVE 1 TO RP-I.                                                      
074500 2320-SUM-TU-LOOP.                                                        
074600     IF RP-I > RP-PS-RES-COUNT GO TO 2320-CALL-POISEL-FOR-DAY-EXIT        
074700     ADD RP-PS-RES-TU(RP-I) TO RP-TOTAL-DAY-TU.                           
074800     ADD 1 TO RP-I.                                                       
074900     GO TO 2320-SUM-TU-LOOP.                                              
075000 2320-CALL-POISEL-FOR-DAY-EXIT.                                           
075100     EXIT.                                                                
075200                                                                          
075300 2330-WRITE-CURRENT-DAY.                                                  
075400     ADD 1 TO RP-DAYPLAN-COUNT.                                           
075500     MOVE RP-D TO RP-DP-DAY-NUMBER(RP-DAYPLAN-COUNT).                     
075600     MOVE RP-CUR-SLOT TO RP-DP-CITY-SLOT(RP-DAYPLAN-COUNT).               
075700     MOVE RP-PEND-FROM-SLOT TO RP-DP-FROM-SLOT(RP-DAYPLAN-COUNT).         
075800     MOVE RP-PEND-MINUTES TO RP-DP-MINUTES(RP-DAYPLAN-COUNT).             
075900     MOVE RP-PS-RES-COUNT TO RP-DP-POI-COUNT(RP-DAYPLAN-COUNT).           
076000     MOVE RP-STAY-NOTE TO RP-DP-NOTE(RP-DAYPLAN-COUNT).                   
076100     MOVE 1 TO RP-I.                                                      
076200 2330-COPY-POI-LOOP.                                                      
076300     IF RP-I > RP-PS-RES-COUNT GO TO 2330-WRITE-CURRENT-DAY-EXIT.         
076400     MOVE RP-PS-RES-POI-ID(RP-I) TO                                       
076500         RP-DP-POI-ID(RP-DAYPLAN-COUNT, RP-I).                            
076600     MOVE RP-PS-RES-POI-NAME(RP-I) TO                                     
076700         RP-DP-POI-NAME(RP-DAYPLAN-COUNT, RP-I).                          
076800     MOVE RP-PS-RES-TU(RP-I) TO                                           
076900         RP-DP-POI-TU(RP-DAYPLAN-COUNT, RP-I).                            
077000     ADD 1 TO RP-I.                                                       
077100     GO TO 2330-COPY-POI-LOOP.                                            
077200 2330-WRITE-CURRENT-DAY-EXIT.                                             
077300     EXIT.                                                                
077400                                                                          
077500 2340-STAY-DECISION.                                                      
077600* 03/11/91 RT - STAY RULES PER CITY TYPE (END CITY VS. ELSEWHERE);CR-0139 
077700* 05/17/94 JD - LOW-TU OVERRIDE ADDED AT THE HEAD OF THE TEST.    CR-0201 
077800     MOVE SPACES TO RP-STAY-NOTE.                                         
077900     MOVE "N" TO RP-STAY-FLAG.                                            
078000     COMPUTE RP-REMAINING = LK-RP-NUM-DAYS - RP-D.                        
078100     IF RP-TOTAL-DAY-TU < 6 AND RP-REMAINING > 0                          
078200         GO TO 2340-STAY-DECISION-EXIT.                                   
078300     IF RP-CUR-SLOT = RP-END-SLOT AND RP-START-SLOT NOT = RP-END-S        
078400         IF RP-CS-VISIT-COUNT(RP-CUR-SLOT) < RP-REQUIRED-END-STAY         
078500             MOVE "Y" TO RP-STAY-FLAG                                     
078600         END-IF                                                           
078700         GO TO 2340-STAY-DECISION-EXIT.                                   
078800     IF RP-REMAINING <= 1 GO TO 2340-STAY-DECISION-EXIT.                  
078900     IF RP-CS-EXTRA-USED(RP-CUR-SLOT) = "N"                               
079000         PERFORM 2345-CHECK-EVENT-STAY                                    
079100             THRU 2345-CHECK-EVENT-STAY-EXIT                              
079200         IF RP-STAY-FLAG = "Y"                                            
079300             MOVE "Y" TO RP-CS-EXTRA-USED(RP-CUR-SLOT)                    
079400             GO TO 2340-CANCEL-CHECK                                      
079500         END-IF                                                           
079600     END-IF.                                                              
079700     IF LK-RP-NUM-DAYS > 10 AND                                           
079800             RP-CS-VISIT-COUNT(RP-CUR-SLOT) < RP-TARGET-STAY-DAYS         
079900         MOVE "Y" TO RP-STAY-FLAG                                         
080000         MOVE "TARGET STAY" TO RP-STAY-NOTE.                              
080100 2340-CANCEL-CHECK.                                                       
080200     IF RP-STAY-FLAG = "Y"                                                
080300         COMPUTE RP-K = (RP-REMAINING - 1) -                              
080400             (RP-REQUIRED-END-STAY - 1)                                   
080500         IF RP-K < 0                                                      
080600             MOVE 0 TO RP-K                                               
080700         END-IF                                                           
080800         IF RP-CS-MIN-DAYS-END(RP-CUR-SLOT) > RP-K                        
080900             MOVE "N" TO RP-STAY-FLAG                                     
081000         END-IF                                                           
081100     END-IF.                                                              
081200     IF RP-STAY-FLAG = "Y"                                                
081300         PERFORM 2350-POOL-HAS-PREFERRED                                  
081400             THRU 2350-POOL-HAS-PREFERRED-EXIT                            
081500         IF RP-K = 0 MOVE "N" TO RP-STAY-FLAG                             
081600     END-IF.                                                              
081700 2340-STAY-DECISION-EXIT.                                                 
081800     EXIT.                                                                
081900                                                                          
082000 2345-CHECK-EVENT-STAY.                                                   
082100     MOVE "N" TO RP-STAY-FLAG.                                            
082200     MOVE 1 TO RP-I.                                                      
082300 2345-SCAN-SPORT.                                                         
082400     IF RP-I > RP-PS-RES-COUNT GO TO 2345-CHECK-LONG-TRAVEL.              
082500     PERFORM 2346-POI-IS-SPORT THRU 2346-POI-IS-SPORT-EXIT.               
082600     IF RP-K = 1                                                          
082700         MOVE "Y" TO RP-STAY-FLAG                                         
082800         MOVE "SPORT-FOCUSED DAY" TO RP-STAY-NOTE                         
082900         GO TO 2345-CHECK-EVENT-STAY-EXIT.                                
083000     ADD 1 TO RP-I.                                                       
083100     GO TO 2345-SCAN-SPORT.                                               
083200 2345-CHECK-LONG-TRAVEL.                                                  
083300     IF RP-PEND-MINUTES >= 180                                            
083400         MOVE "Y" TO RP-STAY-FLAG                                         
083500         MOVE "LONG TRAVEL DAY" TO RP-STAY-NOTE.                          
083600 2345-CHECK-EVENT-STAY-EXIT.                                              
083700     EXIT.                                                                
083800                                                                          
083900 2346-POI-IS-SPORT.                                                       
084000     MOVE 0 TO RP-K.                                                      
084100     MOVE 1 TO RP-J.                                                      
084200 2346-SCAN-POOL-4-MATCH.                                                  
084300     IF RP-J > LK-RP-CITY-POI-COUNT(RP-CUR-SLOT)                          
084400         GO TO 2346-POI-IS-SPORT-EXIT.                                    
084500     IF LK-RP-POI-ID(RP-CUR-SLOT, RP-J) =                                 
084600             RP-PS-RES-POI-ID(RP-I)                                       
084700         IF LK-RP-SPORT-FL(RP-CUR-SLOT, RP-J) = "Y"                       
084800             MOVE 1 TO RP-K                                               
084900         END-IF                                                           
085000         GO TO 2346-POI-IS-SPORT-EXIT.                                    
085100     ADD 1 TO RP-J.                                                       
085200     GO TO 2346-SCAN-POOL-4-MATCH.                                        
085300 2346-POI-IS-SPORT-EXIT.                                                  
085400     EXIT.                                                                
085500                                                                          
085600 2350-POOL-HAS-PREFERRED.                                                 
085700     MOVE 0 TO RP-K.                                                      
085800     MOVE 1 TO RP-I.                                                      
085900 2350-SCAN-POOL.                                                          
086000     IF RP-I > LK-RP-CITY-POI-COUNT(RP-CUR-SLOT)                          
086100         GO TO 2350-POOL-HAS-PREFERRED-EXIT.                              
086200     IF LK-RP-USED-FLAG(RP-CUR-SLOT, RP-I) = "N"                          
086300         MOVE 1 TO RP-K                                                   
086400         GO TO 2350-POOL-HAS-PREFERRED-EXIT.                              
086500     ADD 1 TO RP-I.                                                       
086600     GO TO 2350-SCAN-POOL.                                                
086700 2350-POOL-HAS-PREFERRED-EXIT.                                            
086800     EXIT.                                                                
086900                                                                          
087000 2400-CHOOSE-NEXT-CITY.                                                   
087100* 09/02/92 RT - BUCKET CANDIDATES BY LEG MINUTES (<=60/120/180/   CR-0172 
087200* 240); FIRST NON-EMPTY BUCKET WINS; TIE-BREAK BY THE SCORE TUPLE CR-0172 
087300* THEN BY THE SEEDED RNG.                                         CR-0172 
087400     MOVE "N" TO RP-LOW-TU-MOVE.                                          
087500     PERFORM 2410-BUILD-CANDIDATES                                        
087600         THRU 2410-BUILD-CANDIDATES-EXIT.                                 
087700     IF RP-NC-COUNT = 0                                                   
087800         MOVE "Y" TO RP-REJECT-FLAG                                       
087900         MOVE "NO FEASIBLE NEXT CITY" TO RP-REJECT-TEXT                   
088000         GO TO 2400-CHOOSE-NEXT-CITY-EXIT.                                
088100     PERFORM 2420-PICK-BEST-BUCKET                                        
088200         THRU 2420-PICK-BEST-BUCKET-EXIT.                                 
088300     IF RP-TOTAL-DAY-TU < 6 MOVE "Y" TO RP-LOW-TU-MOVE.                   
088400 2400-CHOOSE-NEXT-CITY-EXIT.                                              
088500     EXIT.                                                                
088600                                                                          
088700 2410-BUILD-CANDIDATES.                                                   
088800     MOVE 0 TO RP-NC-COUNT.                                               
088900     MOVE 1 TO RP-I.                                                      
089000 2410-NEIGHBOUR-LOOP.                                                     
089100     IF RP-I > 15 GO TO 2410-BUILD-CANDIDATES-EXIT.                       
089200     IF RP-I NOT = RP-CUR-SLOT                                            
089300         IF LK-RP-CELL-USABLE(RP-CUR-SLOT, RP-I) = "Y"                    
089400             IF LK-RP-CELL-MIN(RP-CUR-SLOT, RP-I) <= 240                  
089500                 PERFORM 2415-TEST-ONE-CANDIDATE                          
089600                     THRU 2415-TEST-ONE-CANDIDATE-EXIT                    
089700             END-IF                                                       
089800         END-IF                                                           
089900     END-IF.                                                              
090000     ADD 1 TO RP-I.                                                       
090100     GO TO 2410-NEIGHBOUR-LOOP.                                           
090200 2410-BUILD-CANDIDATES-EXIT.                                              
090300     EXIT.                                                                
090400                                                                          
090500 2415-TEST-ONE-CANDIDATE.                                                 
090600     MOVE "Y" TO RP-K2.                                                   
090700     IF RP-CS-VISITED(RP-I) = "Y" AND RP-I NOT = RP-END-SLOT              
090800         MOVE "N" TO RP-K2                                                
090900     END-IF.                                                              
091000     IF RP-I = RP-END-SLOT AND RP-START-SLOT NOT = RP-END-SLOT            
091100         COMPUTE RP-K = LK-RP-NUM-DAYS - RP-REQUIRED-END-STAY             
091200         IF RP-D NOT = RP-K                                               
091300             MOVE "N" TO RP-K2                                            
091400         ELSE                                                             
091500             COMPUTE RP-K = (RP-REMAINING - 1) -                          
091600                 (RP-REQUIRED-END-STAY - 1)                               
091700             IF RP-K NOT = RP-REQUIRED-END-STAY - 1                       
091800                 MOVE "N" TO RP-K2                                        
091900             END-IF                                                       
092000         END-IF                                                           
092100     END-IF.                                                              
092200     IF RP-MIN-WORK(RP-I, RP-END-SLOT) >= RP-INFINITE                     
092300         MOVE "N" TO RP-K2                                                
092400     END-IF.                                                              
092500     IF RP-K2 = "Y"                                                       
092600         COMPUTE RP-K = (RP-REMAINING - 1) - (RP-REQUIRED-END-STAY        
092700             - 1)                                                         
092800         IF RP-K < 0                                                      
092900             MOVE 0 TO RP-K                                               
093000         END-IF                                                           
093100         IF RP-K < RP-CS-MIN-DAYS-END(RP-I)                               
093200             MOVE "N" TO RP-K2                                            
093300         END-IF                                                           
093400     END-IF.                                                              
093500     IF RP-K2 = "Y"                                                       
093600         MOVE RP-CUR-SLOT TO RP-SAVE-CUR                                  
093700         MOVE RP-I TO RP-CUR-SLOT                                         
093800         PERFORM 2350-POOL-HAS-PREFERRED                                  
093900             THRU 2350-POOL-HAS-PREFERRED-EXIT                            
094000         MOVE RP-SAVE-CUR TO RP-CUR-SLOT                                  
094100         IF RP-K = 0                                                      
094200             MOVE "N" TO RP-K2                                            
094300         END-IF                                                           
094400     END-IF.                                                              
094500     IF RP-K2 = "Y"                                                       
094600         ADD 1 TO RP-NC-COUNT                                             
094700         MOVE RP-I TO RP-NC-SLOT(RP-NC-COUNT)                             
094800         MOVE LK-RP-CELL-MIN(RP-CUR-SLOT, RP-I) TO                        
094900             RP-NC-MINUTES(RP-NC-COUNT)                                   
095000     END-IF.                                                              
095100 2415-TEST-ONE-CANDIDATE-EXIT.                                            
095200     EXIT.                                                                
095300                                                                          
095400 2420-PICK-BEST-BUCKET.                                                   
095500* 07/14/04 DS - BUCKET LIMITS DRIVEN OFF RP-BUCKET-LIMIT-TABLE    CR-0401 
095600* RATHER THAN FOUR SEPARATE HARD-CODED TRIES.                     CR-0401 
095700     MOVE 1 TO RP-BUCKET-IDX.                                             
095800 2420-BUCKET-LOOP.                                                        
095900     IF RP-BUCKET-IDX > 4 GO TO 2420-PICK-BEST-BUCKET-EXIT.               
096000     MOVE RP-BUCKET-LIMIT-ENTRY(RP-BUCKET-IDX) TO RP-BUCKET-LIMIT.        
096100     PERFORM 2425-TRY-BUCKET THRU 2425-TRY-BUCKET-EXIT.                   
096200     IF RP-BUCKET-FOUND = "Y" GO TO 2420-PICK-BEST-BUCKET-EXIT.           
096300     ADD 1 TO RP-BUCKET-IDX.                                              
096400     GO TO 2420-BUCKET-LOOP.                                              
096500 2420-PICK-BEST-BUCKET-EXIT.                                              
096600     EXIT.                                                                
096700                                                                          
096800 2425-TRY-BUCKET.                                                         
096900     MOVE "N" TO RP-BUCKET-FOUND.                                         
097000     MOVE 0 TO RP-BEST-SLOT.                                              
097100     MOVE 1 TO RP-I.                                                      
097200 2425-SCAN-BUCKET.                                                        
097300     IF RP-I > RP-NC-COUNT GO TO 2425-TRY-BUCKET-EXIT.                    
097400     IF RP-NC-MINUTES(RP-I) <= RP-BUCKET-LIMIT                            
097500         MOVE "Y" TO RP-BUCKET-FOUND                                      
097600         PERFORM 2430-SCORE-CANDIDATE                                     
097700             THRU 2430-SCORE-CANDIDATE-EXIT                               
097800         IF RP-BEST-SLOT = 0                                              
097900             PERFORM 2435-ADOPT-BEST THRU 2435-ADOPT-BEST-EXIT            
098000         ELSE                                                             
098100             IF RP-SCORE-VISITS < RP-BEST-VISITS                          
098200                 PERFORM 2435-ADOPT-BEST                                  
098300                     THRU 2435-ADOPT-BEST-EXIT                            
098400             ELSE                                                         
098500               IF RP-SCORE-VISITS = RP-BEST-VISITS AND                    
098600                   RP-SCORE-BACKTRACK < RP-BEST-BACKTRACK                 
098700                   PERFORM 2435-ADOPT-BEST                                
098800                       THRU 2435-ADOPT-BEST-EXIT                          
098900               ELSE                                                       
099000                 IF RP-SCORE-VISITS = RP-BEST-VISITS AND                  
099100                     RP-SCORE-BACKTRACK = RP-BEST-BACKTRACK AND           
099200                     RP-SCORE-DIST < RP-BEST-DIST                         
099300                     PERFORM 2435-ADOPT-BEST                              
099400                         THRU 2435-ADOPT-BEST-EXIT                        
099500                 END-IF                                                   
099600               END-IF                                                     
099700             END-IF                                                       
099800         END-IF                                                           
099900     END-IF.                                                              
100000     ADD 1 TO RP-I.                                                       
100100     GO TO 2425-SCAN-BUCKET.                                              
100200 2425-TRY-BUCKET-EXIT.                                                    
100300     EXIT.                                                                
100400                                                                          
100500 2430-SCORE-CANDIDATE.                                                    
100600     MOVE RP-CS-VISIT-COUNT(RP-NC-SLOT(RP-I)) TO RP-SCORE-VISITS.         
100700     IF RP-NC-SLOT(RP-I) = RP-YEST-SLOT                                   
100800         MOVE 1 TO RP-SCORE-BACKTRACK                                     
100900     ELSE                                                                 
101000         MOVE 0 TO RP-SCORE-BACKTRACK                                     
101100     END-IF.                                                              
101200     COMPUTE RP-K = (RP-REMAINING - 1) - 3.                               
101300     IF RP-K > 0                                                          
101400         COMPUTE RP-SCORE-DIST =                                          
101500             0 - RP-KM-WORK(RP-NC-SLOT(RP-I), RP-END-SLOT)                
101600     ELSE                                                                 
101700         MOVE RP-KM-WORK(RP-NC-SLOT(RP-I), RP-END-SLOT)                   
101800             TO RP-SCORE-DIST                                             
101900     END-IF.                                                              
102000 2430-SCORE-CANDIDATE-EXIT.                                               
102100     EXIT.                                                                
102200                                                                          
102300 2435-ADOPT-BEST.                                                         
102400     MOVE RP-NC-SLOT(RP-I) TO RP-BEST-SLOT.                               
102500     MOVE RP-NC-MINUTES(RP-I) TO RP-BEST-MIN.                             
102600     MOVE RP-SCORE-VISITS TO RP-BEST-VISITS.                              
102700     MOVE RP-SCORE-BACKTRACK TO RP-BEST-BACKTRACK.                        
102800     MOVE RP-SCORE-DIST TO RP-BEST-DIST.                                  
102900 2435-ADOPT-BEST-EXIT.                                                    
103000     EXIT.                                                                
103100                                                                          
103200 2500-REWRITE-LOW-TU-DAY.                                                 
103300* 05/17/94 JD - LOW-TU MOVE: THE DAY IS CHARGED TO THE DESTINATIONCR-0201 
103400* INSTEAD OF THE ORIGIN; RE-DRAW POIS AT THE DESTINATION UNDER    CR-0201 
103500* THE RECOMPUTED TRAVEL TU.                                       CR-0201 
103600     SUBTRACT 1 FROM RP-CS-VISIT-COUNT(RP-CUR-SLOT).                      
103700     MOVE RP-CUR-SLOT TO RP-PEND-FROM-SLOT.                               
103800     MOVE RP-BEST-MIN TO RP-PEND-MINUTES.                                 
103900     MOVE RP-CUR-SLOT TO RP-YEST-SLOT.                                    
104000     MOVE RP-BEST-SLOT TO RP-CUR-SLOT.                                    
104100     ADD 1 TO RP-CS-VISIT-COUNT(RP-CUR-SLOT).                             
104200     MOVE "Y" TO RP-CS-VISITED(RP-CUR-SLOT).                              
104300     IF RP-PEND-MINUTES <= 0                                              
104400         MOVE 0 TO RP-TRAVEL-TU                                           
104500     ELSE                                                                 
104600         DIVIDE RP-PEND-MINUTES BY 60 GIVING RP-TRAVEL-TU                 
104700         COMPUTE RP-K = RP-TRAVEL-TU * 60                                 
104800         IF RP-K < RP-PEND-MINUTES                                        
104900             ADD 1 TO RP-TRAVEL-TU                                        
105000         END-IF                                                           
105100         IF RP-TRAVEL-TU < 1                                              
105200             MOVE 1 TO RP-TRAVEL-TU                                       
105300         END-IF                                                           
105400     END-IF.                                                              
105500     PERFORM 2320-CALL-POISEL-FOR-DAY                                     
105600         THRU 2320-CALL-POISEL-FOR-DAY-EXIT.                              
105700     MOVE "MOVED DUE TO LOW TU" TO RP-STAY-NOTE.                          
105800     PERFORM 2330-WRITE-CURRENT-DAY                                       
105900         THRU 2330-WRITE-CURRENT-DAY-EXIT.                                
106000     MOVE RP-CUR-SLOT TO RP-PEND-FROM-SLOT.                               
106100     MOVE 0 TO RP-PEND-MINUTES.                                           
106200 2500-REWRITE-LOW-TU-DAY-EXIT.                                            
106300     EXIT.                                                                
106400                                                                          
106500 2600-COPY-RESULT-TO-LINKAGE.                                             
106600     MOVE RP-DAYPLAN-COUNT TO LK-RP-DAY-COUNT.                            
106700     MOVE RP-START-SLOT TO LK-RP-START-SLOT-OUT.                          
106800     MOVE RP-END-SLOT TO LK-RP-END-SLOT-OUT.                              
106900     MOVE 1 TO RP-I.                                                      
107000 2600-COPY-DAY-LOOP.                                                      
107100     IF RP-I > RP-DAYPLAN-COUNT GO TO 2600-COPY-MATRIX.                   
107200     MOVE RP-DP-DAY-NUMBER(RP-I) TO LK-RP-DAY-NUMBER(RP-I).               
107300     MOVE RP-DP-CITY-SLOT(RP-I) TO LK-RP-DAY-CITY-SLOT(RP-I).             
107400     MOVE RP-DP-FROM-SLOT(RP-I) TO LK-RP-DAY-FROM-SLOT(RP-I).             
107500     MOVE RP-DP-MINUTES(RP-I) TO LK-RP-DAY-MINUTES(RP-I).                 
107600     MOVE RP-DP-POI-COUNT(RP-I) TO LK-RP-DAY-POI-COUNT(RP-I).             
107700     MOVE RP-DP-NOTE(RP-I) TO LK-RP-DAY-NOTE(RP-I).                       
107800     MOVE 1 TO RP-J.                                                      
107900 2600-COPY-POI-LOOP.                                                      
108000     IF RP-J > RP-DP-POI-COUNT(RP-I) GO TO 2600-NEXT-DAY2.                
108100     MOVE RP-DP-POI-ID(RP-I, RP-J) TO                                     
108200         LK-RP-DAY-POI-ID(RP-I, RP-J).                                    
108300     MOVE RP-DP-POI-NAME(RP-I, RP-J) TO                                   
108400         LK-RP-DAY-POI-NAME(RP-I, RP-J).                                  
108500     MOVE RP-DP-POI-TU(RP-I, RP-J) TO                                     
108600         LK-RP-DAY-POI-TU(RP-I, RP-J).                                    
108700     ADD 1 TO RP-J.                                                       
108800     GO TO 2600-COPY-POI-LOOP.                                            
108900 2600-NEXT-DAY2.                                                          
109000     ADD 1 TO RP-I.                                                       
109100     GO TO 2600-COPY-DAY-LOOP.                                            
109200 2600-COPY-MATRIX.                                                        
109300     MOVE 1 TO RP-I.                                                      
109400 2600-COPY-ROW.                                                           
109500     IF RP-I > 15 GO TO 2600-COPY-RESULT-TO-LINKAGE-EXIT.                 
109600     MOVE 1 TO RP-J.                                                      
109700 2600-COPY-COL.                                                           
109800     IF RP-J > 15                                                         
109900         ADD 1 TO RP-I                                                    
110000         GO TO 2600-COPY-ROW.                                             
110100     MOVE RP-KM-WORK(RP-I, RP-J) TO LK-RP-KM-OUT-CELL(RP-I, RP-J).        
110200     MOVE RP-MIN-WORK(RP-I, RP-J) TO                                      
110300         LK-RP-MIN-OUT-CELL(RP-I, RP-J).                                  
110400     ADD 1 TO RP-J.                                                       
110500     GO TO 2600-COPY-COL.                                                 
110600 2600-COPY-RESULT-TO-LINKAGE-EXIT.                                        
110700     EXIT.                                                                
