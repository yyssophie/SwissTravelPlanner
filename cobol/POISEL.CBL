000100* POISEL - DAY POINT-OF-INTEREST SELECTION                                
000200******************************************************************        
000300 IDENTIFICATION DIVISION.                                                 
000400 PROGRAM-ID. POISEL.                                                      
000500 AUTHOR. R. TANNER.                                                       
000600 INSTALLATION. ALPINE TOURS DATA CENTER.                                  
000700 DATE-WRITTEN. 05/03/1989.                                                
000800 DATE-COMPILED.                                                           
000900 SECURITY.  UNCLASSIFIED - ITINERARY BATCH SUBSYSTEM.                     
001000******************************************************************        
001100*  C H A N G E   L O G                                                    
001200*----------------------------------------------------------------         
001300* 05/03/89 RT  ORIGINAL WRITE-UP - TWO-POI PICKER PER DAY.                
001400* 06/01/89 RT  GENERALISED TO A BUDGETED PICKER (UP TO 4 POIS).   CR-0062 
001500* 08/22/89 KM  ADDED PREFERENCE FILTER (POSITIVE/ZERO WEIGHTS).   CR-0075 
001600* 10/10/89 KM  ADDED NAME-SIMILARITY DE-DUP AGAINST TODAY'S PICK. CR-0088 
001700* 02/19/90 JD  CATEGORY DRAW NOW RE-NORMALISES AFTER EACH REMOVE. CR-0105 
001800* 07/07/91 JD  FIXED BUDGET CHECK - TU COMPARISON WAS BACKWARDS.  CR-0151 
001900* 04/04/93 RT  ADDED FALLBACK UNIFORM PICK WHEN ALL CATS EXHAUST. CR-0188 
002000* 12/12/94 RT  WIDENED STOPWORD LIST (GLACIER, ADVENTURE, TOUR).  CR-0222 
002100* 02/20/96 JD  Y2K READINESS REVIEW - NO DATE FIELDS IN MODULE.   CR-0267 
002200* 08/21/98 JD  Y2K - CONFIRMED NO TWO-DIGIT YEAR MATH IN MODULE.  CR-0302 
002300* 03/02/99 MP  YEAR-END REGRESSION - NO CHANGES REQUIRED.         CR-0319 
002400* 11/18/02 MP  SEEDED LCG REPLACES THE OLD CLOCK-DRIVEN DRAW.     CR-0378 
002500* 06/09/05 DS  TOKENISER NOW STRIPS NON-ALPHANUMERICS FIRST.      CR-0415 
002600* 10/14/08 DS  MINOR - COMMENT CLEANUP, NO LOGIC CHANGE.          CR-0441 
002700* 08/11/09 DS  BEST-RANK SCAN NO LONGER FOLDS IN THE BUDGET TEST  CR-0464 
002800*              (A BUDGET-EXCEEDING BEST-RANK POI WAS INVISIBLE,   CR-0464 
002900*              LETTING A WORSE RANK WIN) - BUDGET NOW FILTERS     CR-0464 
003000*              ONLY THE BEST-RANK SUBSET, PER SPEC.               CR-0464 
003100* 08/11/09 DS  NAME-SIMILARITY CHECK NOW COMPARES A CANDIDATE     CR-0463 
003200*              AGAINST EVERY POI PICKED SO FAR TODAY, NOT JUST    CR-0463 
003300*              THE MOST RECENT ONE - PS-NAME-CHOSEN BECAME A      CR-0463 
003400*              4-ENTRY TABLE TO MATCH LK-PS-RES-ENTRY.            CR-0463 
003500* 08/12/09 DS  DROPPED COMP-1 (FLOATING-POINT) USAGE FROM EVERY   CR-0467 
003600*              WEIGHT/SCORE WORKING-STORAGE AND LINKAGE FIELD IN  CR-0467 
003700*              THIS MODULE - ZONED DISPLAY IS THE HOUSE WAY TO    CR-0467 
003800*              HOLD A DECIMAL NUMBER; COMP-1 HAD NO BUSINESS HERE.CR-0467 
003900******************************************************************        
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER. IBM-AT.                                                 
004300 OBJECT-COMPUTER. IBM-AT.                                                 
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM                                                   
004600     UPSI-0 ON PS-TRACE-SWITCH                                            
004700     CLASS PS-VOWEL-CLASS IS "A" "E" "I" "O" "U".                         
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT OPTIONAL PS-DUMMY-FILE ASSIGN TO PSDUMMY.                     
005100******************************************************************        
005200 DATA DIVISION.                                                           
005300 FILE SECTION.                                                            
005400 FD  PS-DUMMY-FILE                                                        
005500     LABEL RECORDS ARE OMITTED.                                           
005600 01  PS-DUMMY-REC              PIC X(02).                                 
005700                                                                          
005800 WORKING-STORAGE SECTION.                                                 
005900 77  PS-TRACE-SWITCH           PIC X         VALUE "N".                   
006000 77  PS-I                      PIC 9(02) COMP.                            
006100 77  PS-J                      PIC 9(02) COMP.                            
006200 77  PS-K                      PIC 9(02) COMP.                            
006300 77  PS-CAT                    PIC 9(01) COMP.                            
006400 77  PS-BUDGET                 PIC S9(03) COMP.                           
006500 77  PS-PICKED-COUNT           PIC 9(01) COMP.                            
006600 77  PS-CAND-COUNT             PIC 9(02) COMP.                            
006700 77  PS-BEST-RANK              PIC 9(03) COMP.                            
006800 77  PS-CHOSEN-IDX             PIC 9(01) COMP.                            
006900 77  PS-DRAW-POINT             PIC 9(05)V9(04).                           
007000 77  PS-WEIGHT-SUM             PIC 9(01)V9(04).                           
007100 77  PS-RUNNING-SUM            PIC 9(01)V9(04).                           
007200                                                                          
007300* CATEGORY-NUMBER TO CATEGORY-NAME TABLE, FOR TRACE PRINT ONLY -          
007400* SAME PACKED-LITERAL/REDEFINES SHAPE AS THE CITY-NAME TABLE IN           
007500* CTYDATA.                                                                
007600 01  PS-CATEGORY-NAME-LIST.                                               
007700     02  FILLER PIC X(32) VALUE                                           
007800         "NATURE  CULTURE FOOD    SPORT   ".                              
007900 01  PS-CATEGORY-NAME-TABLE REDEFINES PS-CATEGORY-NAME-LIST.              
008000     02  PS-CATEGORY-NAME      PIC X(08) OCCURS 4 TIMES.                  
008100                                                                          
008200* FOUR-CATEGORY WEIGHT/FLAG WORK AREA (NATURE,CULTURE,FOOD,SPORT)         
008300 01  PS-CATEGORY-WORK.                                                    
008400     02  PS-CAT-SLOT           OCCURS 4 TIMES.                            
008500         03  PS-CAT-RAW-WT         PIC 9(01)V9(04).                       
008600         03  PS-CAT-NORM-WT        PIC 9(01)V9(04).                       
008700         03  PS-CAT-POSITIVE       PIC X(01).                             
008800             88  PS-CAT-IS-POS         VALUE "Y".                         
008900         03  PS-CAT-HAS-CAND       PIC X(01).                             
009000             88  PS-CAT-HAS-ANY        VALUE "Y".                         
009100         03  PS-CAT-ALIVE          PIC X(01) VALUE "Y".                   
009200             88  PS-CAT-IS-ALIVE       VALUE "Y".                         
009300         03  FILLER                PIC X(01).                             
009400                                                                          
009500* CANDIDATE SCRATCH LIST - UP TO 40 POIS OF THE CITY'S POOL.              
009600 01  PS-CANDIDATE-TABLE.                                                  
009700     02  PS-CAND-ENTRY         OCCURS 40 TIMES.                           
009800         03  PS-CAND-SLOT-NO       PIC 9(02) COMP.                        
009900         03  PS-CAND-PRIMARY-LBL   PIC 9(01) COMP.                        
010000         03  PS-CAND-TU            PIC 9(01) COMP.                        
010100         03  PS-CAND-RANK          PIC 9(03) COMP.                        
010200         03  PS-CAND-EXCLUDED      PIC X(01) VALUE "N".                   
010300             88  PS-CAND-IS-OUT        VALUE "Y".                         
010400         03  FILLER                PIC X(01).                             
010500                                                                          
010600* PSEUDO-RANDOM STREAM - LINEAR CONGRUENTIAL, SEEDED FROM RNG-SEED        
010700 01  PS-RNG-WORK.                                                         
010800     02  PS-RNG-STATE          PIC 9(09) COMP.                            
010900     02  PS-RNG-MULT           PIC 9(09) COMP VALUE 1103515245.           
011000     02  PS-RNG-ADD            PIC 9(09) COMP VALUE 12345.                
011100     02  PS-RNG-MOD            PIC 9(09) COMP VALUE 2147483647.           
011200     02  PS-RNG-WORK-PROD      PIC 9(18) COMP.                            
011300     02  PS-RNG-WORK-QUOT      PIC 9(09) COMP.                            
011400     02  FILLER                PIC X(01).                                 
011500                                                                          
011600* NAME TOKENISER WORK AREA - HOLDS THE BLANK-DELIMITED WORDS OF           
011700* A POI NAME SO STOPWORDS CAN BE DROPPED BEFORE THE SIMILARITY            
011800* COMPARE (SEE 1300-CHECK-SIMILAR-NAME).                                  
011900 01  PS-WORD-TOKEN-TAB.                                                   
012000     02  PS-WORD-ENTRY         OCCURS 12 TIMES.                           
012100         03  PS-WORD-TEXT          PIC X(20).                             
012200         03  FILLER                PIC X(02).                             
012300     02  PS-WORD-COUNT         PIC 9(02) COMP.                            
012400 01  PS-WORD-TOKEN-TAB-2.                                                 
012500     02  PS-WORD-ENTRY-2       OCCURS 12 TIMES.                           
012600         03  PS-WORD-TEXT-2        PIC X(20).                             
012700         03  FILLER                PIC X(02).                             
012800     02  PS-WORD-COUNT-2       PIC 9(02) COMP.                            
012900                                                                          
013000 01  PS-STOPWORD-LIST.                                                    
013100     02  FILLER PIC X(180) VALUE                                          
013200         "the        of         and        on         "                   
013300      -  "in         at         lake       mountain   "                   
013400      -  "mount      top        adventure  tour       "                   
013500      -  "experience view       platform   glacier    "                   
013600      -  "swiss      switzerland                      ".                  
013700 01  PS-STOPWORD-TABLE REDEFINES PS-STOPWORD-LIST.                        
013800     02  PS-STOPWORD           PIC X(11) OCCURS 15 TIMES.                 
013900                                                                          
014000 01  PS-OVERLAP-1-WORDS.                                                  
014100     02  FILLER PIC X(60) VALUE                                           
014200         "jungfraujoch         lucerne              "                     
014300      -  "geneva               zermatt              ".                    
014400 01  PS-OVERLAP-1-TABLE REDEFINES PS-OVERLAP-1-WORDS.                     
014500     02  PS-OVERLAP-1-WORD     PIC X(15) OCCURS 4 TIMES.                  
014600                                                                          
014700 01  PS-NAME-SCRATCH.                                                     
014800     02  PS-NAME-IN            PIC X(40).                                 
014900* ONE SLOT PER TODAY'S-PICK, SAME COUNT AS LK-PS-RES-ENTRY, SO A          
015000* NEW CANDIDATE IS CHECKED AGAINST EVERY POI ALREADY CHOSEN TODAY CR-0463 
015100* - NOT JUST THE MOST RECENT ONE.                                 CR-0463 
015200     02  PS-NAME-CHOSEN        PIC X(40) OCCURS 4 TIMES.                  
015300     02  PS-OVERLAP-COUNT      PIC 9(02) COMP.                            
015400     02  PS-LAST-OVERLAP-WORD  PIC X(20).                                 
015500     02  FILLER                PIC X(01).                                 
015600                                                                          
015700* SPLITTER WORK AREA - SHARED BY BOTH NAMES, SELECTED BY TARGET.          
015800 01  PS-SPLIT-WORK.                                                       
015900     02  PS-SPLIT-BUF          PIC X(40).                                 
016000     02  PS-SPLIT-WORD         PIC X(20).                                 
016100     02  PS-SPLIT-WORD-LEN     PIC 9(02) COMP.                            
016200     02  PS-SPLIT-POS          PIC 9(02) COMP.                            
016300     02  PS-SPLIT-SW-I         PIC 9(02) COMP.                            
016400     02  PS-SPLIT-TARGET       PIC 9(01) COMP.                            
016500     02  FILLER                PIC X(01).                                 
016600                                                                          
016700 LINKAGE SECTION.                                                         
016800 01  LK-PS-CITY-SLOT.                                                     
016900     03  LK-PS-CITY-SLUG           PIC X(12).                             
017000     03  LK-PS-CITY-POI-COUNT      PIC 9(02) COMP.                        
017100     03  LK-PS-CITY-POI-ENTRY      OCCURS 40 TIMES.                       
017200         04  LK-PS-POI-ID              PIC X(16).                         
017300         04  LK-PS-POI-NAME            PIC X(40).                         
017400         04  LK-PS-NATURE-FL           PIC X(01).                         
017500         04  LK-PS-CULTURE-FL          PIC X(01).                         
017600         04  LK-PS-FOOD-FL             PIC X(01).                         
017700         04  LK-PS-SPORT-FL            PIC X(01).                         
017800         04  LK-PS-SEASON-CNT          PIC 9(01).                         
017900         04  LK-PS-SEASON-LST          PIC X(06) OCCURS 4 TIMES.          
018000         04  LK-PS-NEEDED-TIME         PIC X(01).                         
018100         04  LK-PS-SEASON-RANK         PIC 9(03) COMP.                    
018200         04  FILLER                    PIC X(04).                         
018300 01  LK-PS-POOL-USED-GROUP.                                               
018400     02  LK-PS-POOL-USED-FLAG      PIC X(01) OCCURS 40 TIMES.             
018500     02  FILLER                    PIC X(01).                             
018600 01  LK-PS-WEIGHTS.                                                       
018700     02  LK-PS-WEIGHT          PIC 9(01)V9(04) OCCURS 4.                  
018800     02  FILLER                PIC X(02).                                 
018900 01  LK-PS-TRAVEL-TU           PIC 9(01) COMP.                            
019000 01  LK-PS-SEASON              PIC X(06).                                 
019100 01  LK-PS-SEED-INOUT          PIC 9(09) COMP.                            
019200 01  LK-PS-RESULT.                                                        
019300     02  LK-PS-RES-COUNT       PIC 9(01) COMP.                            
019400     02  LK-PS-RES-ENTRY       OCCURS 4 TIMES.                            
019500         03  LK-PS-RES-POI-ID      PIC X(16).                             
019600         03  LK-PS-RES-POI-NAME    PIC X(40).                             
019700         03  LK-PS-RES-TU          PIC 9(01) COMP.                        
019800     02  FILLER                PIC X(02).                                 
019900******************************************************************        
020000 PROCEDURE DIVISION USING LK-PS-CITY-SLOT                                 
020100                           LK-PS-POOL-USED-GROUP                          
020200                           LK-PS-WEIGHTS                                  
020300                           LK-PS-TRAVEL-TU                                
020400                           LK-PS-SEASON                                   
020500                           LK-PS-SEED-INOUT                               
020600                           LK-PS-RESULT.                                  
020700                                                                          
020800 1000-SELECT-DAY-POIS.                                                    
020900     MOVE 0 TO LK-PS-RES-COUNT.                                           
021000     MOVE PS-RNG-MOD TO PS-RNG-MOD.                                       
021100     MOVE LK-PS-SEED-INOUT TO PS-RNG-STATE.                               
021200     COMPUTE PS-BUDGET = 10 - LK-PS-TRAVEL-TU.                            
021300     IF PS-BUDGET <= 0 GO TO 1000-SELECT-DAY-POIS-EXIT.                   
021400     PERFORM 1100-BUILD-CANDIDATES THRU 1100-BUILD-CANDIDATES-EXIT        
021500     IF PS-CAND-COUNT = 0 GO TO 1000-SELECT-DAY-POIS-EXIT.                
021600     PERFORM 1150-BUILD-CATEGORY-WEIGHTS                                  
021700         THRU 1150-BUILD-CATEGORY-WEIGHTS-EXIT.                           
021800 1000-DRAW-LOOP.                                                          
021900     IF LK-PS-RES-COUNT >= 4 GO TO 1000-SELECT-DAY-POIS-EXIT.             
022000     IF PS-BUDGET <= 0 GO TO 1000-SELECT-DAY-POIS-EXIT.                   
022100     PERFORM 1160-ANY-CAND-LEFT THRU 1160-ANY-CAND-LEFT-EXIT.             
022200     IF PS-CAND-COUNT = 0 GO TO 1000-SELECT-DAY-POIS-EXIT.                
022300     PERFORM 1200-DRAW-CATEGORY THRU 1200-DRAW-CATEGORY-EXIT.             
022400     PERFORM 1400-PICK-FROM-CATEGORY                                      
022500         THRU 1400-PICK-FROM-CATEGORY-EXIT.                               
022600     GO TO 1000-DRAW-LOOP.                                                
022700 1000-SELECT-DAY-POIS-EXIT.                                               
022800     MOVE PS-RNG-STATE TO LK-PS-SEED-INOUT.                               
022900     GOBACK.                                                              
023000                                                                          
023100 1100-BUILD-CANDIDATES.                                                   
023200* 08/22/89 KM - PREFERENCE FILTER: KEEP POIS CARRYING AT LEAST    CR-0075 
023300* ONE POSITIVE-WEIGHT CATEGORY AND NO ZERO-WEIGHT CATEGORY, AND   CR-0075 
023400* IN SEASON (LISTS THE SEASON, OR LISTS NO SEASONS AT ALL).       CR-0075 
023500     MOVE 0 TO PS-CAND-COUNT.                                             
023600     MOVE 1 TO PS-I.                                                      
023700 1100-SCAN-POOL.                                                          
023800     IF PS-I > LK-PS-CITY-POI-COUNT GO TO 1100-BUILD-CANDIDATES-EX        
023900     IF LK-PS-POOL-USED-FLAG(PS-I) = "Y" GO TO 1100-NEXT.                 
024000     PERFORM 1110-PASSES-PREF-FILTER                                      
024100         THRU 1110-PASSES-PREF-FILTER-EXIT.                               
024200     IF PS-K NOT = 1 GO TO 1100-NEXT.                                     
024300     PERFORM 1120-PASSES-SEASON-FILTER                                    
024400         THRU 1120-PASSES-SEASON-FILTER-EXIT.                             
024500     IF PS-K NOT = 1 GO TO 1100-NEXT.                                     
024600     ADD 1 TO PS-CAND-COUNT.                                              
024700     MOVE PS-I TO PS-CAND-SLOT-NO(PS-CAND-COUNT).                         
024800     PERFORM 1130-SET-PRIMARY-AND-TU                                      
024900         THRU 1130-SET-PRIMARY-AND-TU-EXIT.                               
025000     MOVE "N" TO PS-CAND-EXCLUDED(PS-CAND-COUNT).                         
025100 1100-NEXT.                                                               
025200     ADD 1 TO PS-I.                                                       
025300     GO TO 1100-SCAN-POOL.                                                
025400 1100-BUILD-CANDIDATES-EXIT.                                              
025500     EXIT.                                                                
025600                                                                          
025700 1110-PASSES-PREF-FILTER.                                                 
025800     MOVE 0 TO PS-K.                                                      
025900     IF LK-PS-NATURE-FL(PS-I) = "Y" AND LK-PS-WEIGHT(1) = 0               
026000         GO TO 1110-PASSES-PREF-FILTER-EXIT.                              
026100     IF LK-PS-CULTURE-FL(PS-I) = "Y" AND LK-PS-WEIGHT(2) = 0              
026200         GO TO 1110-PASSES-PREF-FILTER-EXIT.                              
026300     IF LK-PS-FOOD-FL(PS-I) = "Y" AND LK-PS-WEIGHT(3) = 0                 
026400         GO TO 1110-PASSES-PREF-FILTER-EXIT.                              
026500     IF LK-PS-SPORT-FL(PS-I) = "Y" AND LK-PS-WEIGHT(4) = 0                
026600         GO TO 1110-PASSES-PREF-FILTER-EXIT.                              
026700     IF (LK-PS-NATURE-FL(PS-I) = "Y" AND LK-PS-WEIGHT(1) > 0)             
026800        OR (LK-PS-CULTURE-FL(PS-I) = "Y" AND LK-PS-WEIGHT(2) > 0)         
026900        OR (LK-PS-FOOD-FL(PS-I) = "Y" AND LK-PS-WEIGHT(3) > 0)            
027000        OR (LK-PS-SPORT-FL(PS-I) = "Y" AND LK-PS-WEIGHT(4) > 0)           
027100         MOVE 1 TO PS-K.                                                  
027200 1110-PASSES-PREF-FILTER-EXIT.                                            
027300     EXIT.                                                                
027400                                                                          
027500 1120-PASSES-SEASON-FILTER.                                               
027600     MOVE 1 TO PS-K.                                                      
027700     IF LK-PS-SEASON-CNT(PS-I) = 0                                        
027800         GO TO 1120-PASSES-SEASON-FILTER-EXIT.                            
027900     MOVE 0 TO PS-K.                                                      
028000     MOVE 1 TO PS-J.                                                      
028100 1120-SCAN-LIST.                                                          
028200     IF PS-J > LK-PS-SEASON-CNT(PS-I)                                     
028300         GO TO 1120-PASSES-SEASON-FILTER-EXIT.                            
028400     IF LK-PS-SEASON-LST(PS-I, PS-J) = LK-PS-SEASON                       
028500         MOVE 1 TO PS-K                                                   
028600         GO TO 1120-PASSES-SEASON-FILTER-EXIT.                            
028700     ADD 1 TO PS-J.                                                       
028800     GO TO 1120-SCAN-LIST.                                                
028900 1120-PASSES-SEASON-FILTER-EXIT.                                          
029000     EXIT.                                                                
029100                                                                          
029200 1130-SET-PRIMARY-AND-TU.                                                 
029300     IF LK-PS-NATURE-FL(PS-I) = "Y"                                       
029400         MOVE 1 TO PS-CAND-PRIMARY-LBL(PS-CAND-COUNT)                     
029500     ELSE IF LK-PS-CULTURE-FL(PS-I) = "Y"                                 
029600         MOVE 2 TO PS-CAND-PRIMARY-LBL(PS-CAND-COUNT)                     
029700     ELSE IF LK-PS-FOOD-FL(PS-I) = "Y"                                    
029800         MOVE 3 TO PS-CAND-PRIMARY-LBL(PS-CAND-COUNT)                     
029900     ELSE IF LK-PS-SPORT-FL(PS-I) = "Y"                                   
030000         MOVE 4 TO PS-CAND-PRIMARY-LBL(PS-CAND-COUNT)                     
030100     ELSE                                                                 
030200         MOVE 0 TO PS-CAND-PRIMARY-LBL(PS-CAND-COUNT)                     
030300     END-IF END-IF END-IF END-IF.                                         
030400     EVALUATE LK-PS-NEEDED-TIME(PS-I)                                     
030500         WHEN "1" MOVE 1 TO PS-CAND-TU(PS-CAND-COUNT)                     
030600         WHEN "2" MOVE 2 TO PS-CAND-TU(PS-CAND-COUNT)                     
030700         WHEN "4" MOVE 4 TO PS-CAND-TU(PS-CAND-COUNT)                     
030800         WHEN "8" MOVE 8 TO PS-CAND-TU(PS-CAND-COUNT)                     
030900         WHEN OTHER MOVE 2 TO PS-CAND-TU(PS-CAND-COUNT)                   
031000     END-EVALUATE.                                                        
031100     MOVE LK-PS-SEASON-RANK(PS-I) TO PS-CAND-RANK(PS-CAND-COUNT).         
031200 1130-SET-PRIMARY-AND-TU-EXIT.                                            
031300     EXIT.                                                                
031400                                                                          
031500 1150-BUILD-CATEGORY-WEIGHTS.                                             
031600     MOVE 1 TO PS-I.                                                      
031700 1150-INIT-LOOP.                                                          
031800     IF PS-I > 4 GO TO 1150-MARK-HAS-CAND.                                
031900     MOVE LK-PS-WEIGHT(PS-I) TO PS-CAT-RAW-WT(PS-I).                      
032000     IF LK-PS-WEIGHT(PS-I) > 0                                            
032100         MOVE "Y" TO PS-CAT-POSITIVE(PS-I)                                
032200     ELSE                                                                 
032300         MOVE "N" TO PS-CAT-POSITIVE(PS-I)                                
032400     END-IF.                                                              
032500     MOVE "N" TO PS-CAT-HAS-CAND(PS-I).                                   
032600     MOVE "Y" TO PS-CAT-ALIVE(PS-I).                                      
032700     ADD 1 TO PS-I.                                                       
032800     GO TO 1150-INIT-LOOP.                                                
032900 1150-MARK-HAS-CAND.                                                      
033000     MOVE 1 TO PS-I.                                                      
033100 1150-MARK-LOOP.                                                          
033200     IF PS-I > PS-CAND-COUNT GO TO 1150-NORMALISE.                        
033300     IF PS-CAND-PRIMARY-LBL(PS-I) NOT = 0                                 
033400         MOVE "Y" TO PS-CAT-HAS-CAND(PS-CAND-PRIMARY-LBL(PS-I)).          
033500     ADD 1 TO PS-I.                                                       
033600     GO TO 1150-MARK-LOOP.                                                
033700 1150-NORMALISE.                                                          
033800     PERFORM 1155-NORMALISE-WEIGHTS                                       
033900         THRU 1155-NORMALISE-WEIGHTS-EXIT.                                
034000 1150-BUILD-CATEGORY-WEIGHTS-EXIT.                                        
034100     EXIT.                                                                
034200                                                                          
034300 1155-NORMALISE-WEIGHTS.                                                  
034400* 02/19/90 JD - SUM ONLY POSITIVE CATEGORIES THAT HAVE A CANDIDATECR-0105 
034500     MOVE 0 TO PS-WEIGHT-SUM.                                             
034600     MOVE 1 TO PS-I.                                                      
034700 1155-SUM-LOOP.                                                           
034800     IF PS-I > 4 GO TO 1155-DIVIDE-LOOP-INIT.                             
034900     IF PS-CAT-IS-POS(PS-I) AND PS-CAT-HAS-ANY(PS-I)                      
035000         ADD PS-CAT-RAW-WT(PS-I) TO PS-WEIGHT-SUM.                        
035100     ADD 1 TO PS-I.                                                       
035200     GO TO 1155-SUM-LOOP.                                                 
035300 1155-DIVIDE-LOOP-INIT.                                                   
035400     MOVE 1 TO PS-I.                                                      
035500 1155-DIVIDE-LOOP.                                                        
035600     IF PS-I > 4 GO TO 1155-NORMALISE-WEIGHTS-EXIT.                       
035700     IF PS-CAT-IS-POS(PS-I) AND PS-CAT-HAS-ANY(PS-I)                      
035800             AND PS-WEIGHT-SUM > 0                                        
035900         COMPUTE PS-CAT-NORM-WT(PS-I) ROUNDED =                           
036000                 PS-CAT-RAW-WT(PS-I) / PS-WEIGHT-SUM                      
036100     ELSE                                                                 
036200         MOVE 0 TO PS-CAT-NORM-WT(PS-I)                                   
036300     END-IF.                                                              
036400     ADD 1 TO PS-I.                                                       
036500     GO TO 1155-DIVIDE-LOOP.                                              
036600 1155-NORMALISE-WEIGHTS-EXIT.                                             
036700     EXIT.                                                                
036800                                                                          
036900 1160-ANY-CAND-LEFT.                                                      
037000     MOVE 0 TO PS-K.                                                      
037100     MOVE 1 TO PS-I.                                                      
037200 1160-LEFT-LOOP.                                                          
037300     IF PS-I > PS-CAND-COUNT GO TO 1160-SET-COUNT.                        
037400     IF PS-CAND-EXCLUDED(PS-I) = "N" MOVE 1 TO PS-K.                      
037500     ADD 1 TO PS-I.                                                       
037600     GO TO 1160-LEFT-LOOP.                                                
037700 1160-SET-COUNT.                                                          
037800     IF PS-K = 0 MOVE 0 TO PS-CAND-COUNT.                                 
037900 1160-ANY-CAND-LEFT-EXIT.                                                 
038000     EXIT.                                                                
038100                                                                          
038200 1200-DRAW-CATEGORY.                                                      
038300* 11/18/02 MP - SEEDED LCG: STATE = (STATE*MULT+ADD) MOD MODULUS. CR-0378 
038400* MOD DONE BY DIVIDE/REMAINDER - NO INTRINSIC FUNCTION IN MODULE. CR-0378 
038500     COMPUTE PS-RNG-WORK-PROD =                                           
038600         PS-RNG-STATE * PS-RNG-MULT + PS-RNG-ADD.                         
038700     DIVIDE PS-RNG-WORK-PROD BY PS-RNG-MOD                                
038800         GIVING PS-RNG-WORK-QUOT                                          
038900         REMAINDER PS-RNG-STATE.                                          
039000     COMPUTE PS-DRAW-POINT ROUNDED =                                      
039100         PS-RNG-STATE / PS-RNG-MOD.                                       
039200     MOVE 0 TO PS-RUNNING-SUM.                                            
039300     MOVE 0 TO PS-CAT.                                                    
039400     MOVE 1 TO PS-I.                                                      
039500 1200-SCAN-CATS.                                                          
039600     IF PS-I > 4 GO TO 1200-FALLBACK.                                     
039700     IF PS-CAT-IS-ALIVE(PS-I) AND PS-CAT-HAS-ANY(PS-I)                    
039800         ADD PS-CAT-NORM-WT(PS-I) TO PS-RUNNING-SUM                       
039900         IF PS-DRAW-POINT <= PS-RUNNING-SUM AND PS-CAT = 0                
040000             MOVE PS-I TO PS-CAT                                          
040100         END-IF                                                           
040200     END-IF.                                                              
040300     ADD 1 TO PS-I.                                                       
040400     GO TO 1200-SCAN-CATS.                                                
040500 1200-FALLBACK.                                                           
040600     IF PS-CAT = 0                                                        
040700         PERFORM 1210-FIRST-ALIVE-CAT                                     
040800             THRU 1210-FIRST-ALIVE-CAT-EXIT.                              
040900     IF PS-TRACE-SWITCH = "Y" AND PS-CAT NOT = 0                          
041000         DISPLAY "POISEL DRAW - CATEGORY "                                
041100             PS-CATEGORY-NAME(PS-CAT).                                    
041200 1200-DRAW-CATEGORY-EXIT.                                                 
041300     EXIT.                                                                
041400                                                                          
041500 1210-FIRST-ALIVE-CAT.                                                    
041600     MOVE 1 TO PS-I.                                                      
041700 1210-SCAN.                                                               
041800     IF PS-I > 4 GO TO 1210-FIRST-ALIVE-CAT-EXIT.                         
041900     IF PS-CAT-IS-ALIVE(PS-I) AND PS-CAT-HAS-ANY(PS-I)                    
042000             AND PS-CAT = 0                                               
042100         MOVE PS-I TO PS-CAT.                                             
042200     ADD 1 TO PS-I.                                                       
042300     GO TO 1210-SCAN.                                                     
042400 1210-FIRST-ALIVE-CAT-EXIT.                                               
042500     EXIT.                                                                
042600                                                                          
042700 1400-PICK-FROM-CATEGORY.                                                 
042800* 04/04/93 RT - IF NO CAND FITS THE CATEGORY, KILL IT AND REDRAW; CR-0188 
042900* IF EVERY CATEGORY IS DEAD, FALL BACK TO A UNIFORM PICK.         CR-0188 
043000     IF PS-CAT = 0                                                        
043100         PERFORM 1500-PICK-ANY-CANDIDATE                                  
043200             THRU 1500-PICK-ANY-CANDIDATE-EXIT                            
043300         GO TO 1400-PICK-FROM-CATEGORY-EXIT.                              
043400     PERFORM 1410-BEST-RANK-IN-CAT                                        
043500         THRU 1410-BEST-RANK-IN-CAT-EXIT.                                 
043600     IF PS-K = 0                                                          
043700         MOVE "N" TO PS-CAT-ALIVE(PS-CAT)                                 
043800         GO TO 1400-PICK-FROM-CATEGORY-EXIT.                              
043900     PERFORM 1420-APPEND-PICK THRU 1420-APPEND-PICK-EXIT.                 
044000 1400-PICK-FROM-CATEGORY-EXIT.                                            
044100     EXIT.                                                                
044200                                                                          
044300 1410-BEST-RANK-IN-CAT.                                                   
044400* 08/11/09 DS - THE BUDGET TEST USED TO BE FOLDED INTO THIS FIRST CR-0464 
044500* SCAN, SO A BUDGET-EXCEEDING CANDIDATE HOLDING THE TRUE BEST     CR-0464 
044600* RANK WAS INVISIBLE HERE AND A WORSE-RANKED, BUDGET-FITTING ONE  CR-0464 
044700* WON INSTEAD.  BEST RANK IS NOW TAKEN OVER THE WHOLE CATEGORY    CR-0464 
044800* REGARDLESS OF BUDGET; THE BUDGET FILTER APPLIES ONLY TO THE     CR-0464 
044900* BEST-RANK SUBSET, IN 1410-FIND-FIRST BELOW.                     CR-0464 
045000     MOVE 0 TO PS-K.                                                      
045100     MOVE 999 TO PS-BEST-RANK.                                            
045200     MOVE 1 TO PS-I.                                                      
045300 1410-SCAN-BEST.                                                          
045400     IF PS-I > PS-CAND-COUNT GO TO 1410-SCAN-PICK.                        
045500     IF PS-CAND-EXCLUDED(PS-I) = "N"                                      
045600            AND PS-CAND-PRIMARY-LBL(PS-I) = PS-CAT                        
045700            AND PS-CAND-RANK(PS-I) < PS-BEST-RANK                         
045800         MOVE PS-CAND-RANK(PS-I) TO PS-BEST-RANK.                         
045900     ADD 1 TO PS-I.                                                       
046000     GO TO 1410-SCAN-BEST.                                                
046100 1410-SCAN-PICK.                                                          
046200     IF PS-BEST-RANK = 999 GO TO 1410-BEST-RANK-IN-CAT-EXIT.              
046300     MOVE 1 TO PS-I.                                                      
046400 1410-FIND-FIRST.                                                         
046500     IF PS-I > PS-CAND-COUNT GO TO 1410-BEST-RANK-IN-CAT-EXIT.            
046600     IF PS-CAND-EXCLUDED(PS-I) = "N"                                      
046700            AND PS-CAND-PRIMARY-LBL(PS-I) = PS-CAT                        
046800            AND PS-CAND-TU(PS-I) <= PS-BUDGET                             
046900            AND PS-CAND-RANK(PS-I) = PS-BEST-RANK                         
047000         PERFORM 1300-CHECK-SIMILAR-NAME                                  
047100             THRU 1300-CHECK-SIMILAR-NAME-EXIT                            
047200         IF PS-K = 0                                                      
047300             MOVE PS-I TO PS-K                                            
047400             GO TO 1410-BEST-RANK-IN-CAT-EXIT                             
047500         END-IF                                                           
047600     END-IF.                                                              
047700     ADD 1 TO PS-I.                                                       
047800     GO TO 1410-FIND-FIRST.                                               
047900 1410-BEST-RANK-IN-CAT-EXIT.                                              
048000     EXIT.                                                                
048100                                                                          
048200 1420-APPEND-PICK.                                                        
048300     ADD 1 TO LK-PS-RES-COUNT.                                            
048400     MOVE LK-PS-POI-ID(PS-CAND-SLOT-NO(PS-K))                             
048500         TO LK-PS-RES-POI-ID(LK-PS-RES-COUNT).                            
048600     MOVE LK-PS-POI-NAME(PS-CAND-SLOT-NO(PS-K))                           
048700         TO LK-PS-RES-POI-NAME(LK-PS-RES-COUNT).                          
048800     MOVE PS-CAND-TU(PS-K) TO LK-PS-RES-TU(LK-PS-RES-COUNT).              
048900     MOVE LK-PS-POI-NAME(PS-CAND-SLOT-NO(PS-K))                           
049000         TO PS-NAME-CHOSEN(LK-PS-RES-COUNT).                              
049100     SUBTRACT PS-CAND-TU(PS-K) FROM PS-BUDGET.                            
049200     MOVE "Y" TO PS-CAND-EXCLUDED(PS-K).                                  
049300     MOVE "Y" TO LK-PS-POOL-USED-FLAG(PS-CAND-SLOT-NO(PS-K)).             
049400 1420-APPEND-PICK-EXIT.                                                   
049500     EXIT.                                                                
049600                                                                          
049700 1500-PICK-ANY-CANDIDATE.                                                 
049800     MOVE 0 TO PS-K.                                                      
049900     MOVE 1 TO PS-I.                                                      
050000 1500-SCAN-ANY.                                                           
050100     IF PS-I > PS-CAND-COUNT GO TO 1500-DONE-SCAN.                        
050200     IF PS-CAND-EXCLUDED(PS-I) = "N"                                      
050300            AND PS-CAND-TU(PS-I) <= PS-BUDGET                             
050400         PERFORM 1300-CHECK-SIMILAR-NAME                                  
050500             THRU 1300-CHECK-SIMILAR-NAME-EXIT                            
050600         IF PS-K = 0 MOVE PS-I TO PS-K.                                   
050700     ADD 1 TO PS-I.                                                       
050800     GO TO 1500-SCAN-ANY.                                                 
050900 1500-DONE-SCAN.                                                          
051000     IF PS-K NOT = 0                                                      
051100         PERFORM 1420-APPEND-PICK THRU 1420-APPEND-PICK-EXIT              
051200     ELSE                                                                 
051300         MOVE 0 TO PS-CAND-COUNT.                                         
051400 1500-PICK-ANY-CANDIDATE-EXIT.                                            
051500     EXIT.                                                                
051600                                                                          
051700 1300-CHECK-SIMILAR-NAME.                                                 
051800* 10/10/89 KM - SIMILAR WHEN TOKEN SETS SHARE >= 2 WORDS, OR      CR-0088 
051900* EXACTLY 1 WORD THAT IS A HEADLINE LANDMARK NAME.                CR-0088 
052000* 08/11/09 DS - CHECKED ONLY THE MOST RECENT PICK BEFORE; NOW     CR-0463 
052100* LOOPS OVER EVERY POI CHOSEN SO FAR TODAY (LK-PS-RES-COUNT OF    CR-0463 
052200* THEM) SO A CANDIDATE SIMILAR TO AN EARLIER PICK IS ALSO CAUGHT. CR-0463 
052300     MOVE 1 TO PS-K.                                                      
052400     IF LK-PS-RES-COUNT = 0 GO TO 1300-NOT-SIMILAR.                       
052500     MOVE LK-PS-POI-NAME(PS-CAND-SLOT-NO(PS-I)) TO PS-NAME-IN.            
052600     PERFORM 1305-TOKENISE-CANDIDATE                                      
052700         THRU 1305-TOKENISE-CANDIDATE-EXIT.                               
052800     MOVE 1 TO PS-CHOSEN-IDX.                                             
052900 1300-CHOSEN-LOOP.                                                        
053000     IF PS-CHOSEN-IDX > LK-PS-RES-COUNT GO TO 1300-NOT-SIMILAR.           
053100     PERFORM 1306-TOKENISE-CHOSEN                                         
053200         THRU 1306-TOKENISE-CHOSEN-EXIT.                                  
053300     MOVE 0 TO PS-OVERLAP-COUNT.                                          
053400     MOVE 1 TO PS-J.                                                      
053500 1300-COMPARE-LOOP.                                                       
053600     IF PS-J > PS-WORD-COUNT GO TO 1300-EVAL-OVERLAP.                     
053700     PERFORM 1320-ONE-TOKEN-OVERLAP                                       
053800         THRU 1320-ONE-TOKEN-OVERLAP-EXIT.                                
053900     ADD 1 TO PS-J.                                                       
054000     GO TO 1300-COMPARE-LOOP.                                             
054100 1300-EVAL-OVERLAP.                                                       
054200     IF PS-OVERLAP-COUNT >= 2                                             
054300         MOVE 1 TO PS-K                                                   
054400         GO TO 1300-CHECK-SIMILAR-NAME-EXIT.                              
054500     IF PS-OVERLAP-COUNT = 1                                              
054600         PERFORM 1330-OVERLAP-IS-LANDMARK                                 
054700             THRU 1330-OVERLAP-IS-LANDMARK-EXIT                           
054800         IF PS-K NOT = 0                                                  
054900             GO TO 1300-CHECK-SIMILAR-NAME-EXIT.                          
055000     ADD 1 TO PS-CHOSEN-IDX.                                              
055100     GO TO 1300-CHOSEN-LOOP.                                              
055200 1300-NOT-SIMILAR.                                                        
055300     MOVE 0 TO PS-K.                                                      
055400 1300-CHECK-SIMILAR-NAME-EXIT.                                            
055500     EXIT.                                                                
055600                                                                          
055700 1305-TOKENISE-CANDIDATE.                                                 
055800* 06/09/05 DS - TOKENISE TO LOWER-CASE ALPHANUMERIC WORDS, DROP   CR-0415 
055900* THE HOUSE STOPWORD LIST; THE CHOSEN-NAME TOKENS ARE BUILT THE   CR-0415 
056000* SAME WAY SO THE COMPARISON BELOW IS WORD-SET TO WORD-SET.       CR-0415 
056100* CANDIDATE TOKENS ONLY NEED BUILDING ONCE PER CANDIDATE - SEE    CR-0463 
056200* 1306 BELOW FOR THE (REPEATED) CHOSEN-NAME SIDE.                 CR-0463 
056300     MOVE PS-NAME-IN TO PS-SPLIT-BUF.                                     
056400     MOVE 1 TO PS-SPLIT-TARGET.                                           
056500     PERFORM 1311-SPLIT-ONE-NAME THRU 1311-SPLIT-ONE-NAME-EXIT.           
056600 1305-TOKENISE-CANDIDATE-EXIT.                                            
056700     EXIT.                                                                
056800                                                                          
056900 1306-TOKENISE-CHOSEN.                                                    
057000* RE-TOKENISES THE PS-CHOSEN-IDX'TH ALREADY-PICKED NAME ON EACH   CR-0463 
057100* PASS THROUGH 1300-CHOSEN-LOOP.                                  CR-0463 
057200     MOVE PS-NAME-CHOSEN(PS-CHOSEN-IDX) TO PS-SPLIT-BUF.                  
057300     MOVE 2 TO PS-SPLIT-TARGET.                                           
057400     PERFORM 1311-SPLIT-ONE-NAME THRU 1311-SPLIT-ONE-NAME-EXIT.           
057500 1306-TOKENISE-CHOSEN-EXIT.                                               
057600     EXIT.                                                                
057700                                                                          
057800 1311-SPLIT-ONE-NAME.                                                     
057900* SPLIT ON BLANKS INTO UP TO 12 LOWER-CASED WORDS, STOPWORDS OUT. CR-0415 
058000     INSPECT PS-SPLIT-BUF CONVERTING                                      
058100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                                  
058200         "abcdefghijklmnopqrstuvwxyz".                                    
058300     IF PS-SPLIT-TARGET = 1                                               
058400         MOVE 0 TO PS-WORD-COUNT                                          
058500     ELSE                                                                 
058600         MOVE 0 TO PS-WORD-COUNT-2                                        
058700     END-IF.                                                              
058800     MOVE 1 TO PS-SPLIT-POS.                                              
058900     MOVE SPACES TO PS-SPLIT-WORD.                                        
059000     MOVE 0 TO PS-SPLIT-WORD-LEN.                                         
059100 1311-SCAN-CHARS.                                                         
059200     IF PS-SPLIT-POS > 40                                                 
059300         PERFORM 1312-FLUSH-WORD THRU 1312-FLUSH-WORD-EXIT                
059400         GO TO 1311-SPLIT-ONE-NAME-EXIT.                                  
059500     IF PS-SPLIT-BUF(PS-SPLIT-POS:1) = SPACE                              
059600         PERFORM 1312-FLUSH-WORD THRU 1312-FLUSH-WORD-EXIT                
059700     ELSE                                                                 
059800         IF PS-SPLIT-WORD-LEN < 20                                        
059900             ADD 1 TO PS-SPLIT-WORD-LEN                                   
060000             MOVE PS-SPLIT-BUF(PS-SPLIT-POS:1)                            
060100                 TO PS-SPLIT-WORD(PS-SPLIT-WORD-LEN:1)                    
060200         END-IF                                                           
060300     END-IF.                                                              
060400     ADD 1 TO PS-SPLIT-POS.                                               
060500     GO TO 1311-SCAN-CHARS.                                               
060600 1311-SPLIT-ONE-NAME-EXIT.                                                
060700     EXIT.                                                                
060800                                                                          
060900 1312-FLUSH-WORD.                                                         
061000     IF PS-SPLIT-WORD-LEN > 0                                             
061100         PERFORM 1313-IS-STOPWORD THRU 1313-IS-STOPWORD-EXIT              
061200         IF PS-K = 0                                                      
061300             IF PS-SPLIT-TARGET = 1                                       
061400                 IF PS-WORD-COUNT < 12                                    
061500                     ADD 1 TO PS-WORD-COUNT                               
061600                     MOVE PS-SPLIT-WORD TO                                
061700                         PS-WORD-TEXT(PS-WORD-COUNT)                      
061800                 END-IF                                                   
061900             ELSE                                                         
062000                 IF PS-WORD-COUNT-2 < 12                                  
062100                     ADD 1 TO PS-WORD-COUNT-2                             
062200                     MOVE PS-SPLIT-WORD TO                                
062300                         PS-WORD-TEXT-2(PS-WORD-COUNT-2)                  
062400                 END-IF                                                   
062500             END-IF                                                       
062600         END-IF                                                           
062700     END-IF.                                                              
062800     MOVE SPACES TO PS-SPLIT-WORD.                                        
062900     MOVE 0 TO PS-SPLIT-WORD-LEN.                                         
063000 1312-FLUSH-WORD-EXIT.                                                    
063100     EXIT.                                                                
063200                                                                          
063300 1313-IS-STOPWORD.                                                        
063400     MOVE 0 TO PS-K.                                                      
063500     MOVE 1 TO PS-SPLIT-SW-I.                                             
063600 1313-SCAN-SW.                                                            
063700     IF PS-SPLIT-SW-I > 15 GO TO 1313-IS-STOPWORD-EXIT.                   
063800     IF PS-SPLIT-WORD(1:11) = PS-STOPWORD(PS-SPLIT-SW-I)                  
063900         MOVE 1 TO PS-K                                                   
064000         GO TO 1313-IS-STOPWORD-EXIT.                                     
064100     ADD 1 TO PS-SPLIT-SW-I.                                              
064200     GO TO 1313-SCAN-SW.                                                  
064300 1313-IS-STOPWORD-EXIT.                                                   
064400     EXIT.                                                                
064500                                                                          
064600 1320-ONE-TOKEN-OVERLAP.                                                  
064700     MOVE 1 TO PS-SPLIT-SW-I.                                             
064800 1320-SCAN-TAB2.                                                          
064900     IF PS-SPLIT-SW-I > PS-WORD-COUNT-2                                   
065000         GO TO 1320-ONE-TOKEN-OVERLAP-EXIT.                               
065100     IF PS-WORD-TEXT(PS-J) = PS-WORD-TEXT-2(PS-SPLIT-SW-I)                
065200         ADD 1 TO PS-OVERLAP-COUNT                                        
065300         MOVE PS-WORD-TEXT(PS-J) TO PS-LAST-OVERLAP-WORD                  
065400         GO TO 1320-ONE-TOKEN-OVERLAP-EXIT.                               
065500     ADD 1 TO PS-SPLIT-SW-I.                                              
065600     GO TO 1320-SCAN-TAB2.                                                
065700 1320-ONE-TOKEN-OVERLAP-EXIT.                                             
065800     EXIT.                                                                
065900                                                                          
066000 1330-OVERLAP-IS-LANDMARK.                                                
066100     MOVE 0 TO PS-K.                                                      
066200     MOVE 1 TO PS-SPLIT-SW-I.                                             
066300 1330-SCAN-LANDMARK.                                                      
066400     IF PS-SPLIT-SW-I > 4 GO TO 1330-OVERLAP-IS-LANDMARK-EXIT.            
066500     IF PS-LAST-OVERLAP-WORD(1:15) =                                      
066600             PS-OVERLAP-1-WORD(PS-SPLIT-SW-I)                             
066700         MOVE 1 TO PS-K                                                   
066800         GO TO 1330-OVERLAP-IS-LANDMARK-EXIT.                             
066900     ADD 1 TO PS-SPLIT-SW-I.                                              
067000     GO TO 1330-SCAN-LANDMARK.                                            
067100 1330-OVERLAP-IS-LANDMARK-EXIT.                                           
067200     EXIT.                                                                
