000100* CTYDATA - POI MASTER / CITY DISTANCE DATA STORE                         
000200******************************************************************        
000300 IDENTIFICATION DIVISION.                                                 
000400 PROGRAM-ID. CTYDATA.                                                     
000500 AUTHOR. K. MARTIN.                                                       
000600 INSTALLATION. ALPINE TOURS DATA CENTER.                                  
000700 DATE-WRITTEN. 04/12/1989.                                                
000800 DATE-COMPILED.                                                           
000900 SECURITY.  UNCLASSIFIED - ITINERARY BATCH SUBSYSTEM.                     
001000******************************************************************        
001100*  C H A N G E   L O G                                                    
001200*----------------------------------------------------------------         
001300* 04/12/89 KM  ORIGINAL WRITE-UP OF THE POI/DISTANCE LOADER.              
001400* 04/19/89 KM  ADDED SEASON-LIST ORDERING FOR POIS-FOR-CITY.      CR-0041 
001500* 05/02/89 KM  FIXED SLOT OVERFLOW WHEN A CITY EXCEEDS 40 POIS.   CR-0047 
001600* 06/14/89 RT  ADDED NORMALIZE-SEASON VALIDATION (88-LEVELS).     CR-0058 
001700* 09/03/89 RT  DISTANCE STATUS FIELD NOW CHECKED, NOT ASSUMED OK. CR-0071 
001800* 01/22/90 KM  SELF-PAIR DISTANCE FORCED TO ZERO ON BOTH MATRICES.CR-0093 
001900* 07/11/91 JD  REWORKED SEASON-RANK SORT TO A STABLE SELECTION.   CR-0140 
002000* 03/08/93 JD  ADDED CITY INDEX SEARCH PARAGRAPH FOR ALIAS CALLS. CR-0182 
002100* 11/30/94 KM  WIDENED POI TABLE FROM 32 TO 40 SLOTS PER CITY.    CR-0210 
002200* 02/14/96 RT  Y2K READINESS REVIEW - NO DATE FIELDS IN THIS PGM. CR-0266 
002300* 08/19/98 RT  Y2K - CONFIRMED NO TWO-DIGIT YEAR MATH IN MODULE.  CR-0301 
002400* 03/01/99 JD  YEAR-END REGRESSION - NO CHANGES REQUIRED.         CR-0318 
002500* 10/05/01 MP  DISTANCE RECORD WIDENED - TRAILING FILLER ADDED.   CR-0355 
002600* 05/17/04 MP  SEASON-ORDER NOW CALLABLE FOR A SINGLE CITY INDEX. CR-0402 
002700* 09/09/07 DS  MINOR - COMMENT CLEANUP, NO LOGIC CHANGE.          CR-0430 
002800* 05/19/09 DS  TRAILING FILLER ADDED TO THE POI AND DISTANCE      CR-0452 
002900*              GROUP RECORDS SO EVERY TOP-LEVEL AREA CARRIES A    CR-0452 
003000*              PAD, TO MATCH RTEPLAN AND EVALTR BYTE FOR BYTE.    CR-0452 
003100*              ALSO WIRED UP 0500-NORMALIZE-SEASON (TABLE-DRIVEN  CR-0452 
003200*              NOW, NOT AN OR-CHAIN) AGAINST EACH POI'S SEASON-   CR-0452 
003300*              LIST ENTRY AS IT IS LOADED - IT HAD NEVER BEEN     CR-0452 
003400*              CALLED SINCE CR-0058 ADDED IT.                     CR-0452 
003500* 08/12/09 DS  REMOVED 0400-SEASON-ORDER-CITY/0410-RANK-ONE-POI - CR-0466 
003600*              DEAD CODE, NEVER CALLED, AND BUILT ON A SEASON     CR-0466 
003700*              VALUE THIS PROGRAM NEVER HAS AT LOAD TIME.  RANKINGCR-0466 
003800*              NOW HAPPENS IN RTEPLAN, PER REQUEST.  DROPPED THE  CR-0466 
003900*              CD-ORDER-WORK, CD-REQ-SEASON, CD-BEST-SLOT AND     CR-0466 
004000*              CD-BEST-RANK SCRATCH FIELDS THAT PAIR ALONE USED.  CR-0466 
004100******************************************************************        
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER. IBM-AT.                                                 
004500 OBJECT-COMPUTER. IBM-AT.                                                 
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM                                                   
004800     UPSI-0 ON CD-TRACE-SWITCH                                            
004900     CLASS CD-SEASON-CLASS IS "SPRING" "SUMMER" "AUTUMN" "WINTER".        
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200     SELECT POI-MASTER ASSIGN TO POIMSTR                                  
005300         ORGANIZATION IS SEQUENTIAL                                       
005400         FILE STATUS IS CD-POI-FILE-STAT.                                 
005500     SELECT CITY-DISTANCES ASSIGN TO CTYDIST                              
005600         ORGANIZATION IS SEQUENTIAL                                       
005700         FILE STATUS IS CD-DIST-FILE-STAT.                                
005800******************************************************************        
005900 DATA DIVISION.                                                           
006000 FILE SECTION.                                                            
006100 FD  POI-MASTER                                                           
006200     LABEL RECORDS ARE OMITTED.                                           
006300 01  CD-POI-REC.                                                          
006400     02  CD-POI-ID            PIC X(16).                                  
006500     02  CD-POI-NAME          PIC X(40).                                  
006600     02  CD-POI-CITY          PIC X(12).                                  
006700     02  CD-POI-NATURE-FLAG   PIC X(01).                                  
006800         88  CD-NATURE-SET        VALUE "Y".                              
006900     02  CD-POI-CULTURE-FLAG  PIC X(01).                                  
007000         88  CD-CULTURE-SET       VALUE "Y".                              
007100     02  CD-POI-FOOD-FLAG     PIC X(01).                                  
007200         88  CD-FOOD-SET          VALUE "Y".                              
007300     02  CD-POI-SPORT-FLAG    PIC X(01).                                  
007400         88  CD-SPORT-SET         VALUE "Y".                              
007500     02  CD-POI-SEASON-COUNT  PIC 9(01).                                  
007600     02  CD-POI-SEASON-LIST   PIC X(06) OCCURS 4 TIMES.                   
007700     02  CD-POI-NEEDED-TIME   PIC X(01).                                  
007800     02  FILLER               PIC X(05).                                  
007900                                                                          
008000 FD  CITY-DISTANCES                                                       
008100     LABEL RECORDS ARE OMITTED.                                           
008200 01  CD-DIST-REC.                                                         
008300     02  CD-DIST-ORIGIN       PIC X(12).                                  
008400     02  CD-DIST-DEST         PIC X(12).                                  
008500     02  CD-DIST-KM           PIC 9(04)V9(01).                            
008600     02  CD-DIST-MINUTES      PIC 9(04)V9(01).                            
008700     02  CD-DIST-STATUS       PIC X(07).                                  
008800         88  CD-STATUS-OK         VALUE "OK".                             
008900     02  FILLER               PIC X(01).                                  
009000                                                                          
009100 WORKING-STORAGE SECTION.                                                 
009200 77  CD-POI-FILE-STAT         PIC XX        VALUE "00".                   
009300 77  CD-DIST-FILE-STAT        PIC XX        VALUE "00".                   
009400 77  CD-TRACE-SWITCH          PIC X         VALUE "N".                    
009500 77  CD-EOF-POI               PIC X         VALUE "N".                    
009600     88  CD-POI-EOF               VALUE "Y".                              
009700 77  CD-EOF-DIST              PIC X         VALUE "N".                    
009800     88  CD-DIST-EOF              VALUE "Y".                              
009900                                                                          
010000 77  CD-I                     PIC 9(02) COMP.                             
010100 77  CD-J                     PIC 9(02) COMP.                             
010200 77  CD-K                     PIC 9(02) COMP.                             
010300 77  CD-SLOT                  PIC 9(02) COMP.                             
010400                                                                          
010500* THE FIFTEEN SLUGS ARE FIXED NETWORK CITIES - KEPT AS A PACKED           
010600* LITERAL AND REDEFINED INTO AN OCCURS TABLE, HOUSE STYLE.                
010700 01  CD-CITY-NAME-LIST.                                                   
010800     02  FILLER PIC X(180) VALUE                                          
010900         "appenzell  bern       geneva     interlaken "                   
011000      -  "kandersteg lausanne   luzern     lugano     "                   
011100      -  "montreux   schwyz     sion       st_gallen  "                   
011200      -  "st_moritz  zermatt    zurich     ".                             
011300 01  CD-CITY-NAME-TABLE REDEFINES CD-CITY-NAME-LIST.                      
011400     02  CD-CITY-SLUG-CONST   PIC X(12) OCCURS 15 TIMES.                  
011500                                                                          
011600 01  CD-CITY-POI-TABLE.                                                   
011700     02  CD-CITY-SLOT         OCCURS 15 TIMES.                            
011800         03  CD-CITY-SLUG         PIC X(12).                              
011900         03  CD-CITY-POI-COUNT    PIC 9(02) COMP.                         
012000         03  CD-CITY-POI-ENTRY    OCCURS 40 TIMES.                        
012100             04  CD-TAB-POI-ID       PIC X(16).                           
012200             04  CD-TAB-POI-NAME     PIC X(40).                           
012300             04  CD-TAB-NATURE-FL    PIC X(01).                           
012400             04  CD-TAB-CULTURE-FL   PIC X(01).                           
012500             04  CD-TAB-FOOD-FL      PIC X(01).                           
012600             04  CD-TAB-SPORT-FL     PIC X(01).                           
012700             04  CD-TAB-SEASON-CNT   PIC 9(01).                           
012800             04  CD-TAB-SEASON-LST   PIC X(06) OCCURS 4 TIMES.            
012900             04  CD-TAB-NEEDED-TIME  PIC X(01).                           
013000             04  CD-TAB-SEASON-RANK  PIC 9(03) COMP.                      
013100             04  FILLER              PIC X(04).                           
013200     02  FILLER               PIC X(01).                                  
013300                                                                          
013400 01  CD-DIST-MATRIX.                                                      
013500     02  CD-DIST-ROW          OCCURS 15 TIMES.                            
013600         03  CD-DIST-CELL         OCCURS 15 TIMES.                        
013700             04  CD-MX-KM             PIC 9(04)V9(01).                    
013800             04  CD-MX-MINUTES        PIC 9(04)V9(01).                    
013900             04  CD-MX-USABLE         PIC X(01).                          
014000                 88  CD-MX-IS-USABLE      VALUE "Y".                      
014100             04  FILLER               PIC X(02).                          
014200     02  FILLER               PIC X(01).                                  
014300                                                                          
014400 01  CD-SEASON-SCRATCH.                                                   
014500     02  CD-WORK-SEASON       PIC X(06).                                  
014600     02  FILLER               PIC X(04).                                  
014700                                                                          
014800* FOUR NAMED SEASONS, SAME PACKED-LITERAL SHAPE AS THE CITY-NAME  CR-0452 
014900* TABLE ABOVE - USED BY 0500-NORMALIZE-SEASON TO CHECK EACH POI'S CR-0452 
015000* SEASON-LIST ENTRY AS THE MASTER IS LOADED, TABLE-DRIVEN RATHER  CR-0452 
015100* THAN THE OLD HARD-CODED OR-CHAIN.                               CR-0452 
015200 01  CD-SEASON-NAME-LIST.                                                 
015300     02  FILLER PIC X(24) VALUE                                           
015400         "springsummerautumnwinter".                                      
015500 01  CD-SEASON-NAME-TABLE REDEFINES CD-SEASON-NAME-LIST.                  
015600     02  CD-SEASON-NAME       PIC X(06) OCCURS 4 TIMES.                   
015700                                                                          
015800 77  CD-SN                    PIC 9(02) COMP.                             
015900 77  CD-SEASON-VALID-FLAG     PIC X(01) VALUE "Y".                        
016000     88  CD-SEASON-IS-VALID       VALUE "Y".                              
016100                                                                          
016200 LINKAGE SECTION.                                                         
016300 01  LK-CITY-POI-TABLE.                                                   
016400     02  LK-CITY-SLOT         OCCURS 15 TIMES.                            
016500         03  LK-CITY-SLUG         PIC X(12).                              
016600         03  LK-CITY-POI-COUNT    PIC 9(02) COMP.                         
016700         03  LK-CITY-POI-ENTRY    OCCURS 40 TIMES.                        
016800             04  LK-TAB-POI-ID       PIC X(16).                           
016900             04  LK-TAB-POI-NAME     PIC X(40).                           
017000             04  LK-TAB-NATURE-FL    PIC X(01).                           
017100             04  LK-TAB-CULTURE-FL   PIC X(01).                           
017200             04  LK-TAB-FOOD-FL      PIC X(01).                           
017300             04  LK-TAB-SPORT-FL     PIC X(01).                           
017400             04  LK-TAB-SEASON-CNT   PIC 9(01).                           
017500             04  LK-TAB-SEASON-LST   PIC X(06) OCCURS 4 TIMES.            
017600             04  LK-TAB-NEEDED-TIME  PIC X(01).                           
017700             04  LK-TAB-SEASON-RANK  PIC 9(03) COMP.                      
017800             04  FILLER              PIC X(04).                           
017900     02  FILLER               PIC X(01).                                  
018000 01  LK-DIST-MATRIX.                                                      
018100     02  LK-DIST-ROW          OCCURS 15 TIMES.                            
018200         03  LK-DIST-CELL         OCCURS 15 TIMES.                        
018300             04  LK-MX-KM             PIC 9(04)V9(01).                    
018400             04  LK-MX-MINUTES        PIC 9(04)V9(01).                    
018500             04  LK-MX-USABLE         PIC X(01).                          
018600             04  FILLER               PIC X(02).                          
018700     02  FILLER               PIC X(01).                                  
018800 01  LK-CD-RETURN-CODE        PIC 9(02) COMP.                             
018900******************************************************************        
019000 PROCEDURE DIVISION USING LK-CITY-POI-TABLE                               
019100                           LK-DIST-MATRIX                                 
019200                           LK-CD-RETURN-CODE.                             
019300                                                                          
019400 0000-BEGIN.                                                              
019500     MOVE 0 TO LK-CD-RETURN-CODE.                                         
019600     PERFORM 0010-INIT-TABLE THRU 0010-INIT-TABLE-EXIT.                   
019700     PERFORM 0100-LOAD-POI-MASTER THRU 0100-LOAD-POI-MASTER-EXIT.         
019800     PERFORM 0200-LOAD-CITY-DISTANCES                                     
019900         THRU 0200-LOAD-CITY-DISTANCES-EXIT.                              
020000     PERFORM 0600-COPY-TO-LINKAGE THRU 0600-COPY-TO-LINKAGE-EXIT.         
020100     GOBACK.                                                              
020200                                                                          
020300 0010-INIT-TABLE.                                                         
020400* 04/19/89 KM - SEED EACH OF THE 15 SLOTS WITH ITS FIXED SLUG.    CR-0041 
020500     MOVE 1 TO CD-I.                                                      
020600 0010-INIT-LOOP.                                                          
020700     IF CD-I > 15 GO TO 0010-INIT-TABLE-EXIT.                             
020800     MOVE CD-CITY-SLUG-CONST(CD-I) TO CD-CITY-SLUG(CD-I).                 
020900     MOVE 0 TO CD-CITY-POI-COUNT(CD-I).                                   
021000     ADD 1 TO CD-I.                                                       
021100     GO TO 0010-INIT-LOOP.                                                
021200 0010-INIT-TABLE-EXIT.                                                    
021300     EXIT.                                                                
021400                                                                          
021500 0100-LOAD-POI-MASTER.                                                    
021600     OPEN INPUT POI-MASTER.                                               
021700     IF CD-POI-FILE-STAT NOT = "00"                                       
021800         MOVE 90 TO LK-CD-RETURN-CODE                                     
021900         GO TO 0100-LOAD-POI-MASTER-EXIT.                                 
022000 0100-READ-POI.                                                           
022100     READ POI-MASTER                                                      
022200         AT END MOVE "Y" TO CD-EOF-POI                                    
022300                GO TO 0100-LOAD-POI-MASTER-EXIT                           
022400     END-READ.                                                            
022500     PERFORM 0110-FIND-CITY-SLOT THRU 0110-FIND-CITY-SLOT-EXIT.           
022600     IF CD-SLOT = 0 GO TO 0100-READ-POI.                                  
022700     PERFORM 0120-STORE-POI-IN-SLOT                                       
022800         THRU 0120-STORE-POI-IN-SLOT-EXIT.                                
022900     GO TO 0100-READ-POI.                                                 
023000 0100-LOAD-POI-MASTER-EXIT.                                               
023100     IF CD-POI-FILE-STAT = "00" OR CD-EOF-POI = "Y"                       
023200         CLOSE POI-MASTER                                                 
023300     END-IF.                                                              
023400     EXIT.                                                                
023500                                                                          
023600 0110-FIND-CITY-SLOT.                                                     
023700* 03/08/93 JD - LINEAR SEARCH OF THE 15-SLUG TABLE, HOUSE STYLE   CR-0182 
023800* BORROWED FROM THE CONST/FIND-REC CODE-TO-DESCRIPTION LOOKUP.    CR-0182 
023900     MOVE 0 TO CD-SLOT.                                                   
024000     MOVE 1 TO CD-I.                                                      
024100 0110-SEARCH-LOOP.                                                        
024200     IF CD-I > 15 GO TO 0110-FIND-CITY-SLOT-EXIT.                         
024300     IF CD-CITY-SLUG(CD-I) = CD-POI-CITY                                  
024400         MOVE CD-I TO CD-SLOT                                             
024500         GO TO 0110-FIND-CITY-SLOT-EXIT                                   
024600     END-IF.                                                              
024700     ADD 1 TO CD-I.                                                       
024800     GO TO 0110-SEARCH-LOOP.                                              
024900 0110-FIND-CITY-SLOT-EXIT.                                                
025000     EXIT.                                                                
025100                                                                          
025200 0120-STORE-POI-IN-SLOT.                                                  
025300* 05/02/89 KM - GUARD AGAINST MORE THAN 40 POIS FOR ONE CITY.     CR-0047 
025400     IF CD-CITY-POI-COUNT(CD-SLOT) >= 40                                  
025500         GO TO 0120-STORE-POI-IN-SLOT-EXIT.                               
025600     ADD 1 TO CD-CITY-POI-COUNT(CD-SLOT).                                 
025700     MOVE CD-CITY-POI-COUNT(CD-SLOT) TO CD-K.                             
025800     MOVE CD-POI-ID      TO CD-TAB-POI-ID(CD-SLOT, CD-K).                 
025900     MOVE CD-POI-NAME    TO CD-TAB-POI-NAME(CD-SLOT, CD-K).               
026000     MOVE CD-POI-NATURE-FLAG                                              
026100                         TO CD-TAB-NATURE-FL(CD-SLOT, CD-K).              
026200     MOVE CD-POI-CULTURE-FLAG                                             
026300                         TO CD-TAB-CULTURE-FL(CD-SLOT, CD-K).             
026400     MOVE CD-POI-FOOD-FLAG                                                
026500                         TO CD-TAB-FOOD-FL(CD-SLOT, CD-K).                
026600     MOVE CD-POI-SPORT-FLAG                                               
026700                         TO CD-TAB-SPORT-FL(CD-SLOT, CD-K).               
026800     MOVE CD-POI-SEASON-COUNT                                             
026900                         TO CD-TAB-SEASON-CNT(CD-SLOT, CD-K).             
027000     MOVE CD-POI-NEEDED-TIME                                              
027100                         TO CD-TAB-NEEDED-TIME(CD-SLOT, CD-K).            
027200     MOVE 0 TO CD-TAB-SEASON-RANK(CD-SLOT, CD-K).                         
027300     MOVE 1 TO CD-J.                                                      
027400 0120-COPY-SEASON-LOOP.                                                   
027500     IF CD-J > 4 GO TO 0120-STORE-POI-IN-SLOT-EXIT.                       
027600     MOVE CD-POI-SEASON-LIST(CD-J)                                        
027700         TO CD-TAB-SEASON-LST(CD-SLOT, CD-K, CD-J).                       
027800* 05/19/09 DS - FLAG BAD MASTER-FILE SEASON DATA; ONCE SET, 99    CR-0452 
027900* STICKS FOR THE REST OF THE RUN (SAME STYLE AS THE 90/91 FILE    CR-0452 
028000* OPEN CODES ABOVE - LK-CD-RETURN-CODE IS NEVER RESET TO ZERO).   CR-0452 
028100     IF CD-POI-SEASON-LIST(CD-J) NOT = SPACES                             
028200         MOVE CD-POI-SEASON-LIST(CD-J) TO CD-WORK-SEASON                  
028300         PERFORM 0500-NORMALIZE-SEASON                                    
028400             THRU 0500-NORMALIZE-SEASON-EXIT                              
028500         IF NOT CD-SEASON-IS-VALID                                        
028600             MOVE 99 TO LK-CD-RETURN-CODE                                 
028700         END-IF                                                           
028800     END-IF.                                                              
028900     ADD 1 TO CD-J.                                                       
029000     GO TO 0120-COPY-SEASON-LOOP.                                         
029100 0120-STORE-POI-IN-SLOT-EXIT.                                             
029200     EXIT.                                                                
029300                                                                          
029400 0200-LOAD-CITY-DISTANCES.                                                
029500     OPEN INPUT CITY-DISTANCES.                                           
029600     IF CD-DIST-FILE-STAT NOT = "00"                                      
029700         MOVE 91 TO LK-CD-RETURN-CODE                                     
029800         GO TO 0200-LOAD-CITY-DISTANCES-EXIT.                             
029900* 01/22/90 KM - SELF-PAIRS START AT ZERO DISTANCE, ZERO MINUTES.  CR-0093 
030000     MOVE 1 TO CD-I.                                                      
030100 0200-SELF-PAIR-LOOP.                                                     
030200     IF CD-I > 15 GO TO 0200-READ-DIST.                                   
030300     MOVE 0 TO CD-MX-KM(CD-I, CD-I).                                      
030400     MOVE 0 TO CD-MX-MINUTES(CD-I, CD-I).                                 
030500     MOVE "Y" TO CD-MX-USABLE(CD-I, CD-I).                                
030600     ADD 1 TO CD-I.                                                       
030700     GO TO 0200-SELF-PAIR-LOOP.                                           
030800 0200-READ-DIST.                                                          
030900     READ CITY-DISTANCES                                                  
031000         AT END MOVE "Y" TO CD-EOF-DIST                                   
031100                GO TO 0200-LOAD-CITY-DISTANCES-EXIT                       
031200     END-READ.                                                            
031300     PERFORM 0210-STORE-DIST-CELL THRU 0210-STORE-DIST-CELL-EXIT.         
031400     GO TO 0200-READ-DIST.                                                
031500 0200-LOAD-CITY-DISTANCES-EXIT.                                           
031600     IF CD-DIST-FILE-STAT = "00" OR CD-EOF-DIST = "Y"                     
031700         CLOSE CITY-DISTANCES                                             
031800     END-IF.                                                              
031900     EXIT.                                                                
032000                                                                          
032100 0210-STORE-DIST-CELL.                                                    
032200* 09/03/89 RT - A NON-OK STATUS MEANS THE LEG IS UNUSABLE.        CR-0071 
032300     MOVE 0 TO CD-I.                                                      
032400     MOVE 0 TO CD-J.                                                      
032500     PERFORM 0110-FIND-CITY-SLOT THRU 0110-FIND-CITY-SLOT-EXIT.           
032600     MOVE CD-SLOT TO CD-I.                                                
032700     MOVE CD-DIST-DEST TO CD-POI-CITY.                                    
032800     PERFORM 0110-FIND-CITY-SLOT THRU 0110-FIND-CITY-SLOT-EXIT.           
032900     MOVE CD-SLOT TO CD-J.                                                
033000     IF CD-I = 0 OR CD-J = 0 GO TO 0210-STORE-DIST-CELL-EXIT.             
033100     MOVE CD-DIST-KM      TO CD-MX-KM(CD-I, CD-J).                        
033200     MOVE CD-DIST-MINUTES TO CD-MX-MINUTES(CD-I, CD-J).                   
033300     IF CD-STATUS-OK                                                      
033400         MOVE "Y" TO CD-MX-USABLE(CD-I, CD-J)                             
033500     ELSE                                                                 
033600         MOVE "N" TO CD-MX-USABLE(CD-I, CD-J)                             
033700     END-IF.                                                              
033800 0210-STORE-DIST-CELL-EXIT.                                               
033900     EXIT.                                                                
034000                                                                          
034100* 03/08/93 JD - CITY INDEX IS THE SLOT POSITION ITSELF (1-15);    CR-0182 
034200* NO SEPARATE INDEX FILE IS NEEDED BEYOND 0110-FIND-CITY-SLOT.    CR-0182 
034300                                                                          
034400* 08/12/09 DS - SEASON RANK CANNOT BE SET HERE.  CD-REQ-SEASON    CR-0466 
034500* WAS A LOAD-TIME FIELD BUT THE REQUESTED SEASON IS A PER-REQUEST CR-0466 
034600* VALUE THE MASTER LOADER NEVER SEES - THE OLD 0400-SEASON-ORDER- CR-0466 
034700* CITY/0410-RANK-ONE-POI PAIR BELOW HAD SAT UNCALLED SINCE CR-0402CR-0466 
034800* ON THE MISTAKEN BELIEF THAT RTEPLAN RE-RAN THE SORT ON ITS OWN  CR-0466 
034900* COPY OF THE TABLE.  IT DID NOT.  RTEPLAN NOW RANKS THE TABLE    CR-0466 
035000* ITSELF, ONCE PER REQUEST, AGAINST THE INCOMING SEASON (SEE      CR-0466 
035100* 2250-RANK-POIS-FOR-SEASON) - REMOVED THE DEAD PAIR AND THE      CR-0466 
035200* SCRATCH FIELDS THEY ALONE USED.                                 CR-0466 
035300                                                                          
035400 0500-NORMALIZE-SEASON.                                                   
035500* 06/14/89 RT - LOWER/TRIM AND VALIDATE AGAINST THE FOUR SEASONS. CR-0058 
035600* 05/19/09 DS - REWROTE AS A TABLE SEARCH AGAINST THE NEW         CR-0452 
035700* CD-SEASON-NAME-TABLE INSTEAD OF THE HARD-CODED OR-CHAIN, AND    CR-0452 
035800* WIRED IT INTO 0120-COPY-SEASON-LOOP BELOW - IT HAD BEEN SITTING CR-0452 
035900* UNCALLED SINCE CR-0058 ABOVE.  RESULT COMES BACK IN             CR-0452 
036000* CD-SEASON-VALID-FLAG, NOT THE LINKAGE RETURN CODE.              CR-0452 
036100     INSPECT CD-WORK-SEASON                                               
036200         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                          
036300                 TO "abcdefghijklmnopqrstuvwxyz".                         
036400     MOVE "N" TO CD-SEASON-VALID-FLAG.                                    
036500     MOVE 1 TO CD-SN.                                                     
036600 0500-SEASON-SEARCH.                                                      
036700     IF CD-SN > 4 GO TO 0500-NORMALIZE-SEASON-EXIT.                       
036800     IF CD-WORK-SEASON = CD-SEASON-NAME(CD-SN)                            
036900         MOVE "Y" TO CD-SEASON-VALID-FLAG                                 
037000         GO TO 0500-NORMALIZE-SEASON-EXIT.                                
037100     ADD 1 TO CD-SN.                                                      
037200     GO TO 0500-SEASON-SEARCH.                                            
037300 0500-NORMALIZE-SEASON-EXIT.                                              
037400     EXIT.                                                                
037500                                                                          
037600 0600-COPY-TO-LINKAGE.                                                    
037700     MOVE CD-CITY-POI-TABLE TO LK-CITY-POI-TABLE.                         
037800     MOVE CD-DIST-MATRIX    TO LK-DIST-MATRIX.                            
037900 0600-COPY-TO-LINKAGE-EXIT.                                               
038000     EXIT.                                                                
