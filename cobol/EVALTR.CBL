000100* EVALTR - FINISHED-ITINERARY EVALUATOR                                   
000200******************************************************************        
000300 IDENTIFICATION DIVISION.                                                 
000400 PROGRAM-ID. EVALTR.                                                      
000500 AUTHOR. M. PELLET.                                                       
000600 INSTALLATION. ALPINE TOURS DATA CENTER.                                  
000700 DATE-WRITTEN. 02/15/1990.                                                
000800 DATE-COMPILED.                                                           
000900 SECURITY.  UNCLASSIFIED - ITINERARY BATCH SUBSYSTEM.                     
001000******************************************************************        
001100*  C H A N G E   L O G                                                    
001200*----------------------------------------------------------------         
001300* 02/15/90 MP  ORIGINAL WRITE-UP - HARD CHECKS PLUS INTEREST AND  CR-0109 
001400*              TU-UTILISATION COMPONENTS ONLY.                    CR-0109 
001500* 06/08/90 MP  CITY-VISIT EFFICIENCY COMPONENT ADDED.             CR-0118 
001600* 04/02/91 RT  GEOGRAPHIC COVERAGE COMPONENT ADDED, FED FROM THE  CR-0141 
001700*              SHORTEST-MINUTES MATRIX RTEPLAN NOW HANDS BACK.    CR-0141 
001800* 09/02/92 RT  LONG-TRAVEL PENALTY COMPONENT ADDED (PAIRS WITH    CR-0172 
001900*              RTEPLAN'S NEW BUCKETED NEXT-CITY CHOICE).          CR-0172 
002000* 11/30/95 JD  LOOP-TRIP (START=END) REVISIT EXCEPTION ADDED TO   CR-0240 
002100*              THE NO-REVISIT HARD CHECK.                         CR-0240 
002200* 02/22/96 KM  Y2K READINESS REVIEW - NO DATE FIELDS IN MODULE.   CR-0268 
002300* 08/19/98 KM  Y2K - CONFIRMED NO TWO-DIGIT YEAR MATH IN MODULE.  CR-0303 
002400* 03/04/99 MP  YEAR-END REGRESSION - NO CHANGES REQUIRED.         CR-0320 
002500* 11/18/02 MP  EXP(-X**2) PENALTY NOW BUILT FROM A FIXED EXP(-1)  CR-0379 
002600*              CONSTANT BY REPEATED MULTIPLY PLUS A SHORT SERIES, CR-0379 
002700*              REPLACING THE OLD CLOCK-SAMPLED LOOKUP TABLE.      CR-0379 
002800* 06/09/05 DS  MANUAL NEWTON SQUARE ROOT ADDED FOR THE GEOGRAPHIC CR-0416 
002900*              COVERAGE COMPONENT (NO INTRINSIC FUNCTION ON THIS  CR-0416 
003000*              COMPILER).                                         CR-0416 
003100* 05/19/09 DS  END-SLOT NOW TAKEN FROM RTEPLAN'S RESULT AREA      CR-0452 
003200*              RATHER THAN RE-RESOLVED HERE.                      CR-0452 
003300* 08/12/09 DS  DROPPED COMP-1 (FLOATING-POINT) USAGE FROM EVERY   CR-0467 
003400*              MINUTES/DISTANCE/SCORE FIELD, INCLUDING THE SQRT   CR-0467 
003500*              AND EXP SCRATCH - ZONED DISPLAY IS THE HOUSE WAY   CR-0467 
003600*              TO HOLD A DECIMAL NUMBER; COMP-1 HAD NO BUSINESS   CR-0467 
003700*              HERE.                                              CR-0467 
003800******************************************************************        
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER. IBM-AT.                                                 
004200 OBJECT-COMPUTER. IBM-AT.                                                 
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM                                                   
004500     UPSI-0 ON EV-TRACE-SWITCH                                            
004600     CLASS EV-VOWEL-CLASS IS "A" "E" "I" "O" "U".                         
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT OPTIONAL EV-DUMMY-FILE ASSIGN TO EVDUMMY.                     
005000******************************************************************        
005100 DATA DIVISION.                                                           
005200 FILE SECTION.                                                            
005300 FD  EV-DUMMY-FILE                                                        
005400     LABEL RECORDS ARE OMITTED.                                           
005500 01  EV-DUMMY-REC              PIC X(02).                                 
005600                                                                          
005700 WORKING-STORAGE SECTION.                                                 
005800 77  EV-TRACE-SWITCH           PIC X         VALUE "N".                   
005900 77  EV-I                      PIC 9(02) COMP.                            
006000 77  EV-J                      PIC 9(02) COMP.                            
006100 77  EV-K                      PIC 9(02) COMP.                            
006200 77  EV-D                      PIC 9(02) COMP.                            
006300 77  EV-P                      PIC 9(01) COMP.                            
006400 77  EV-SLOT                   PIC 9(02) COMP.                            
006500 77  EV-FOUND-FLAG             PIC X(01).                                 
006600 77  EV-FOUND-IDX              PIC 9(02) COMP.                            
006700 77  EV-MTU                    PIC 9(02) COMP VALUE 10.                   
006800 77  EV-INFINITE               PIC 9(06) COMP VALUE 999999.               
006900 77  EV-TRAVEL-TU              PIC 9(01) COMP.                            
007000 77  EV-TOTAL-DAY-TU           PIC 9(02) COMP.                            
007100 77  EV-LAST-DAY               PIC 9(02) COMP.                            
007200 77  EV-BLK-COUNT              PIC 9(02) COMP.                            
007300 77  EV-VISITED-COUNT          PIC 9(02) COMP.                            
007400                                                                          
007500* 1130-STYLE PRIMARY-CATEGORY CODE: 1=NATURE 2=CULTURE 3=FOOD     CR-0109 
007600* 4=SPORT 0=NONE, SAME RULE AS POISEL'S 1130-SET-PRIMARY-AND-TU.  CR-0109 
007700 77  EV-PRIMARY-LBL            PIC 9(01) COMP.                            
007800                                                                          
007900 01  EV-BLOCK-TABLE.                                                      
008000     02  EV-BLK-ENTRY          OCCURS 30 TIMES.                           
008100         03  EV-BLK-SLOT           PIC 9(02) COMP.                        
008200         03  EV-BLK-START          PIC 9(02) COMP.                        
008300         03  EV-BLK-END            PIC 9(02) COMP.                        
008400     02  FILLER                PIC X(01).                                 
008500                                                                          
008600 01  EV-SLOT-WORK.                                                        
008700     02  EV-SLOT-BLK-COUNT     PIC 9(02) COMP OCCURS 15 TIMES.            
008800     02  FILLER                PIC X(01).                                 
008900                                                                          
009000* CATEGORY TARGET/OBSERVED WORK AREA FOR 3100-SCORE-INTEREST.     CR-0109 
009100 01  EV-CAT-WORK.                                                         
009200     02  EV-CAT-TARGET         PIC 9(01)V9(04)                            
009300                                OCCURS 4 TIMES.                           
009400     02  EV-CAT-OBS-COUNT      PIC 9(02) COMP OCCURS 4 TIMES.             
009500     02  FILLER                PIC X(02).                                 
009600                                                                          
009700 01  EV-WORK-AREA.                                                        
009800     02  EV-WEIGHT-SUM         PIC 9(02)V9(04).                           
009900     02  EV-TEMP-1             PIC S9(06)V9(06).                          
010000     02  EV-TEMP-2             PIC S9(06)V9(06).                          
010100     02  EV-TEMP-3             PIC S9(06)V9(06).                          
010200     02  EV-TEMP-4             PIC S9(06)V9(06).                          
010300     02  EV-COMP-SUM           PIC S9(06)V9(06).                          
010400     02  EV-NPOIS              PIC 9(04) COMP.                            
010500     02  FILLER                PIC X(01).                                 
010600                                                                          
010700* MANUAL NEWTON-RAPHSON SQUARE-ROOT SCRATCH (3410-APPROX-SQRT).   CR-0416 
010800 01  EV-SQRT-WORK.                                                        
010900     02  EV-SQRT-X             PIC S9(06)V9(06).                          
011000     02  EV-SQRT-GUESS         PIC S9(06)V9(06).                          
011100     02  EV-SQRT-PREV          PIC S9(06)V9(06).                          
011200     02  EV-SQRT-ITER          PIC 9(02) COMP.                            
011300     02  FILLER                PIC X(01).                                 
011400                                                                          
011500* MANUAL EXP(-X**2) SCRATCH (3450-APPROX-EXP).  EXP(-1) TO SIX    CR-0379 
011600* DECIMALS IS A FIXED SHOP CONSTANT; EXP(-N) IS BUILT BY REPEATED CR-0379 
011700* MULTIPLY, EXP(-FRACTION) BY A FIVE-TERM MACLAURIN SERIES.       CR-0379 
011800 01  EV-EXP-WORK.                                                         
011900     02  EV-EXP-X              PIC S9(06)V9(06).                          
012000     02  EV-EXP-Y              PIC S9(06)V9(06).                          
012100     02  EV-EXP-N              PIC 9(02) COMP.                            
012200     02  EV-EXP-FRAC           PIC S9(06)V9(06).                          
012300     02  EV-EXP-RESULT         PIC S9(06)V9(06).                          
012400     02  EV-EXP-ITER           PIC 9(02) COMP.                            
012500     02  FILLER                PIC X(01).                                 
012600 77  EV-EXP-MINUS-1            PIC 9(01)V9(06)                            
012700                                VALUE 0.367879.                           
012800                                                                          
012900* PACKED-LITERAL WEIGHT TABLE, SAME IDIOM AS RTEPLAN'S SEASON AND CR-0109 
013000* BUCKET TABLES - 5 WEIGHTS, 3 DIGITS EACH, SPEC SECTION 4.       CR-0109 
013100 01  EV-WEIGHT-LITERALS.                                                  
013200     02  FILLER                PIC X(15)                                  
013300                                VALUE "035020015015015".                  
013400 01  EV-WEIGHT-TABLE REDEFINES EV-WEIGHT-LITERALS.                        
013500     02  EV-COMPONENT-WEIGHT   PIC 9V99 OCCURS 5 TIMES.                   
013600                                                                          
013700 LINKAGE SECTION.                                                         
013800 01  LK-EV-CITY-POI-TABLE.                                                
013900     02  EV-CITY-SLOT          OCCURS 15 TIMES.                           
014000         03  EV-CITY-SLUG          PIC X(12).                             
014100         03  EV-CITY-POI-COUNT     PIC 9(02) COMP.                        
014200         03  EV-CITY-POI-ENTRY     OCCURS 40 TIMES.                       
014300             04  EV-TAB-POI-ID         PIC X(16).                         
014400             04  EV-TAB-POI-NAME       PIC X(40).                         
014500             04  EV-TAB-NATURE-FL      PIC X(01).                         
014600             04  EV-TAB-CULTURE-FL     PIC X(01).                         
014700             04  EV-TAB-FOOD-FL        PIC X(01).                         
014800             04  EV-TAB-SPORT-FL       PIC X(01).                         
014900             04  EV-TAB-SEASON-CNT     PIC 9(01).                         
015000             04  EV-TAB-SEASON-LST     PIC X(06) OCCURS 4 TIMES.          
015100             04  EV-TAB-NEEDED-TIME    PIC X(01).                         
015200             04  EV-TAB-SEASON-RANK    PIC 9(03) COMP.                    
015300             04  FILLER                PIC X(04).                         
015400     02  FILLER                PIC X(01).                                 
015500                                                                          
015600 01  LK-EV-ITINERARY.                                                     
015700     03  EV-REJECTED           PIC X(01).                                 
015800         88  EV-IS-REJECTED        VALUE "Y".                             
015900     03  EV-REJECT-TEXT        PIC X(60).                                 
016000     03  EV-DAY-COUNT          PIC 9(02) COMP.                            
016100     03  EV-DAY-ENTRY OCCURS 30 TIMES.                                    
016200         04  EV-DAY-NUMBER         PIC 9(02) COMP.                        
016300         04  EV-DAY-CITY-SLOT      PIC 9(02) COMP.                        
016400         04  EV-DAY-FROM-SLOT      PIC 9(02) COMP.                        
016500         04  EV-DAY-MINUTES        PIC 9(04)V9(01).                       
016600         04  EV-DAY-POI-COUNT      PIC 9(01) COMP.                        
016700         04  EV-DAY-POI-TAB OCCURS 4 TIMES.                               
016800             05  EV-DAY-POI-ID         PIC X(16).                         
016900             05  EV-DAY-POI-NAME       PIC X(40).                         
017000             05  EV-DAY-POI-TU         PIC 9(01) COMP.                    
017100         04  EV-DAY-NOTE           PIC X(40).                             
017200     03  EV-KM-OUT-MATRIX OCCURS 15 TIMES.                                
017300         04  EV-KM-OUT-CELL OCCURS 15 TIMES PIC 9(06)V9(01).              
017400     03  EV-MIN-OUT-MATRIX OCCURS 15 TIMES.                               
017500         04  EV-MIN-OUT-CELL OCCURS 15 TIMES PIC 9(06)V9(01).             
017600     03  EV-START-SLOT-IN      PIC 9(02) COMP.                            
017700     03  EV-END-SLOT-IN        PIC 9(02) COMP.                            
017800     03  FILLER                PIC X(01).                                 
017900                                                                          
018000 01  LK-EV-REQUEST-INFO.                                                  
018100     03  EV-REQ-NUM-DAYS           PIC 9(02).                             
018200     03  EV-REQ-SEASON             PIC X(06).                             
018300     03  EV-REQ-WEIGHT-GROUP.                                             
018400         04  EV-REQ-WEIGHT-NATURE      PIC 9(01)V9(04).                   
018500         04  EV-REQ-WEIGHT-CULTURE     PIC 9(01)V9(04).                   
018600         04  EV-REQ-WEIGHT-FOOD        PIC 9(01)V9(04).                   
018700         04  EV-REQ-WEIGHT-SPORT       PIC 9(01)V9(04).                   
018800     03  EV-REQ-WEIGHT-TABLE REDEFINES EV-REQ-WEIGHT-GROUP.               
018900         04  EV-REQ-WEIGHT-ENTRY       PIC 9(01)V9(04) OCCURS 4.          
019000     03  FILLER                    PIC X(02).                             
019100                                                                          
019200 01  LK-EV-SCORE-REC.                                                     
019300     03  EV-SCORE-REQ-ID       PIC X(08).                                 
019400     03  EV-VALID-FLAG         PIC X(01).                                 
019500         88  EV-ITINERARY-VALID    VALUE "Y".                             
019600     03  EV-VIOLATION-TEXT     PIC X(60).                                 
019700     03  EV-SCORE-COMPONENTS.                                             
019800         04  EV-S-INTEREST         PIC 9(01)V9(04).                       
019900         04  EV-S-TU-UTIL          PIC 9(01)V9(04).                       
020000         04  EV-S-CITY-EFF         PIC 9(01)V9(04).                       
020100         04  EV-S-GEO-COVER        PIC 9(01)V9(04).                       
020200         04  EV-S-LONG-TRAVEL      PIC 9(01)V9(04).                       
020300     03  EV-SCORE-TABLE REDEFINES EV-SCORE-COMPONENTS.                    
020400         04  EV-SCORE-COMP-VALUE   PIC 9(01)V9(04) OCCURS 5 TIMES.        
020500     03  EV-TOTAL-SCORE        PIC 9(03)V9(02).                           
020600     03  FILLER                PIC X(01).                                 
020700******************************************************************        
020800 PROCEDURE DIVISION USING LK-EV-CITY-POI-TABLE                            
020900                           LK-EV-ITINERARY                                
021000                           LK-EV-REQUEST-INFO                             
021100                           LK-EV-SCORE-REC.                               
021200                                                                          
021300 3000-CHECK-HARD-CONSTRAINTS.                                             
021400* 02/15/90 MP - SCORE-REQ-ID IS FILLED BY THE CALLER (TRPMAIN)    CR-0109 
021500* BEFORE THE CALL; WE NEVER TOUCH IT.                             CR-0109 
021600     MOVE SPACES TO EV-VIOLATION-TEXT.                                    
021700     MOVE "Y" TO EV-VALID-FLAG.                                           
021800     MOVE EV-DAY-COUNT TO EV-LAST-DAY.                                    
021900     PERFORM 3010-CHECK-NONEMPTY-ENDS                                     
022000         THRU 3010-CHECK-NONEMPTY-ENDS-EXIT.                              
022100     IF EV-VALID-FLAG = "Y"                                               
022200         PERFORM 3020-CHECK-NO-REVISIT                                    
022300             THRU 3020-CHECK-NO-REVISIT-EXIT                              
022400     END-IF.                                                              
022500     IF EV-VALID-FLAG = "Y"                                               
022600         PERFORM 3030-CHECK-IN-SEASON                                     
022700             THRU 3030-CHECK-IN-SEASON-EXIT                               
022800     END-IF.                                                              
022900     IF EV-VALID-FLAG = "Y"                                               
023000         PERFORM 3040-CHECK-PER-DAY-TU                                    
023100             THRU 3040-CHECK-PER-DAY-TU-EXIT                              
023200     END-IF.                                                              
023300     IF EV-VALID-FLAG NOT = "Y"                                           
023400         MOVE 0 TO EV-S-INTEREST                                          
023500         MOVE 0 TO EV-S-TU-UTIL                                           
023600         MOVE 0 TO EV-S-CITY-EFF                                          
023700         MOVE 0 TO EV-S-GEO-COVER                                         
023800         MOVE 0 TO EV-S-LONG-TRAVEL                                       
023900         MOVE 0 TO EV-TOTAL-SCORE                                         
024000         GO TO 3000-CHECK-HARD-CONSTRAINTS-EXIT.                          
024100     PERFORM 3100-SCORE-INTEREST THRU 3100-SCORE-INTEREST-EXIT.           
024200     PERFORM 3200-SCORE-TU-UTIL THRU 3200-SCORE-TU-UTIL-EXIT.             
024300     PERFORM 3300-SCORE-CITY-EFF THRU 3300-SCORE-CITY-EFF-EXIT.           
024400     PERFORM 3400-SCORE-GEO-COVER                                         
024500         THRU 3400-SCORE-GEO-COVER-EXIT.                                  
024600     PERFORM 3500-SCORE-LONG-TRAVEL                                       
024700         THRU 3500-SCORE-LONG-TRAVEL-EXIT.                                
024800     PERFORM 3600-TOTAL-SCORE THRU 3600-TOTAL-SCORE-EXIT.                 
024900 3000-CHECK-HARD-CONSTRAINTS-EXIT.                                        
025000     GOBACK.                                                              
025100                                                                          
025200 3010-CHECK-NONEMPTY-ENDS.                                                
025300     IF EV-DAY-COUNT = 0                                                  
025400         MOVE "N" TO EV-VALID-FLAG                                        
025500         MOVE "ITINERARY HAS NO DAYS" TO EV-VIOLATION-TEXT                
025600         GO TO 3010-CHECK-NONEMPTY-ENDS-EXIT.                             
025700     IF EV-DAY-CITY-SLOT(1) NOT = EV-START-SLOT-IN                        
025800         MOVE "N" TO EV-VALID-FLAG                                        
025900         MOVE "DAY 1 IS NOT THE START CITY" TO EV-VIOLATION-TEXT          
026000         GO TO 3010-CHECK-NONEMPTY-ENDS-EXIT.                             
026100     IF EV-DAY-CITY-SLOT(EV-LAST-DAY) NOT = EV-END-SLOT-IN                
026200         MOVE "N" TO EV-VALID-FLAG                                        
026300         MOVE "LAST DAY IS NOT THE END CITY" TO EV-VIOLATION-TEXT.        
026400 3010-CHECK-NONEMPTY-ENDS-EXIT.                                           
026500     EXIT.                                                                
026600                                                                          
026700 3020-CHECK-NO-REVISIT.                                                   
026800     PERFORM 3021-BUILD-BLOCKS THRU 3021-BUILD-BLOCKS-EXIT.               
026900     PERFORM 3022-COUNT-PER-SLOT THRU 3022-COUNT-PER-SLOT-EXIT.           
027000     PERFORM 3023-TEST-SLOT-COUNTS                                        
027100         THRU 3023-TEST-SLOT-COUNTS-EXIT.                                 
027200 3020-CHECK-NO-REVISIT-EXIT.                                              
027300     EXIT.                                                                
027400                                                                          
027500 3021-BUILD-BLOCKS.                                                       
027600* 11/30/95 JD - A NEW BLOCK STARTS ON DAY 1 OR WHENEVER THE CITY  CR-0240 
027700* SLOT CHANGES FROM THE PRIOR DAY.                                CR-0240 
027800     MOVE 0 TO EV-BLK-COUNT.                                              
027900     MOVE 1 TO EV-D.                                                      
028000 3021-DAY-LOOP.                                                           
028100     IF EV-D > EV-LAST-DAY GO TO 3021-BUILD-BLOCKS-EXIT.                  
028200     IF EV-D = 1                                                          
028300         ADD 1 TO EV-BLK-COUNT                                            
028400         MOVE EV-DAY-CITY-SLOT(EV-D) TO EV-BLK-SLOT(EV-BLK-COUNT)         
028500         MOVE EV-D TO EV-BLK-START(EV-BLK-COUNT)                          
028600         MOVE EV-D TO EV-BLK-END(EV-BLK-COUNT)                            
028700     ELSE                                                                 
028800         IF EV-DAY-CITY-SLOT(EV-D) = EV-BLK-SLOT(EV-BLK-COUNT)            
028900             MOVE EV-D TO EV-BLK-END(EV-BLK-COUNT)                        
029000         ELSE                                                             
029100             ADD 1 TO EV-BLK-COUNT                                        
029200             MOVE EV-DAY-CITY-SLOT(EV-D)                                  
029300                 TO EV-BLK-SLOT(EV-BLK-COUNT)                             
029400             MOVE EV-D TO EV-BLK-START(EV-BLK-COUNT)                      
029500             MOVE EV-D TO EV-BLK-END(EV-BLK-COUNT)                        
029600         END-IF                                                           
029700     END-IF.                                                              
029800     ADD 1 TO EV-D.                                                       
029900     GO TO 3021-DAY-LOOP.                                                 
030000 3021-BUILD-BLOCKS-EXIT.                                                  
030100     EXIT.                                                                
030200                                                                          
030300 3022-COUNT-PER-SLOT.                                                     
030400     MOVE 1 TO EV-I.                                                      
030500 3022-ZERO-LOOP.                                                          
030600     IF EV-I > 15 GO TO 3022-TALLY-LOOP-INIT.                             
030700     MOVE 0 TO EV-SLOT-BLK-COUNT(EV-I).                                   
030800     ADD 1 TO EV-I.                                                       
030900     GO TO 3022-ZERO-LOOP.                                                
031000 3022-TALLY-LOOP-INIT.                                                    
031100     MOVE 1 TO EV-I.                                                      
031200 3022-TALLY-LOOP.                                                         
031300     IF EV-I > EV-BLK-COUNT GO TO 3022-COUNT-PER-SLOT-EXIT.               
031400     ADD 1 TO EV-SLOT-BLK-COUNT(EV-BLK-SLOT(EV-I)).                       
031500     ADD 1 TO EV-I.                                                       
031600     GO TO 3022-TALLY-LOOP.                                               
031700 3022-COUNT-PER-SLOT-EXIT.                                                
031800     EXIT.                                                                
031900                                                                          
032000 3023-TEST-SLOT-COUNTS.                                                   
032100     MOVE 1 TO EV-SLOT.                                                   
032200 3023-SLOT-LOOP.                                                          
032300     IF EV-SLOT > 15 GO TO 3023-TEST-SLOT-COUNTS-EXIT.                    
032400     IF EV-SLOT-BLK-COUNT(EV-SLOT) > 1                                    
032500         IF EV-SLOT = EV-START-SLOT-IN AND                                
032600                 EV-SLOT = EV-END-SLOT-IN AND                             
032700                 EV-SLOT-BLK-COUNT(EV-SLOT) = 2                           
032800             PERFORM 3024-TEST-LOOP-EXCEPTION                             
032900                 THRU 3024-TEST-LOOP-EXCEPTION-EXIT                       
033000         ELSE                                                             
033100             MOVE "N" TO EV-VALID-FLAG                                    
033200             MOVE "A CITY WAS VISITED IN MORE THAN ONE BLOCK"             
033300                 TO EV-VIOLATION-TEXT                                     
033400             GO TO 3023-TEST-SLOT-COUNTS-EXIT                             
033500         END-IF                                                           
033600     END-IF.                                                              
033700     ADD 1 TO EV-SLOT.                                                    
033800     GO TO 3023-SLOT-LOOP.                                                
033900 3023-TEST-SLOT-COUNTS-EXIT.                                              
034000     EXIT.                                                                
034100                                                                          
034200 3024-TEST-LOOP-EXCEPTION.                                                
034300* 11/30/95 JD - LOOP TRIP: THE START/END CITY MAY OWN TWO BLOCKS  CR-0240 
034400* ONLY WHEN THE FIRST BLOCK OPENS ON DAY 1 AND THE LAST BLOCK IN  CR-0240 
034500* THE ITINERARY CLOSES ON THE LAST DAY OF THE TRIP.               CR-0240 
034600     IF EV-BLK-START(1) = 1 AND                                           
034700             EV-BLK-END(EV-BLK-COUNT) = EV-LAST-DAY                       
034800         CONTINUE                                                         
034900     ELSE                                                                 
035000         MOVE "N" TO EV-VALID-FLAG                                        
035100         MOVE "LOOP TRIP BLOCKS DO NOT BOUND THE ITINERARY"               
035200             TO EV-VIOLATION-TEXT                                         
035300     END-IF.                                                              
035400 3024-TEST-LOOP-EXCEPTION-EXIT.                                           
035500     EXIT.                                                                
035600                                                                          
035700 3030-CHECK-IN-SEASON.                                                    
035800     MOVE 1 TO EV-D.                                                      
035900 3030-DAY-LOOP.                                                           
036000     IF EV-D > EV-LAST-DAY GO TO 3030-CHECK-IN-SEASON-EXIT.               
036100     MOVE 1 TO EV-P.                                                      
036200 3030-POI-LOOP.                                                           
036300     IF EV-P > EV-DAY-POI-COUNT(EV-D) GO TO 3030-NEXT-DAY.                
036400     PERFORM 3050-LOOKUP-POI THRU 3050-LOOKUP-POI-EXIT.                   
036500     IF EV-FOUND-FLAG = "Y"                                               
036600         IF EV-TAB-SEASON-CNT(EV-DAY-CITY-SLOT(EV-D), EV-FOUND-IDX        
036700                 NOT = 0                                                  
036800             PERFORM 3035-SEASON-LISTED                                   
036900                 THRU 3035-SEASON-LISTED-EXIT                             
037000             IF EV-FOUND-FLAG = "N"                                       
037100                 MOVE "N" TO EV-VALID-FLAG                                
037200                 MOVE "A SELECTED POI IS OUT OF SEASON"                   
037300                     TO EV-VIOLATION-TEXT                                 
037400                 GO TO 3030-CHECK-IN-SEASON-EXIT                          
037500             END-IF                                                       
037600         END-IF                                                           
037700     END-IF.                                                              
037800     ADD 1 TO EV-P.                                                       
037900     GO TO 3030-POI-LOOP.                                                 
038000 3030-NEXT-DAY.                                                           
038100     ADD 1 TO EV-D.                                                       
038200     GO TO 3030-DAY-LOOP.                                                 
038300 3030-CHECK-IN-SEASON-EXIT.                                               
038400     EXIT.                                                                
038500                                                                          
038600 3035-SEASON-LISTED.                                                      
038700     MOVE "N" TO EV-FOUND-FLAG.                                           
038800     MOVE 1 TO EV-J.                                                      
038900 3035-SCAN-SEASON.                                                        
039000     IF EV-J >                                                            
039100             EV-TAB-SEASON-CNT(EV-DAY-CITY-SLOT(EV-D), EV-FOUND-ID        
039200         GO TO 3035-SEASON-LISTED-EXIT.                                   
039300     IF EV-TAB-SEASON-LST(EV-DAY-CITY-SLOT(EV-D), EV-FOUND-IDX,           
039400             EV-J) = EV-REQ-SEASON                                        
039500         MOVE "Y" TO EV-FOUND-FLAG                                        
039600         GO TO 3035-SEASON-LISTED-EXIT.                                   
039700     ADD 1 TO EV-J.                                                       
039800     GO TO 3035-SCAN-SEASON.                                              
039900 3035-SEASON-LISTED-EXIT.                                                 
040000     EXIT.                                                                
040100                                                                          
040200 3040-CHECK-PER-DAY-TU.                                                   
040300     MOVE 1 TO EV-D.                                                      
040400 3040-DAY-LOOP.                                                           
040500     IF EV-D > EV-LAST-DAY GO TO 3040-CHECK-PER-DAY-TU-EXIT.              
040600     PERFORM 3045-DAY-TOTAL-TU THRU 3045-DAY-TOTAL-TU-EXIT.               
040700     IF EV-TOTAL-DAY-TU > EV-MTU                                          
040800         MOVE "N" TO EV-VALID-FLAG                                        
040900         MOVE "A DAY'S TIME UNITS EXCEED MTU" TO EV-VIOLATION-TEXT        
041000         GO TO 3040-CHECK-PER-DAY-TU-EXIT.                                
041100     ADD 1 TO EV-D.                                                       
041200     GO TO 3040-DAY-LOOP.                                                 
041300 3040-CHECK-PER-DAY-TU-EXIT.                                              
041400     EXIT.                                                                
041500                                                                          
041600 3045-DAY-TOTAL-TU.                                                       
041700* BUSINESS RULE: TRAVEL TU = 0 WHEN MINUTES <= 0, ELSE            CR-0109 
041800* MAX(1, CEIL(MINUTES / 60)); NO INTRINSIC FUNCTION.              CR-0109 
041900     IF EV-DAY-MINUTES(EV-D) <= 0                                         
042000         MOVE 0 TO EV-TRAVEL-TU                                           
042100     ELSE                                                                 
042200         DIVIDE EV-DAY-MINUTES(EV-D) BY 60 GIVING EV-TRAVEL-TU            
042300         COMPUTE EV-K = EV-TRAVEL-TU * 60                                 
042400         IF EV-K < EV-DAY-MINUTES(EV-D)                                   
042500             ADD 1 TO EV-TRAVEL-TU                                        
042600         END-IF                                                           
042700         IF EV-TRAVEL-TU < 1                                              
042800             MOVE 1 TO EV-TRAVEL-TU                                       
042900         END-IF                                                           
043000     END-IF.                                                              
043100     MOVE EV-TRAVEL-TU TO EV-TOTAL-DAY-TU.                                
043200     MOVE 1 TO EV-P.                                                      
043300 3045-POI-LOOP.                                                           
043400     IF EV-P > EV-DAY-POI-COUNT(EV-D) GO TO 3045-DAY-TOTAL-TU-EXIT        
043500     ADD EV-DAY-POI-TU(EV-D, EV-P) TO EV-TOTAL-DAY-TU.                    
043600     ADD 1 TO EV-P.                                                       
043700     GO TO 3045-POI-LOOP.                                                 
043800 3045-DAY-TOTAL-TU-EXIT.                                                  
043900     EXIT.                                                                
044000                                                                          
044100 3050-LOOKUP-POI.                                                         
044200* FINDS THE POI AT EV-DAY-ENTRY(EV-D)/EV-P IN THE CITY-POI TABLE  CR-0109 
044300* FOR THAT DAY'S CITY SLOT; SETS EV-FOUND-FLAG/EV-FOUND-IDX.      CR-0109 
044400     MOVE "N" TO EV-FOUND-FLAG.                                           
044500     MOVE 0 TO EV-FOUND-IDX.                                              
044600     MOVE 1 TO EV-J.                                                      
044700 3050-SCAN-POOL.                                                          
044800     IF EV-J > EV-CITY-POI-COUNT(EV-DAY-CITY-SLOT(EV-D))                  
044900         GO TO 3050-LOOKUP-POI-EXIT.                                      
045000     IF EV-TAB-POI-ID(EV-DAY-CITY-SLOT(EV-D), EV-J) =                     
045100             EV-DAY-POI-ID(EV-D, EV-P)                                    
045200         MOVE "Y" TO EV-FOUND-FLAG                                        
045300         MOVE EV-J TO EV-FOUND-IDX                                        
045400         GO TO 3050-LOOKUP-POI-EXIT.                                      
045500     ADD 1 TO EV-J.                                                       
045600     GO TO 3050-SCAN-POOL.                                                
045700 3050-LOOKUP-POI-EXIT.                                                    
045800     EXIT.                                                                
045900                                                                          
046000 3100-SCORE-INTEREST.                                                     
046100* SPEC WEIGHT 0.35 - TARGETS = WEIGHTS NORMALISED OVER 4 CATS     CR-0109 
046200* (UNIFORM 1/4 IF ALL ZERO); OBSERVED SHARE = CATEGORY COUNT / N. CR-0109 
046300     MOVE 0 TO EV-NPOIS.                                                  
046400     MOVE 0 TO EV-CAT-OBS-COUNT(1).                                       
046500     MOVE 0 TO EV-CAT-OBS-COUNT(2).                                       
046600     MOVE 0 TO EV-CAT-OBS-COUNT(3).                                       
046700     MOVE 0 TO EV-CAT-OBS-COUNT(4).                                       
046800     PERFORM 3110-TALLY-OBSERVED THRU 3110-TALLY-OBSERVED-EXIT.           
046900     PERFORM 3120-BUILD-TARGETS THRU 3120-BUILD-TARGETS-EXIT.             
047000     IF EV-NPOIS = 0                                                      
047100         MOVE 0 TO EV-S-INTEREST                                          
047200         GO TO 3100-SCORE-INTEREST-EXIT.                                  
047300     MOVE 0 TO EV-COMP-SUM.                                               
047400     MOVE 1 TO EV-K.                                                      
047500 3100-CAT-LOOP.                                                           
047600     IF EV-K > 4 GO TO 3100-FINISH.                                       
047700     COMPUTE EV-TEMP-1 ROUNDED =                                          
047800         EV-CAT-OBS-COUNT(EV-K) / EV-NPOIS.                               
047900     COMPUTE EV-TEMP-2 = EV-TEMP-1 - EV-CAT-TARGET(EV-K).                 
048000     IF EV-TEMP-2 < 0                                                     
048100         COMPUTE EV-TEMP-2 = EV-TEMP-2 * -1.                              
048200     MOVE EV-CAT-TARGET(EV-K) TO EV-TEMP-3.                               
048300     COMPUTE EV-TEMP-4 = 1 / EV-NPOIS.                                    
048400     IF EV-TEMP-3 < EV-TEMP-4                                             
048500         MOVE EV-TEMP-4 TO EV-TEMP-3.                                     
048600     COMPUTE EV-TEMP-1 ROUNDED = 1 - (EV-TEMP-2 / EV-TEMP-3).             
048700     IF EV-TEMP-1 < 0                                                     
048800         MOVE 0 TO EV-TEMP-1.                                             
048900     ADD EV-TEMP-1 TO EV-COMP-SUM.                                        
049000     ADD 1 TO EV-K.                                                       
049100     GO TO 3100-CAT-LOOP.                                                 
049200 3100-FINISH.                                                             
049300     COMPUTE EV-S-INTEREST ROUNDED = EV-COMP-SUM / 4.                     
049400 3100-SCORE-INTEREST-EXIT.                                                
049500     EXIT.                                                                
049600                                                                          
049700 3110-TALLY-OBSERVED.                                                     
049800     MOVE 1 TO EV-D.                                                      
049900 3110-DAY-LOOP.                                                           
050000     IF EV-D > EV-LAST-DAY GO TO 3110-TALLY-OBSERVED-EXIT.                
050100     MOVE 1 TO EV-P.                                                      
050200 3110-POI-LOOP.                                                           
050300     IF EV-P > EV-DAY-POI-COUNT(EV-D) GO TO 3110-NEXT-DAY.                
050400     ADD 1 TO EV-NPOIS.                                                   
050500     PERFORM 3050-LOOKUP-POI THRU 3050-LOOKUP-POI-EXIT.                   
050600     IF EV-FOUND-FLAG = "Y"                                               
050700         PERFORM 3115-LABEL-FOUND-POI                                     
050800             THRU 3115-LABEL-FOUND-POI-EXIT                               
050900         IF EV-PRIMARY-LBL NOT = 0                                        
051000             ADD 1 TO EV-CAT-OBS-COUNT(EV-PRIMARY-LBL)                    
051100         END-IF                                                           
051200     END-IF.                                                              
051300     ADD 1 TO EV-P.                                                       
051400     GO TO 3110-POI-LOOP.                                                 
051500 3110-NEXT-DAY.                                                           
051600     ADD 1 TO EV-D.                                                       
051700     GO TO 3110-DAY-LOOP.                                                 
051800 3110-TALLY-OBSERVED-EXIT.                                                
051900     EXIT.                                                                
052000                                                                          
052100 3115-LABEL-FOUND-POI.                                                    
052200* SAME PRIORITY ORDER AS POISEL'S 1130-SET-PRIMARY-AND-TU SO THE  CR-0109 
052300* EVALUATOR AGREES WITH THE PICKER ON WHAT A POI "COUNTS AS".     CR-0109 
052400     IF EV-TAB-NATURE-FL(EV-DAY-CITY-SLOT(EV-D), EV-FOUND-IDX)            
052500             = "Y"                                                        
052600         MOVE 1 TO EV-PRIMARY-LBL                                         
052700     ELSE IF EV-TAB-CULTURE-FL(EV-DAY-CITY-SLOT(EV-D), EV-FOUND-ID        
052800             = "Y"                                                        
052900         MOVE 2 TO EV-PRIMARY-LBL                                         
053000     ELSE IF EV-TAB-FOOD-FL(EV-DAY-CITY-SLOT(EV-D), EV-FOUND-IDX)         
053100             = "Y"                                                        
053200         MOVE 3 TO EV-PRIMARY-LBL                                         
053300     ELSE IF EV-TAB-SPORT-FL(EV-DAY-CITY-SLOT(EV-D), EV-FOUND-IDX)        
053400             = "Y"                                                        
053500         MOVE 4 TO EV-PRIMARY-LBL                                         
053600     ELSE                                                                 
053700         MOVE 0 TO EV-PRIMARY-LBL                                         
053800     END-IF END-IF END-IF END-IF.                                         
053900 3115-LABEL-FOUND-POI-EXIT.                                               
054000     EXIT.                                                                
054100                                                                          
054200 3120-BUILD-TARGETS.                                                      
054300     COMPUTE EV-WEIGHT-SUM = EV-REQ-WEIGHT-NATURE +                       
054400         EV-REQ-WEIGHT-CULTURE + EV-REQ-WEIGHT-FOOD +                     
054500         EV-REQ-WEIGHT-SPORT.                                             
054600     IF EV-WEIGHT-SUM = 0                                                 
054700         MOVE .25 TO EV-CAT-TARGET(1)                                     
054800         MOVE .25 TO EV-CAT-TARGET(2)                                     
054900         MOVE .25 TO EV-CAT-TARGET(3)                                     
055000         MOVE .25 TO EV-CAT-TARGET(4)                                     
055100     ELSE                                                                 
055200         PERFORM 3125-NORMALISE-TARGET                                    
055300             THRU 3125-NORMALISE-TARGET-EXIT                              
055400             VARYING EV-K FROM 1 BY 1 UNTIL EV-K > 4                      
055500     END-IF.                                                              
055600 3120-BUILD-TARGETS-EXIT.                                                 
055700     EXIT.                                                                
055800                                                                          
055900 3125-NORMALISE-TARGET.                                                   
056000     COMPUTE EV-CAT-TARGET(EV-K) ROUNDED =                                
056100         EV-REQ-WEIGHT-ENTRY(EV-K) / EV-WEIGHT-SUM.                       
056200 3125-NORMALISE-TARGET-EXIT.                                              
056300     EXIT.                                                                
056400                                                                          
056500 3200-SCORE-TU-UTIL.                                                      
056600* SPEC WEIGHT 0.20 - PER DAY MAX(0, 1 - |DAYTU - MTU| / MTU).     CR-0109 
056700     MOVE 0 TO EV-COMP-SUM.                                               
056800     MOVE 1 TO EV-D.                                                      
056900 3200-DAY-LOOP.                                                           
057000     IF EV-D > EV-LAST-DAY GO TO 3200-FINISH.                             
057100     PERFORM 3045-DAY-TOTAL-TU THRU 3045-DAY-TOTAL-TU-EXIT.               
057200     COMPUTE EV-TEMP-1 = EV-TOTAL-DAY-TU - EV-MTU.                        
057300     IF EV-TEMP-1 < 0                                                     
057400         COMPUTE EV-TEMP-1 = EV-TEMP-1 * -1.                              
057500     COMPUTE EV-TEMP-2 ROUNDED = 1 - (EV-TEMP-1 / EV-MTU).                
057600     IF EV-TEMP-2 < 0                                                     
057700         MOVE 0 TO EV-TEMP-2.                                             
057800     ADD EV-TEMP-2 TO EV-COMP-SUM.                                        
057900     ADD 1 TO EV-D.                                                       
058000     GO TO 3200-DAY-LOOP.                                                 
058100 3200-FINISH.                                                             
058200     COMPUTE EV-S-TU-UTIL ROUNDED = EV-COMP-SUM / EV-LAST-DAY.            
058300 3200-SCORE-TU-UTIL-EXIT.                                                 
058400     EXIT.                                                                
058500                                                                          
058600 3300-SCORE-CITY-EFF.                                                     
058700* SPEC WEIGHT 0.15 - U = UNIQUE CITIES, COMPONENT =               CR-0118 
058800* MIN(1, (U-1) / MAX(1, MIN(DAYS, 8))).                           CR-0118 
058900     PERFORM 3022-COUNT-PER-SLOT THRU 3022-COUNT-PER-SLOT-EXIT.           
059000     MOVE 0 TO EV-VISITED-COUNT.                                          
059100     MOVE 1 TO EV-SLOT.                                                   
059200 3300-SLOT-LOOP.                                                          
059300     IF EV-SLOT > 15 GO TO 3300-COMPUTE.                                  
059400     IF EV-SLOT-BLK-COUNT(EV-SLOT) > 0                                    
059500         ADD 1 TO EV-VISITED-COUNT.                                       
059600     ADD 1 TO EV-SLOT.                                                    
059700     GO TO 3300-SLOT-LOOP.                                                
059800 3300-COMPUTE.                                                            
059900     MOVE EV-LAST-DAY TO EV-K.                                            
060000     IF EV-K > 8 MOVE 8 TO EV-K.                                          
060100     IF EV-K < 1 MOVE 1 TO EV-K.                                          
060200     COMPUTE EV-TEMP-1 ROUNDED = (EV-VISITED-COUNT - 1) / EV-K.           
060300     IF EV-TEMP-1 > 1 MOVE 1 TO EV-TEMP-1.                                
060400     IF EV-TEMP-1 < 0 MOVE 0 TO EV-TEMP-1.                                
060500     MOVE EV-TEMP-1 TO EV-S-CITY-EFF.                                     
060600 3300-SCORE-CITY-EFF-EXIT.                                                
060700     EXIT.                                                                
060800                                                                          
060900 3400-SCORE-GEO-COVER.                                                    
061000* SPEC WEIGHT 0.15 - MEAN OF SQRT(NORMALISED SHORTEST MINUTES)    CR-0141 
061100* OVER DISTINCT VISITED CITIES OTHER THAN THE DAY-1 CITY.         CR-0141 
061200     PERFORM 3022-COUNT-PER-SLOT THRU 3022-COUNT-PER-SLOT-EXIT.           
061300     PERFORM 3405-FIND-MAX-FINITE                                         
061400         THRU 3405-FIND-MAX-FINITE-EXIT.                                  
061500     IF EV-TEMP-2 = 0                                                     
061600         MOVE 0 TO EV-S-GEO-COVER                                         
061700         GO TO 3400-SCORE-GEO-COVER-EXIT.                                 
061800     MOVE 0 TO EV-COMP-SUM.                                               
061900     MOVE 0 TO EV-NPOIS.                                                  
062000     MOVE 1 TO EV-SLOT.                                                   
062100 3400-SLOT-LOOP.                                                          
062200     IF EV-SLOT > 15 GO TO 3400-FINISH.                                   
062300     IF EV-SLOT NOT = EV-START-SLOT-IN AND                                
062400             EV-SLOT-BLK-COUNT(EV-SLOT) > 0                               
062500         ADD 1 TO EV-NPOIS                                                
062600         COMPUTE EV-TEMP-3 ROUNDED =                                      
062700             EV-MIN-OUT-CELL(EV-START-SLOT-IN, EV-SLOT) / EV-TEMP-        
062800         MOVE EV-TEMP-3 TO EV-SQRT-X                                      
062900         PERFORM 3410-APPROX-SQRT THRU 3410-APPROX-SQRT-EXIT              
063000         ADD EV-SQRT-GUESS TO EV-COMP-SUM                                 
063100     END-IF.                                                              
063200     ADD 1 TO EV-SLOT.                                                    
063300     GO TO 3400-SLOT-LOOP.                                                
063400 3400-FINISH.                                                             
063500     IF EV-NPOIS = 0                                                      
063600         MOVE 0 TO EV-S-GEO-COVER                                         
063700     ELSE                                                                 
063800         COMPUTE EV-S-GEO-COVER ROUNDED = EV-COMP-SUM / EV-NPOIS.         
063900 3400-SCORE-GEO-COVER-EXIT.                                               
064000     EXIT.                                                                
064100                                                                          
064200 3405-FIND-MAX-FINITE.                                                    
064300     MOVE 0 TO EV-TEMP-2.                                                 
064400     MOVE 1 TO EV-SLOT.                                                   
064500 3405-SLOT-LOOP.                                                          
064600     IF EV-SLOT > 15 GO TO 3405-FIND-MAX-FINITE-EXIT.                     
064700     IF EV-SLOT NOT = EV-START-SLOT-IN                                    
064800         IF EV-MIN-OUT-CELL(EV-START-SLOT-IN, EV-SLOT) < EV-INFINI        
064900             IF EV-MIN-OUT-CELL(EV-START-SLOT-IN, EV-SLOT) >              
065000                     EV-TEMP-2                                            
065100                 MOVE EV-MIN-OUT-CELL(EV-START-SLOT-IN, EV-SLOT)          
065200                     TO EV-TEMP-2                                         
065300             END-IF                                                       
065400         END-IF                                                           
065500     END-IF.                                                              
065600     ADD 1 TO EV-SLOT.                                                    
065700     GO TO 3405-SLOT-LOOP.                                                
065800 3405-FIND-MAX-FINITE-EXIT.                                               
065900     EXIT.                                                                
066000                                                                          
066100 3410-APPROX-SQRT.                                                        
066200* 06/09/05 DS - NEWTON-RAPHSON: GUESS = (GUESS + X/GUESS) / 2,    CR-0416 
066300* TEN ITERATIONS IS AMPLE FOR 4-DECIMAL ACCURACY ON THIS RANGE.   CR-0416 
066400     IF EV-SQRT-X <= 0                                                    
066500         MOVE 0 TO EV-SQRT-GUESS                                          
066600         GO TO 3410-APPROX-SQRT-EXIT.                                     
066700     MOVE EV-SQRT-X TO EV-SQRT-GUESS.                                     
066800     MOVE 1 TO EV-SQRT-ITER.                                              
066900 3410-ITER-LOOP.                                                          
067000     IF EV-SQRT-ITER > 10 GO TO 3410-APPROX-SQRT-EXIT.                    
067100     MOVE EV-SQRT-GUESS TO EV-SQRT-PREV.                                  
067200     COMPUTE EV-SQRT-GUESS ROUNDED =                                      
067300         (EV-SQRT-PREV + (EV-SQRT-X / EV-SQRT-PREV)) / 2.                 
067400     ADD 1 TO EV-SQRT-ITER.                                               
067500     GO TO 3410-ITER-LOOP.                                                
067600 3410-APPROX-SQRT-EXIT.                                                   
067700     EXIT.                                                                
067800                                                                          
067900 3450-APPROX-EXP.                                                         
068000* 11/18/02 MP - EXP(-Y) = EXP(-1)**N * EXP(-FRACTION), N = INTEGERCR-0379 
068100* PART OF Y; EXP(-1) IS THE FIXED CONSTANT EV-EXP-MINUS-1, RAISED CR-0379 
068200* TO THE N-TH POWER BY REPEATED MULTIPLY (CAPPED AT 20 - BEYOND   CR-0379 
068300* THAT THE RESULT IS ALREADY ZERO TO FOUR DECIMALS); EXP(-FRAC) BYCR-0379 
068400* A FIVE-TERM MACLAURIN SERIES (FRACTION IS ALWAYS BELOW 1).      CR-0379 
068500     COMPUTE EV-EXP-N = EV-EXP-Y.                                         
068600     COMPUTE EV-EXP-FRAC = EV-EXP-Y - EV-EXP-N.                           
068700     IF EV-EXP-N > 20 MOVE 20 TO EV-EXP-N.                                
068800     MOVE 1 TO EV-EXP-RESULT.                                             
068900     MOVE 1 TO EV-EXP-ITER.                                               
069000 3450-POWER-LOOP.                                                         
069100     IF EV-EXP-ITER > EV-EXP-N GO TO 3450-SERIES-INIT.                    
069200     COMPUTE EV-EXP-RESULT ROUNDED =                                      
069300         EV-EXP-RESULT * EV-EXP-MINUS-1.                                  
069400     ADD 1 TO EV-EXP-ITER.                                                
069500     GO TO 3450-POWER-LOOP.                                               
069600 3450-SERIES-INIT.                                                        
069700* 1 - F + F**2/2 - F**3/6 + F**4/24.                              CR-0379 
069800     COMPUTE EV-TEMP-1 ROUNDED = 1 - EV-EXP-FRAC.                         
069900     COMPUTE EV-TEMP-2 = EV-EXP-FRAC * EV-EXP-FRAC.                       
070000     COMPUTE EV-TEMP-2 ROUNDED = EV-TEMP-2 / 2.                           
070100     ADD EV-TEMP-2 TO EV-TEMP-1.                                          
070200     COMPUTE EV-TEMP-3 = EV-EXP-FRAC * EV-EXP-FRAC * EV-EXP-FRAC.         
070300     COMPUTE EV-TEMP-3 ROUNDED = EV-TEMP-3 / 6.                           
070400     SUBTRACT EV-TEMP-3 FROM EV-TEMP-1.                                   
070500     COMPUTE EV-TEMP-4 = EV-EXP-FRAC * EV-EXP-FRAC * EV-EXP-FRAC *        
070600         EV-EXP-FRAC.                                                     
070700     COMPUTE EV-TEMP-4 ROUNDED = EV-TEMP-4 / 24.                          
070800     ADD EV-TEMP-4 TO EV-TEMP-1.                                          
070900     IF EV-TEMP-1 < 0 MOVE 0 TO EV-TEMP-1.                                
071000     COMPUTE EV-EXP-RESULT ROUNDED = EV-EXP-RESULT * EV-TEMP-1.           
071100 3450-APPROX-EXP-EXIT.                                                    
071200     EXIT.                                                                
071300                                                                          
071400 3500-SCORE-LONG-TRAVEL.                                                  
071500* SPEC WEIGHT 0.15 - PER DAY, 1.0 WHEN TRAVEL MINUTES <= 120,     CR-0172 
071600* ELSE EXP(-((MINUTES-120)/30)**2); COMPONENT = MEAN OVER DAYS.   CR-0172 
071700     MOVE 0 TO EV-COMP-SUM.                                               
071800     MOVE 1 TO EV-D.                                                      
071900 3500-DAY-LOOP.                                                           
072000     IF EV-D > EV-LAST-DAY GO TO 3500-FINISH.                             
072100     IF EV-DAY-MINUTES(EV-D) <= 120                                       
072200         ADD 1 TO EV-COMP-SUM                                             
072300     ELSE                                                                 
072400         COMPUTE EV-EXP-X ROUNDED =                                       
072500             (EV-DAY-MINUTES(EV-D) - 120) / 30                            
072600         COMPUTE EV-EXP-Y ROUNDED = EV-EXP-X * EV-EXP-X                   
072700         PERFORM 3450-APPROX-EXP THRU 3450-APPROX-EXP-EXIT                
072800         ADD EV-EXP-RESULT TO EV-COMP-SUM                                 
072900     END-IF.                                                              
073000     ADD 1 TO EV-D.                                                       
073100     GO TO 3500-DAY-LOOP.                                                 
073200 3500-FINISH.                                                             
073300     COMPUTE EV-S-LONG-TRAVEL ROUNDED = EV-COMP-SUM / EV-LAST-DAY.        
073400 3500-SCORE-LONG-TRAVEL-EXIT.                                             
073500     EXIT.                                                                
073600                                                                          
073700 3600-TOTAL-SCORE.                                                        
073800* SPEC WEIGHTS CARRIED IN EV-COMPONENT-WEIGHT (0.35/0.20/0.15/    CR-0109 
073900* 0.15/0.15) AGAINST EV-SCORE-COMP-VALUE, SAME ORDER AS THE FIVE  CR-0109 
074000* COMPONENTS ARE SCORED ABOVE; TOTAL ROUNDED HALF-UP TO 2 DECIMALSCR-0109 
074100     MOVE 0 TO EV-TEMP-1.                                                 
074200     MOVE 1 TO EV-K.                                                      
074300 3600-WEIGHT-LOOP.                                                        
074400     IF EV-K > 5 GO TO 3600-FINISH.                                       
074500     COMPUTE EV-TEMP-1 = EV-TEMP-1 +                                      
074600         (EV-COMPONENT-WEIGHT(EV-K) * EV-SCORE-COMP-VALUE(EV-K)).         
074700     ADD 1 TO EV-K.                                                       
074800     GO TO 3600-WEIGHT-LOOP.                                              
074900 3600-FINISH.                                                             
075000     COMPUTE EV-TOTAL-SCORE ROUNDED = 100 * EV-TEMP-1.                    
075100 3600-TOTAL-SCORE-EXIT.                                                   
075200     EXIT.                                                                
