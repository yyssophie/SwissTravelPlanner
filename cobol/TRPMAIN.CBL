000100* TRPMAIN - ITINERARY BATCH JOB DRIVER / REPORT WRITER                    
000200******************************************************************        
000300 IDENTIFICATION DIVISION.                                                 
000400 PROGRAM-ID. TRPMAIN.                                                     
000500 AUTHOR. K. MARTIN.                                                       
000600 INSTALLATION. ALPINE TOURS DATA CENTER.                                  
000700 DATE-WRITTEN. 03/01/1989.                                                
000800 DATE-COMPILED.                                                           
000900 SECURITY.  UNCLASSIFIED - ITINERARY BATCH SUBSYSTEM.                     
001000******************************************************************        
001100*  C H A N G E   L O G                                                    
001200*----------------------------------------------------------------         
001300* 03/01/89 KM  ORIGINAL WRITE-UP - STUB DRIVER, OPENS THE REQUEST         
001400*              FILE AND COUNTS RECORDS ONLY.  NO OVERLAYS CALLED          
001500*              YET - THE REST OF THE SUBSYSTEM WAS STILL ON THE           
001600*              DRAWING BOARD.                                             
001700* 04/19/89 KM  WIRED IN CALL "CTYDATA" ONCE AT JOB START.         CR-0041 
001800* 06/14/89 JD  WIRED IN CALL "RTEPLAN" PER REQUEST - FIXED 5-DAY  CR-0068 
001900*              ROUTE ONLY AT THIS POINT, NO REPORT YET.           CR-0068 
002000* 01/05/90 KM  VARIABLE NUM-DAYS REQUESTS NOW PASS THROUGH.       CR-0098 
002100* 02/15/90 MP  WIRED IN CALL "EVALTR" AND THE SCORE-FILE WRITE.   CR-0109 
002200* 03/11/91 RT  REJECT HANDLING ADDED - A REJECTED REQUEST NO      CR-0139 
002300*              LONGER FALLS THROUGH TO EVALTR.                    CR-0139 
002400* 09/02/92 RT  POOL-USED-GROUP NOW RESET BEFORE EVERY REQUEST -   CR-0172 
002500*              FOUND STALE "USED" FLAGS CARRYING OVER BETWEEN     CR-0172 
002600*              REQUESTS AND STARVING THE LATER ONE'S POI DRAW.    CR-0172 
002700* 11/30/95 JD  LOOP-TRIP (START=END) REQUESTS NO LONGER DOUBLE-   CR-0240 
002800*              COUNTED IN THE GRAND TOTAL.                        CR-0240 
002900* 02/22/96 KM  Y2K READINESS REVIEW - NO DATE FIELDS IN MODULE.   CR-0268 
003000* 08/19/98 KM  Y2K - CONFIRMED NO TWO-DIGIT YEAR MATH IN MODULE.  CR-0303 
003100* 03/04/99 MP  YEAR-END REGRESSION - NO CHANGES REQUIRED.         CR-0320 
003200* 10/05/01 MP  DISTANCE MATRIX WORK AREA WIDENED TO MATCH THE     CR-0355 
003300*              CR-0355 RECORD CHANGE IN CTYDATA - NO LOGIC CHANGE.CR-0355 
003400* 05/19/09 DS  CALL "RTEPLAN" NOW TAKES FIVE PARAMETERS, NOT SIX -CR-0452 
003500*              THE UNUSED SEED-INOUT PARAMETER WAS DROPPED.       CR-0452 
003600* 06/02/09 DS  FULL REWRITE - THE PER-REQUEST ORCHESTRATION AND   CR-0453 
003700*              ITINERARY/SCORE REPORT WRITER DESCRIBED IN THE     CR-0453 
003800*              REVISED BATCH SPEC ARE NOW IN PLACE.  BEFORE THIS  CR-0453 
003900*              CHANGE THE DRIVER ONLY COUNTED AND ROUTED REQUESTS.CR-0453 
004000*              THE PRINTED ITINERARY REPORT AND GRAND-TOTAL LINE  CR-0453 
004100*              ARE NEW.                                           CR-0453 
004200* 08/12/09 DS  DROPPED COMP-1 (FLOATING-POINT) USAGE FROM THE     CR-0467 
004300*              RTEPLAN CALL-PARAMETER WORK AREAS - ZONED DISPLAY  CR-0467 
004400*              IS THE HOUSE WAY TO HOLD A DECIMAL NUMBER.         CR-0467 
004500******************************************************************        
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER. IBM-AT.                                                 
004900 OBJECT-COMPUTER. IBM-AT.                                                 
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM                                                   
005200     UPSI-0 ON TM-TRACE-SWITCH                                            
005300     CLASS TM-VOWEL-CLASS IS "A" "E" "I" "O" "U".                         
005400 INPUT-OUTPUT SECTION.                                                    
005500 FILE-CONTROL.                                                            
005600     SELECT PLAN-REQUESTS ASSIGN TO PLANREQ                               
005700         ORGANIZATION IS SEQUENTIAL                                       
005800         FILE STATUS IS TM-REQ-FILE-STAT.                                 
005900     SELECT ITINERARY-RPT ASSIGN TO ITINRPT                               
006000         ORGANIZATION IS SEQUENTIAL                                       
006100         FILE STATUS IS TM-RPT-FILE-STAT.                                 
006200     SELECT SCORE-FILE ASSIGN TO SCOREOUT                                 
006300         ORGANIZATION IS SEQUENTIAL                                       
006400         FILE STATUS IS TM-SCF-FILE-STAT.                                 
006500******************************************************************        
006600 DATA DIVISION.                                                           
006700 FILE SECTION.                                                            
006800 FD  PLAN-REQUESTS                                                        
006900     LABEL RECORDS ARE OMITTED.                                           
007000* 95-BYTE REQUEST RECORD, BYTE-FOR-BYTE OVERLAY OF RTEPLAN'S              
007100* LK-RP-REQUEST - PASSED STRAIGHT INTO CALL "RTEPLAN" BELOW, NO           
007200* WORKING-STORAGE COPY NEEDED.                                            
007300 01  TM-REQUEST-REC.                                                      
007400     02  TM-REQ-ID                 PIC X(08).                             
007500     02  TM-START-CITY             PIC X(24).                             
007600     02  TM-END-CITY               PIC X(24).                             
007700     02  TM-NUM-DAYS               PIC 9(02).                             
007800     02  TM-SEASON                 PIC X(06).                             
007900     02  TM-WEIGHT-GROUP.                                                 
008000         03  TM-WEIGHT-NATURE          PIC 9(01)V9(04).                   
008100         03  TM-WEIGHT-CULTURE         PIC 9(01)V9(04).                   
008200         03  TM-WEIGHT-FOOD            PIC 9(01)V9(04).                   
008300         03  TM-WEIGHT-SPORT           PIC 9(01)V9(04).                   
008400     02  TM-RNG-SEED               PIC 9(09).                             
008500     02  FILLER                    PIC X(02).                             
008600                                                                          
008700 FD  ITINERARY-RPT                                                        
008800     LABEL RECORDS ARE OMITTED.                                           
008900* 132-COLUMN PRINT LINE, ELEMENTARY (NO FILLER NEEDED - THE               
009000* WHOLE RECORD IS THE ONE FIELD).  EACH REPORT LINE IS BUILT IN           
009100* ITS OWN NAMED 01-GROUP IN WORKING-STORAGE AND MOVED HERE.               
009200 01  TM-PRINT-LINE                 PIC X(132).                            
009300                                                                          
009400 FD  SCORE-FILE                                                           
009500     LABEL RECORDS ARE OMITTED.                                           
009600* 100-BYTE SCORE RECORD, BYTE-FOR-BYTE OVERLAY OF EVALTR'S                
009700* LK-EV-SCORE-REC - PASSED STRAIGHT INTO CALL "EVALTR" BELOW.             
009800 01  TM-SCORE-OUT-REC.                                                    
009900     02  TM-SC-REQ-ID              PIC X(08).                             
010000     02  TM-SC-VALID-FLAG          PIC X(01).                             
010100         88  TM-SC-IS-VALID            VALUE "Y".                         
010200     02  TM-SC-VIOLATION-TEXT      PIC X(60).                             
010300     02  TM-SC-SCORE-COMPONENTS.                                          
010400         03  TM-SC-S-INTEREST          PIC 9(01)V9(04).                   
010500         03  TM-SC-S-TU-UTIL           PIC 9(01)V9(04).                   
010600         03  TM-SC-S-CITY-EFF          PIC 9(01)V9(04).                   
010700         03  TM-SC-S-GEO-COVER         PIC 9(01)V9(04).                   
010800         03  TM-SC-S-LONG-TRAVEL       PIC 9(01)V9(04).                   
010900     02  TM-SC-SCORE-TABLE REDEFINES TM-SC-SCORE-COMPONENTS.              
011000         03  TM-SC-SCORE-COMP-VALUE    PIC 9(01)V9(04) OCCURS 5           
011100             TIMES.                                                       
011200     02  TM-SC-TOTAL-SCORE         PIC 9(03)V9(02).                       
011300     02  FILLER                    PIC X(01).                             
011400                                                                          
011500 WORKING-STORAGE SECTION.                                                 
011600 77  TM-TRACE-SWITCH           PIC X         VALUE "N".                   
011700 77  TM-REQ-FILE-STAT          PIC XX        VALUE "00".                  
011800 77  TM-RPT-FILE-STAT          PIC XX        VALUE "00".                  
011900 77  TM-SCF-FILE-STAT          PIC XX        VALUE "00".                  
012000 77  TM-EOF-REQ                PIC X         VALUE "N".                   
012100     88  TM-REQ-EOF                VALUE "Y".                             
012200 77  TM-CD-RETURN-CODE         PIC 9(02) COMP.                            
012300 77  TM-I                      PIC 9(02) COMP.                            
012400 77  TM-J                      PIC 9(02) COMP.                            
012500 77  TM-K                      PIC 9(02) COMP.                            
012600 77  TM-DAY-SLOT               PIC 9(02) COMP.                            
012700 77  TM-FROM-SLOT              PIC 9(02) COMP.                            
012800 77  TM-FOUND-FLAG             PIC X(01).                                 
012900 77  TM-REQ-TOTAL-POIS         PIC 9(03) COMP.                            
013000 77  TM-TOTAL-REQUESTS         PIC 9(05) COMP VALUE 0.                    
013100 77  TM-TOTAL-OK               PIC 9(05) COMP VALUE 0.                    
013200 77  TM-TOTAL-FAIL             PIC 9(05) COMP VALUE 0.                    
013300                                                                          
013400* THE FIFTEEN-CITY POI/DISTANCE TABLES ARE LOADED ONCE AT JOB             
013500* START BY CALL "CTYDATA" AND HELD HERE FOR EVERY REQUEST - SAME          
013600* SHAPE AS CTYDATA'S OWN CD-CITY-POI-TABLE/CD-DIST-MATRIX.                
013700 01  TM-CITY-POI-TABLE.                                                   
013800     02  TM-CITY-SLOT OCCURS 15 TIMES.                                    
013900         03  TM-CITY-SLUG              PIC X(12).                         
014000         03  TM-CITY-POI-COUNT         PIC 9(02) COMP.                    
014100         03  TM-CITY-POI-ENTRY OCCURS 40 TIMES.                           
014200             04  TM-TAB-POI-ID             PIC X(16).                     
014300             04  TM-TAB-POI-NAME           PIC X(40).                     
014400             04  TM-TAB-NATURE-FL          PIC X(01).                     
014500             04  TM-TAB-CULTURE-FL         PIC X(01).                     
014600             04  TM-TAB-FOOD-FL            PIC X(01).                     
014700             04  TM-TAB-SPORT-FL           PIC X(01).                     
014800             04  TM-TAB-SEASON-CNT         PIC 9(01).                     
014900             04  TM-TAB-SEASON-LST         PIC X(06) OCCURS 4             
015000                 TIMES.                                                   
015100             04  TM-TAB-NEEDED-TIME        PIC X(01).                     
015200             04  TM-TAB-SEASON-RANK        PIC 9(03) COMP.                
015300             04  FILLER                    PIC X(04).                     
015400     02  FILLER                    PIC X(01).                             
015500 01  TM-DIST-MATRIX.                                                      
015600     02  TM-DIST-ROW OCCURS 15 TIMES.                                     
015700         03  TM-DIST-CELL OCCURS 15 TIMES.                                
015800             04  TM-MX-KM                  PIC 9(04)V9(01).               
015900             04  TM-MX-MINUTES             PIC 9(04)V9(01).               
016000             04  TM-MX-USABLE              PIC X(01).                     
016100                 88  TM-MX-IS-USABLE           VALUE "Y".                 
016200             04  FILLER                    PIC X(02).                     
016300     02  FILLER                    PIC X(01).                             
016400                                                                          
016500* RTEPLAN'S PER-REQUEST POOL-USED SCRATCH - MUST BE RESET TO ALL          
016600* "N" BEFORE EVERY REQUEST (RTEPLAN ITSELF NEVER CLEARS IT, SINCE CR-0172 
016700* IT IS A CALLER-OWNED WORK AREA).                                CR-0172 
016800 01  TM-POOL-USED-GROUP.                                                  
016900     02  TM-POOL-USED OCCURS 15 TIMES.                                    
017000         03  TM-USED-FLAG              PIC X(01) OCCURS 40 TIMES.         
017100     02  FILLER                    PIC X(01).                             
017200                                                                          
017300* ROUTE-PLANNER RESULT AREA - BYTE-FOR-BYTE OVERLAY OF BOTH               
017400* RTEPLAN'S LK-RP-RESULT AND EVALTR'S LK-EV-ITINERARY, SO THE             
017500* SAME AREA IS PASSED INTO BOTH CALLS WITH NO COPY IN BETWEEN.            
017600 01  TM-RP-RESULT.                                                        
017700     02  TM-RP-REJECTED            PIC X(01).                             
017800         88  TM-RP-IS-REJECTED         VALUE "Y".                         
017900     02  TM-RP-REJECT-TEXT         PIC X(60).                             
018000     02  TM-RP-DAY-COUNT           PIC 9(02) COMP.                        
018100     02  TM-RP-DAY-ENTRY OCCURS 30 TIMES.                                 
018200         03  TM-RP-DAY-NUMBER          PIC 9(02) COMP.                    
018300         03  TM-RP-DAY-CITY-SLOT       PIC 9(02) COMP.                    
018400         03  TM-RP-DAY-FROM-SLOT       PIC 9(02) COMP.                    
018500         03  TM-RP-DAY-MINUTES         PIC 9(04)V9(01).                   
018600         03  TM-RP-DAY-POI-COUNT       PIC 9(01) COMP.                    
018700         03  TM-RP-DAY-POI-TAB OCCURS 4 TIMES.                            
018800             04  TM-RP-DAY-POI-ID          PIC X(16).                     
018900             04  TM-RP-DAY-POI-NAME        PIC X(40).                     
019000             04  TM-RP-DAY-POI-TU          PIC 9(01) COMP.                
019100         03  TM-RP-DAY-NOTE            PIC X(40).                         
019200     02  TM-RP-KM-OUT-MATRIX OCCURS 15 TIMES.                             
019300         03  TM-RP-KM-OUT-CELL OCCURS 15 TIMES PIC 9(06)V9(01).           
019400     02  TM-RP-MIN-OUT-MATRIX OCCURS 15 TIMES.                            
019500         03  TM-RP-MIN-OUT-CELL OCCURS 15 TIMES PIC 9(06)V9(01).          
019600     02  TM-RP-START-SLOT-OUT      PIC 9(02) COMP.                        
019700     02  TM-RP-END-SLOT-OUT        PIC 9(02) COMP.                        
019800     02  FILLER                    PIC X(01).                             
019900                                                                          
020000* REQUEST-INFO PARAMETER FOR CALL "EVALTR" - NUM-DAYS/SEASON/             
020100* WEIGHTS ONLY, COPIED OFF TM-REQUEST-REC BEFORE THE CALL.                
020200 01  TM-EV-REQUEST-INFO.                                                  
020300     02  TM-EV-REQ-NUM-DAYS        PIC 9(02).                             
020400     02  TM-EV-REQ-SEASON          PIC X(06).                             
020500     02  TM-EV-REQ-WEIGHT-GROUP.                                          
020600         03  TM-EV-REQ-WEIGHT-NATURE   PIC 9(01)V9(04).                   
020700         03  TM-EV-REQ-WEIGHT-CULTURE  PIC 9(01)V9(04).                   
020800         03  TM-EV-REQ-WEIGHT-FOOD     PIC 9(01)V9(04).                   
020900         03  TM-EV-REQ-WEIGHT-SPORT    PIC 9(01)V9(04).                   
021000     02  FILLER                    PIC X(02).                             
021100                                                                          
021200* THE FIFTEEN CITY DISPLAY NAMES, SAME SLOT ORDER AND PACKED-             
021300* LITERAL/REDEFINES SHAPE AS CTYDATA'S CITY-NAME TABLE - USED BY          
021400* 4315/4330 BELOW TO PRINT A CITY SLOT AS "ST GALLEN", NOT THE            
021500* LOWER-CASE "st_gallen" MASTER-FILE SLUG.                                
021600 01  TM-CITY-DISP-LIST.                                                   
021700     02  FILLER PIC X(48) VALUE                                           
021800         "Appenzell   Bern        Geneva      Interlaken  ".              
021900     02  FILLER PIC X(48) VALUE                                           
022000         "Kandersteg  Lausanne    Luzern      Lugano      ".              
022100     02  FILLER PIC X(48) VALUE                                           
022200         "Montreux    Schwyz      Sion        St Gallen   ".              
022300     02  FILLER PIC X(36) VALUE                                           
022400         "St Moritz   Zermatt     Zurich      ".                          
022500 01  TM-CITY-DISP-TABLE REDEFINES TM-CITY-DISP-LIST.                      
022600     02  TM-CITY-DISP-NAME     PIC X(12) OCCURS 15 TIMES.                 
022700                                                                          
022800* POI CATEGORY LABELS, SAME IDIOM, NATURE/CULTURE/FOOD/SPORT              
022900* ORDER - USED BY 4320-BUILD-CAT-LIST BELOW TO LABEL EACH POI             
023000* LINE'S CATEGORY SET.                                                    
023100 01  TM-CAT-LABEL-LIST.                                                   
023200     02  FILLER PIC X(32) VALUE                                           
023300         "nature  culture food    sport   ".                              
023400 01  TM-CAT-LABEL-TABLE REDEFINES TM-CAT-LABEL-LIST.                      
023500     02  TM-CAT-LABEL          PIC X(08) OCCURS 4 TIMES.                  
023600                                                                          
023700* ONE POI'S FOUR CATEGORY FLAGS, LOOKED UP BY POI-ID AND WALKED           
023800* IN THE SAME NATURE/CULTURE/FOOD/SPORT ORDER AS THE LABEL TABLE          
023900* ABOVE.                                                                  
024000 01  TM-CAT-FLAG-GROUP.                                                   
024100     02  TM-CAT-FLAG           PIC X(01) OCCURS 4 TIMES.                  
024200                                                                          
024300 01  TM-CATLIST-WORK              PIC X(26).                              
024400                                                                          
024500* FIXED-COLUMN PRINT-LINE LAYOUTS, ONE 01-GROUP PER REPORT-LINE   CR-0453 
024600* SHAPE.  EACH GROUP IS BUILT BY MOVE, NEVER STRING, AND WRITTEN  CR-0453 
024700* WRITE TM-PRINT-LINE FROM <GROUP> - HOUSE STANDARD FOR REPORTS.  CR-0453 
024800 01  TM-PRT-HDR.                                                          
024900     02  FILLER                    PIC X(08) VALUE "REQUEST ".            
025000     02  TM-PH-REQ-ID              PIC X(08).                             
025100     02  FILLER                    PIC X(02) VALUE SPACES.                
025200     02  TM-PH-START-CITY          PIC X(12).                             
025300     02  FILLER                    PIC X(04) VALUE " -> ".                
025400     02  TM-PH-END-CITY            PIC X(12).                             
025500     02  FILLER                    PIC X(07) VALUE "  DAYS=".             
025600     02  TM-PH-NUM-DAYS            PIC 9(02).                             
025700     02  FILLER                    PIC X(09) VALUE "  SEASON=".           
025800     02  TM-PH-SEASON              PIC X(06).                             
025900     02  FILLER                    PIC X(62) VALUE SPACES.                
026000                                                                          
026100 01  TM-PRT-DAY-START.                                                    
026200     02  FILLER                    PIC X(04) VALUE "DAY ".                
026300     02  TM-PDS-DAY-NUM            PIC 9(02).                             
026400     02  FILLER                    PIC X(02) VALUE SPACES.                
026500     02  TM-PDS-CITY               PIC X(12).                             
026600     02  FILLER                    PIC X(14) VALUE "  (TRIP START)        
026700     02  FILLER                    PIC X(98) VALUE SPACES.                
026800                                                                          
026900 01  TM-PRT-DAY-MOVE.                                                     
027000     02  FILLER                    PIC X(04) VALUE "DAY ".                
027100     02  TM-PDM-DAY-NUM            PIC 9(02).                             
027200     02  FILLER                    PIC X(02) VALUE SPACES.                
027300     02  TM-PDM-CITY               PIC X(12).                             
027400     02  FILLER                    PIC X(08) VALUE "  (FROM ".            
027500     02  TM-PDM-FROM-CITY          PIC X(12).                             
027600     02  FILLER                    PIC X(02) VALUE ", ".                  
027700     02  TM-PDM-MINUTES            PIC 9(04).                             
027800     02  FILLER                    PIC X(05) VALUE " MIN)".               
027900     02  FILLER                    PIC X(81) VALUE SPACES.                
028000                                                                          
028100 01  TM-PRT-DAY-STAY.                                                     
028200     02  FILLER                    PIC X(04) VALUE "DAY ".                
028300     02  TM-PDY-DAY-NUM            PIC 9(02).                             
028400     02  FILLER                    PIC X(02) VALUE SPACES.                
028500     02  TM-PDY-CITY               PIC X(12).                             
028600     02  FILLER                    PIC X(112) VALUE SPACES.               
028700                                                                          
028800 01  TM-PRT-NOTE.                                                         
028900     02  FILLER                    PIC X(08) VALUE "  NOTE: ".            
029000     02  TM-PN-TEXT                PIC X(40).                             
029100     02  FILLER                    PIC X(84) VALUE SPACES.                
029200                                                                          
029300 01  TM-PRT-POI.                                                          
029400     02  FILLER                    PIC X(04) VALUE "  * ".                
029500     02  TM-PP-NAME                PIC X(40).                             
029600     02  FILLER                    PIC X(03) VALUE "  [".                 
029700     02  TM-PP-CATLIST             PIC X(26).                             
029800     02  FILLER                    PIC X(06) VALUE "]  TU=".              
029900     02  TM-PP-TU                  PIC 9(01).                             
030000     02  FILLER                    PIC X(52) VALUE SPACES.                
030100                                                                          
030200 01  TM-PRT-TRAILER.                                                      
030300     02  FILLER                    PIC X(11) VALUE "TOTAL DAYS ".         
030400     02  TM-PT-DAYS                PIC 9(02).                             
030500     02  FILLER                    PIC X(13) VALUE "  TOTAL POIS "        
030600     02  TM-PT-POIS                PIC 9(03).                             
030700     02  FILLER                    PIC X(08) VALUE "  SCORE ".            
030800     02  TM-PT-SCORE               PIC 999.99.                            
030900     02  FILLER                    PIC X(08) VALUE "  VALID ".            
031000     02  TM-PT-VALID               PIC X(01).                             
031100     02  FILLER                    PIC X(80) VALUE SPACES.                
031200                                                                          
031300 01  TM-PRT-VIOLATION.                                                    
031400     02  FILLER                    PIC X(02) VALUE SPACES.                
031500     02  TM-PV-TEXT                PIC X(60).                             
031600     02  FILLER                    PIC X(70) VALUE SPACES.                
031700                                                                          
031800 01  TM-PRT-REJECT.                                                       
031900     02  FILLER                    PIC X(08) VALUE "REQUEST ".            
032000     02  TM-PR-REQ-ID              PIC X(08).                             
032100     02  FILLER                    PIC X(11) VALUE " REJECTED: ".         
032200     02  TM-PR-TEXT                PIC X(60).                             
032300     02  FILLER                    PIC X(45) VALUE SPACES.                
032400                                                                          
032500 01  TM-PRT-TOTAL.                                                        
032600     02  FILLER                    PIC X(09) VALUE "REQUESTS ".           
032700     02  TM-PZ-REQ                 PIC 9(03).                             
032800     02  FILLER                    PIC X(13) VALUE "  PLANNED OK "        
032900     02  TM-PZ-OK                  PIC 9(03).                             
033000     02  FILLER                    PIC X(09) VALUE "  FAILED ".           
033100     02  TM-PZ-FAIL                PIC 9(03).                             
033200     02  FILLER                    PIC X(92) VALUE SPACES.                
033300******************************************************************        
033400 PROCEDURE DIVISION.                                                      
033500                                                                          
033600 0000-BEGIN.                                                              
033700     PERFORM 4000-OPEN-FILES THRU 4000-OPEN-FILES-EXIT.                   
033800     PERFORM 4100-READ-REQUEST THRU 4100-READ-REQUEST-EXIT.               
033900 0000-REQUEST-LOOP.                                                       
034000     IF TM-REQ-EOF GO TO 0000-DONE.                                       
034100     PERFORM 4200-PROCESS-REQUEST THRU 4200-PROCESS-REQUEST-EXIT.         
034200     PERFORM 4100-READ-REQUEST THRU 4100-READ-REQUEST-EXIT.               
034300     GO TO 0000-REQUEST-LOOP.                                             
034400 0000-DONE.                                                               
034500     PERFORM 4900-PRINT-GRAND-TOTAL THRU 4900-PRINT-GRAND-TOTAL-          
034600         EXIT.                                                            
034700     PERFORM 9000-CLOSE-FILES THRU 9000-CLOSE-FILES-EXIT.                 
034800     GOBACK.                                                              
034900                                                                          
035000 4000-OPEN-FILES.                                                         
035100     OPEN INPUT PLAN-REQUESTS.                                            
035200     OPEN OUTPUT ITINERARY-RPT.                                           
035300     OPEN OUTPUT SCORE-FILE.                                              
035400* LOAD THE 15-CITY POI/DISTANCE TABLES ONCE FOR THE WHOLE RUN.    CR-0041 
035500     CALL "CTYDATA" USING TM-CITY-POI-TABLE                               
035600                           TM-DIST-MATRIX                                 
035700                           TM-CD-RETURN-CODE.                             
035800 4000-OPEN-FILES-EXIT.                                                    
035900     EXIT.                                                                
036000                                                                          
036100 4100-READ-REQUEST.                                                       
036200     READ PLAN-REQUESTS                                                   
036300         AT END MOVE "Y" TO TM-EOF-REQ                                    
036400     END-READ.                                                            
036500 4100-READ-REQUEST-EXIT.                                                  
036600     EXIT.                                                                
036700                                                                          
036800 4200-PROCESS-REQUEST.                                                    
036900     ADD 1 TO TM-TOTAL-REQUESTS.                                          
037000     PERFORM 4150-RESET-POOL-USED THRU 4150-RESET-POOL-USED-EXIT.         
037100     CALL "RTEPLAN" USING TM-CITY-POI-TABLE                               
037200                           TM-POOL-USED-GROUP                             
037300                           TM-DIST-MATRIX                                 
037400                           TM-REQUEST-REC                                 
037500                           TM-RP-RESULT.                                  
037600     IF TM-RP-IS-REJECTED                                                 
037700         PERFORM 4250-PRINT-REJECT THRU 4250-PRINT-REJECT-EXIT            
037800         ADD 1 TO TM-TOTAL-FAIL                                           
037900         GO TO 4200-PROCESS-REQUEST-EXIT                                  
038000     END-IF.                                                              
038100     MOVE TM-NUM-DAYS        TO TM-EV-REQ-NUM-DAYS.                       
038200     MOVE TM-SEASON          TO TM-EV-REQ-SEASON.                         
038300     MOVE TM-WEIGHT-NATURE   TO TM-EV-REQ-WEIGHT-NATURE.                  
038400     MOVE TM-WEIGHT-CULTURE  TO TM-EV-REQ-WEIGHT-CULTURE.                 
038500     MOVE TM-WEIGHT-FOOD     TO TM-EV-REQ-WEIGHT-FOOD.                    
038600     MOVE TM-WEIGHT-SPORT    TO TM-EV-REQ-WEIGHT-SPORT.                   
038700     MOVE TM-REQ-ID          TO TM-SC-REQ-ID.                             
038800     CALL "EVALTR" USING TM-CITY-POI-TABLE                                
038900                          TM-RP-RESULT                                    
039000                          TM-EV-REQUEST-INFO                              
039100                          TM-SCORE-OUT-REC.                               
039200     PERFORM 4300-PRINT-ITINERARY THRU 4300-PRINT-ITINERARY-EXIT.         
039300     PERFORM 4400-WRITE-SCORE-REC THRU 4400-WRITE-SCORE-REC-EXIT.         
039400     ADD 1 TO TM-TOTAL-OK.                                                
039500 4200-PROCESS-REQUEST-EXIT.                                               
039600     EXIT.                                                                
039700                                                                          
039800 4150-RESET-POOL-USED.                                                    
039900* RTEPLAN NEVER CLEARS ITS OWN POOL-USED PARAMETER - CALLER MUST. CR-0172 
040000     MOVE 1 TO TM-I.                                                      
040100 4150-SLOT-LOOP.                                                          
040200     IF TM-I > 15 GO TO 4150-RESET-POOL-USED-EXIT.                        
040300     MOVE 1 TO TM-J.                                                      
040400 4150-FLAG-LOOP.                                                          
040500     IF TM-J > 40 GO TO 4150-NEXT-SLOT.                                   
040600     MOVE "N" TO TM-USED-FLAG(TM-I, TM-J).                                
040700     ADD 1 TO TM-J.                                                       
040800     GO TO 4150-FLAG-LOOP.                                                
040900 4150-NEXT-SLOT.                                                          
041000     ADD 1 TO TM-I.                                                       
041100     GO TO 4150-SLOT-LOOP.                                                
041200 4150-RESET-POOL-USED-EXIT.                                               
041300     EXIT.                                                                
041400                                                                          
041500 4250-PRINT-REJECT.                                                       
041600     MOVE TM-REQ-ID          TO TM-PR-REQ-ID.                             
041700     MOVE TM-RP-REJECT-TEXT  TO TM-PR-TEXT.                               
041800     WRITE TM-PRINT-LINE FROM TM-PRT-REJECT.                              
041900 4250-PRINT-REJECT-EXIT.                                                  
042000     EXIT.                                                                
042100                                                                          
042200 4300-PRINT-ITINERARY.                                                    
042300     MOVE 0 TO TM-REQ-TOTAL-POIS.                                         
042400     PERFORM 4310-PRINT-HEADER THRU 4310-PRINT-HEADER-EXIT.               
042500     MOVE 1 TO TM-I.                                                      
042600 4300-DAY-LOOP.                                                           
042700     IF TM-I > TM-RP-DAY-COUNT GO TO 4300-TRAILER.                        
042800     PERFORM 4315-PRINT-DAY-LINE THRU 4315-PRINT-DAY-LINE-EXIT.           
042900     PERFORM 4330-PRINT-POI-LINES THRU 4330-PRINT-POI-LINES-EXIT.         
043000     PERFORM 4335-PRINT-NOTE-LINE THRU 4335-PRINT-NOTE-LINE-EXIT.         
043100     ADD TM-RP-DAY-POI-COUNT(TM-I) TO TM-REQ-TOTAL-POIS.                  
043200     ADD 1 TO TM-I.                                                       
043300     GO TO 4300-DAY-LOOP.                                                 
043400 4300-TRAILER.                                                            
043500     PERFORM 4340-PRINT-TRAILER THRU 4340-PRINT-TRAILER-EXIT.             
043600 4300-PRINT-ITINERARY-EXIT.                                               
043700     EXIT.                                                                
043800                                                                          
043900 4310-PRINT-HEADER.                                                       
044000     MOVE TM-REQ-ID TO TM-PH-REQ-ID.                                      
044100     MOVE TM-RP-START-SLOT-OUT TO TM-K.                                   
044200     MOVE TM-CITY-DISP-NAME(TM-K) TO TM-PH-START-CITY.                    
044300     MOVE TM-RP-END-SLOT-OUT TO TM-K.                                     
044400     MOVE TM-CITY-DISP-NAME(TM-K) TO TM-PH-END-CITY.                      
044500     MOVE TM-NUM-DAYS TO TM-PH-NUM-DAYS.                                  
044600     MOVE TM-SEASON   TO TM-PH-SEASON.                                    
044700     WRITE TM-PRINT-LINE FROM TM-PRT-HDR.                                 
044800 4310-PRINT-HEADER-EXIT.                                                  
044900     EXIT.                                                                
045000                                                                          
045100 4315-PRINT-DAY-LINE.                                                     
045200     MOVE TM-RP-DAY-CITY-SLOT(TM-I) TO TM-K.                              
045300     IF TM-I = 1                                                          
045400         MOVE TM-RP-DAY-NUMBER(TM-I) TO TM-PDS-DAY-NUM                    
045500         MOVE TM-CITY-DISP-NAME(TM-K) TO TM-PDS-CITY                      
045600         WRITE TM-PRINT-LINE FROM TM-PRT-DAY-START                        
045700     ELSE                                                                 
045800         IF TM-RP-DAY-MINUTES(TM-I) > 0                                   
045900             MOVE TM-RP-DAY-NUMBER(TM-I) TO TM-PDM-DAY-NUM                
046000             MOVE TM-CITY-DISP-NAME(TM-K) TO TM-PDM-CITY                  
046100             MOVE TM-RP-DAY-FROM-SLOT(TM-I) TO TM-K                       
046200             MOVE TM-CITY-DISP-NAME(TM-K) TO TM-PDM-FROM-CITY             
046300             COMPUTE TM-PDM-MINUTES ROUNDED =                             
046400                 TM-RP-DAY-MINUTES(TM-I)                                  
046500             WRITE TM-PRINT-LINE FROM TM-PRT-DAY-MOVE                     
046600         ELSE                                                             
046700             MOVE TM-RP-DAY-NUMBER(TM-I) TO TM-PDY-DAY-NUM                
046800             MOVE TM-CITY-DISP-NAME(TM-K) TO TM-PDY-CITY                  
046900             WRITE TM-PRINT-LINE FROM TM-PRT-DAY-STAY                     
047000         END-IF                                                           
047100     END-IF.                                                              
047200 4315-PRINT-DAY-LINE-EXIT.                                                
047300     EXIT.                                                                
047400                                                                          
047500 4320-BUILD-CAT-LIST.                                                     
047600* WALK THE FOUR FLAGS IN NATURE/CULTURE/FOOD/SPORT ORDER AGAINST  CR-0453 
047700* TM-CAT-LABEL-TABLE, COMMA-JOINING EVERY FLAG SET TO "Y".        CR-0453 
047800     MOVE SPACES TO TM-CATLIST-WORK.                                      
047900     MOVE "N" TO TM-FOUND-FLAG.                                           
048000     MOVE 1 TO TM-J.                                                      
048100 4320-CAT-LOOP.                                                           
048200     IF TM-J > 4 GO TO 4320-BUILD-CAT-LIST-EXIT.                          
048300     IF TM-CAT-FLAG(TM-J) = "Y"                                           
048400         IF TM-FOUND-FLAG = "Y"                                           
048500             STRING TM-CATLIST-WORK DELIMITED BY "  "                     
048600                    "," DELIMITED BY SIZE                                 
048700                    TM-CAT-LABEL(TM-J) DELIMITED BY "  "                  
048800                 INTO TM-CATLIST-WORK                                     
048900         ELSE                                                             
049000             MOVE TM-CAT-LABEL(TM-J) TO TM-CATLIST-WORK                   
049100         END-IF                                                           
049200         MOVE "Y" TO TM-FOUND-FLAG                                        
049300     END-IF.                                                              
049400     ADD 1 TO TM-J.                                                       
049500     GO TO 4320-CAT-LOOP.                                                 
049600 4320-BUILD-CAT-LIST-EXIT.                                                
049700     EXIT.                                                                
049800                                                                          
049900 4325-FIND-POI-FLAGS.                                                     
050000* LOOK UP THE SELECTED POI'S FLAGS BY ID WITHIN ITS OWN CITY      CR-0453 
050100* SLOT'S ENTRY TABLE - THE DAY-PLAN ENTRY CARRIES ONLY ID/NAME/TU,CR-0453 
050200* NOT THE CATEGORY FLAGS, SO THE MASTER TABLE IS RE-CHECKED.      CR-0453 
050300     MOVE "N" TO TM-CAT-FLAG(1).                                          
050400     MOVE "N" TO TM-CAT-FLAG(2).                                          
050500     MOVE "N" TO TM-CAT-FLAG(3).                                          
050600     MOVE "N" TO TM-CAT-FLAG(4).                                          
050700     MOVE 1 TO TM-K.                                                      
050800 4325-SCAN-LOOP.                                                          
050900     IF TM-K > TM-CITY-POI-COUNT(TM-DAY-SLOT)                             
051000         GO TO 4325-FIND-POI-FLAGS-EXIT.                                  
051100     IF TM-TAB-POI-ID(TM-DAY-SLOT, TM-K) = TM-RP-DAY-POI-ID(TM-I,         
051200             TM-J)                                                        
051300         MOVE TM-TAB-NATURE-FL(TM-DAY-SLOT, TM-K)  TO                     
051400             TM-CAT-FLAG(1)                                               
051500         MOVE TM-TAB-CULTURE-FL(TM-DAY-SLOT, TM-K) TO                     
051600             TM-CAT-FLAG(2)                                               
051700         MOVE TM-TAB-FOOD-FL(TM-DAY-SLOT, TM-K)    TO                     
051800             TM-CAT-FLAG(3)                                               
051900         MOVE TM-TAB-SPORT-FL(TM-DAY-SLOT, TM-K)   TO                     
052000             TM-CAT-FLAG(4)                                               
052100         GO TO 4325-FIND-POI-FLAGS-EXIT                                   
052200     END-IF.                                                              
052300     ADD 1 TO TM-K.                                                       
052400     GO TO 4325-SCAN-LOOP.                                                
052500 4325-FIND-POI-FLAGS-EXIT.                                                
052600     EXIT.                                                                
052700                                                                          
052800 4330-PRINT-POI-LINES.                                                    
052900     MOVE TM-RP-DAY-CITY-SLOT(TM-I) TO TM-DAY-SLOT.                       
053000     MOVE 1 TO TM-J.                                                      
053100 4330-POI-LOOP.                                                           
053200     IF TM-J > TM-RP-DAY-POI-COUNT(TM-I)                                  
053300         GO TO 4330-PRINT-POI-LINES-EXIT.                                 
053400     PERFORM 4325-FIND-POI-FLAGS THRU 4325-FIND-POI-FLAGS-EXIT.           
053500     PERFORM 4320-BUILD-CAT-LIST THRU 4320-BUILD-CAT-LIST-EXIT.           
053600     MOVE TM-RP-DAY-POI-NAME(TM-I, TM-J) TO TM-PP-NAME.                   
053700     MOVE TM-CATLIST-WORK                TO TM-PP-CATLIST.                
053800     MOVE TM-RP-DAY-POI-TU(TM-I, TM-J)    TO TM-PP-TU.                    
053900     WRITE TM-PRINT-LINE FROM TM-PRT-POI.                                 
054000     ADD 1 TO TM-J.                                                       
054100     GO TO 4330-POI-LOOP.                                                 
054200 4330-PRINT-POI-LINES-EXIT.                                               
054300     EXIT.                                                                
054400                                                                          
054500 4335-PRINT-NOTE-LINE.                                                    
054600     IF TM-RP-DAY-NOTE(TM-I) NOT = SPACES                                 
054700         MOVE TM-RP-DAY-NOTE(TM-I) TO TM-PN-TEXT                          
054800         WRITE TM-PRINT-LINE FROM TM-PRT-NOTE                             
054900     END-IF.                                                              
055000 4335-PRINT-NOTE-LINE-EXIT.                                               
055100     EXIT.                                                                
055200                                                                          
055300 4340-PRINT-TRAILER.                                                      
055400     MOVE TM-RP-DAY-COUNT   TO TM-PT-DAYS.                                
055500     MOVE TM-REQ-TOTAL-POIS TO TM-PT-POIS.                                
055600     MOVE TM-SC-TOTAL-SCORE TO TM-PT-SCORE.                               
055700     MOVE TM-SC-VALID-FLAG  TO TM-PT-VALID.                               
055800     WRITE TM-PRINT-LINE FROM TM-PRT-TRAILER.                             
055900     IF NOT TM-SC-IS-VALID                                                
056000         MOVE TM-SC-VIOLATION-TEXT TO TM-PV-TEXT                          
056100         WRITE TM-PRINT-LINE FROM TM-PRT-VIOLATION                        
056200     END-IF.                                                              
056300* TRACE DUMP OF THE FIVE SCORE COMPONENTS - GATED ON UPSI-0, SAME CR-0453 
056400* CONVENTION AS THE OTHER THREE OVERLAYS' TRACE SWITCHES.         CR-0453 
056500     IF TM-TRACE-SWITCH = "Y"                                             
056600         MOVE 1 TO TM-J                                                   
056700         PERFORM 4345-TRACE-COMPONENT                                     
056800             THRU 4345-TRACE-COMPONENT-EXIT                               
056900             5 TIMES                                                      
057000     END-IF.                                                              
057100 4340-PRINT-TRAILER-EXIT.                                                 
057200     EXIT.                                                                
057300                                                                          
057400 4345-TRACE-COMPONENT.                                                    
057500     DISPLAY "TRPMAIN COMPONENT " TM-J " = "                              
057600             TM-SC-SCORE-COMP-VALUE(TM-J).                                
057700     ADD 1 TO TM-J.                                                       
057800 4345-TRACE-COMPONENT-EXIT.                                               
057900     EXIT.                                                                
058000                                                                          
058100 4400-WRITE-SCORE-REC.                                                    
058200     WRITE TM-SCORE-OUT-REC.                                              
058300 4400-WRITE-SCORE-REC-EXIT.                                               
058400     EXIT.                                                                
058500                                                                          
058600 4900-PRINT-GRAND-TOTAL.                                                  
058700     MOVE TM-TOTAL-REQUESTS TO TM-PZ-REQ.                                 
058800     MOVE TM-TOTAL-OK       TO TM-PZ-OK.                                  
058900     MOVE TM-TOTAL-FAIL     TO TM-PZ-FAIL.                                
059000     WRITE TM-PRINT-LINE FROM TM-PRT-TOTAL.                               
059100 4900-PRINT-GRAND-TOTAL-EXIT.                                             
059200     EXIT.                                                                
059300                                                                          
059400 9000-CLOSE-FILES.                                                        
059500     CLOSE PLAN-REQUESTS.                                                 
059600     CLOSE ITINERARY-RPT.                                                 
059700     CLOSE SCORE-FILE.                                                    
059800 9000-CLOSE-FILES-EXIT.                                                   
059900     EXIT.                                                                
